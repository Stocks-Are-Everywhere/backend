000100***************************************************************
000200*                                                             *
000300*   MATCHAPP-CMPYREC  --  COMPANY MASTER LAYOUT                *
000400*                                                             *
000500*   CMPYREC-ROW IS LOADED INTO A SORTED OCCURS TABLE BY        *
000600*   MATCHAPP-MSTRLOAD, KEYED BY COMPANY-CODE; READ BY          *
000700*   MATCHAPP-CLOSCHK (CLOSING-PRICE ELIGIBILITY) AND BY        *
000800*   MATCHAPP-RANKBAT (LISTED-SHARES RANKING).                  *
000900*                                                             *
001000*   88/01/19  RSH  ORIGINAL LAYOUT.                           *
001100*   94/07/08  DLP  WIDENED LISTED-SHARES TO 9(15) TO COVER     *
001200*                  LARGE-CAP ISSUES (REQ 5760).                *
001300*   98/10/21  KMT  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.     *
001400*   99/02/11  KMT  Y2K SIGN-OFF.                                *
001500*   01/07/18  PVL  ADDED CMPY-ACTIVITY-ROW FOR THE RANKING      *
001600*                  BATCH ORDER-COUNT SNAPSHOT (REQ 7710).       *
001700*   04/08/30  KMT  DROPPED CMPY-ACTIVITY-ROW.  THE BUY/SELL     *
001800*                  ORDER COUNTS AND TRADED VOLUME IT WAS FOR     *
001900*                  HAVE BEEN CARRIED DIRECTLY ON THE COMPANY     *
002000*                  TABLE ENTRY (WS-CMP-BUY-COUNT, WS-CMP-SELL-   *
002100*                  COUNT, WS-CMP-TOTAL-VOLUME) SINCE REQ 7744,    *
002200*                  AND THIS ROW WAS NEVER POPULATED (REQ 8402). *
002300*                                                             *
002400***************************************************************
002500 01  CMPYREC-ROW.
002600     05  CMP-COMPANY-CODE          PIC X(10).
002700     05  CMP-COMPANY-NAME          PIC X(100).
002800     05  CMP-LISTED-SHARES         PIC 9(15).
002900     05  CMP-CLOSING-PRICE         PIC 9(9)V9(2).
003000     05  FILLER                    PIC X(09).
003100 01  CMP-SHARES-NUMERIC-VIEW REDEFINES CMPYREC-ROW.
003200     05  FILLER                    PIC X(110).
003300     05  CMP-SHARES-WORK           PIC 9(15).
003400     05  FILLER                    PIC X(13).
