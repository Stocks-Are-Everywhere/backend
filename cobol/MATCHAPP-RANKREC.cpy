000100***************************************************************
000200*                                                             *
000300*   MATCHAPP-RANKREC  --  RANKING REPORT ROW (SHARED LAYOUT)   *
000400*                                                             *
000500*   ONE STRUCTURE SHARED BY ALL THREE RANKINGS-OUT REPORTS     *
000600*   (VOLUME, LISTED SHARES, TURNOVER).  WRITTEN BY              *
000700*   MATCHAPP-RANKBAT, PARAGRAPH 0500-EMIT-TOP-20.               *
000800*                                                             *
000900*   01/07/18  PVL  ORIGINAL LAYOUT (REQ 7710).                 *
001000*   01/09/02  PVL  ADDED RNK-METRIC-DISPLAY REDEFINES FOR THE   *
001100*                  REPORT-LINE EDIT (REQ 7744).                *
001200*                                                             *
001300***************************************************************
001400 01  RANKREC-ROW.
001500     05  RNK-RANK-POSITION         PIC 9(02).
001600     05  RNK-COMPANY-CODE          PIC X(10).
001700     05  RNK-COMPANY-NAME          PIC X(100).
001800     05  RNK-METRIC                PIC 9(11)V9(6).
001900     05  FILLER                    PIC X(11).
002000 01  RNK-METRIC-DISPLAY REDEFINES RANKREC-ROW.
002100     05  FILLER                    PIC X(112).
002200     05  RNK-METRIC-EDIT           PIC ZZZZZZZZZZ9.999999.
002300     05  FILLER                    PIC X(11).
