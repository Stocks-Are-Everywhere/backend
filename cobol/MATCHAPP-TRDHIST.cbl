000100      * #ident "@(#) matchapp/trdhist.cbl 1.4"
000200      *--------------------------------------------------------*
000300      * (C) MERIDIAN CLEARING SERVICES -- APPLICATION SOURCE   *
000400      *--------------------------------------------------------*
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID.    TRDHIST.
000700       AUTHOR.        D L PARRISH.
000800       INSTALLATION.  MERIDIAN CLEARING SERVICES.
000900       DATE-WRITTEN.  JUNE 1993.
001000       DATE-COMPILED.
001100       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200      ***************************************************************
001300      *                                                             *
001400      *   TRDHIST -- TRADE-HISTORY / CANDLESTICK ROLL-UP             *
001500      *                                                             *
001600      *   CALLED BY MATCHAPP-ORDRBAT FOR EVERY TRADE COMING BACK     *
001700      *   FROM THE MATCHING ENGINE.  WRITES THE RAW TRADE ROW TO     *
001800      *   THE TRADE-HISTORY FILE, THEN ROLLS THE TRADE INTO THE      *
001900      *   OPEN 1-MINUTE AND 1-DAY CANDLES FOR THE COMPANY.  WHEN A   *
002000      *   TRADE'S TIMESTAMP FALLS OUTSIDE THE CURRENTLY OPEN         *
002100      *   CANDLE'S PERIOD, THE OPEN CANDLE IS WRITTEN OUT AND A NEW  *
002200      *   ONE IS STARTED.  CANDLES ARE KEPT OPEN IN A SMALL TABLE,   *
002300      *   ONE PER COMPANY PER TIMEFRAME, FOR THE LIFE OF THE RUN.    *
002400      *                                                             *
002500      *   AMENDMENT HISTORY                                        *
002600      *   ------------------                                       *
002700      *   93/06/07  DLP  ORIGINAL PROGRAM, TRADE-HISTORY WRITE ONLY *
002800      *                  (REQ 5605).                                *
002900      *   93/09/30  DLP  ADDED 1-MINUTE AND 1-DAY CANDLE ROLL-UP     *
003000      *                  (REQ 5690).                                *
003100      *   98/09/30  KMT  Y2K REVIEW -- PERIOD-START IS EPOCH         *
003200      *                  SECONDS TRUNCATED TO THE TIMEFRAME          *
003300      *                  BOUNDARY, NO CHANGE REQUIRED.               *
003400      *   98/12/15  KMT  Y2K SIGN-OFF.                               *
003500      *   04/08/30  KMT  CANDLEF WAS DECLARED BUT NEVER OPENED OR     *
003600      *                  WRITTEN -- THE CLOSE-AND-FLUSH BEHAVIOR      *
003700      *                  DESCRIBED ABOVE WAS NEVER ACTUALLY CODED.    *
003800      *                  0310/0410-FIND-*-CANDLE NOW MATCH ON         *
003900      *                  COMPANY AND TIMEFRAME ONLY SO A PERIOD       *
004000      *                  ROLLOVER ON AN EXISTING SLOT IS DETECTED,    *
004100      *                  AND THE NEW 0340-WRITE-CANDLE-ROW CLOSES     *
004200      *                  AND WRITES THE OLD CANDLE BEFORE THE SLOT    *
004300      *                  IS REUSED (REQ 8402).                       *
004400      *                                                             *
004500      ***************************************************************
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER. IBM-370.
004900       OBJECT-COMPUTER. IBM-370.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT TRADE-HISTORY-FILE ASSIGN TO TRDHISTF
005500               ORGANIZATION IS SEQUENTIAL
005600               ACCESS IS SEQUENTIAL
005700               FILE STATUS IS WS-TRDH-FILE-STATUS.
005800           SELECT CANDLE-FILE ASSIGN TO CANDLEF
005900               ORGANIZATION IS SEQUENTIAL
006000               ACCESS IS SEQUENTIAL
006100               FILE STATUS IS WS-CNDL-FILE-STATUS.
006200       DATA DIVISION.
006300       FILE SECTION.
006400       FD  TRADE-HISTORY-FILE
006500           LABEL RECORDS ARE STANDARD
006600           RECORDING MODE IS F.
006700       01  TRADE-HISTORY-RECORD      PIC X(60).
006800       FD  CANDLE-FILE
006900           LABEL RECORDS ARE STANDARD
007000           RECORDING MODE IS F.
007100       01  CANDLE-FILE-RECORD        PIC X(92).
007200       WORKING-STORAGE SECTION.
007300       01  WS-TRDH-FILE-STATUS.
007400           05  WS-TRDH-STATUS-1      PIC X.
007500           05  WS-TRDH-STATUS-2      PIC X.
007600       01  WS-CNDL-FILE-STATUS.
007700           05  WS-CNDL-STATUS-1      PIC X.
007800           05  WS-CNDL-STATUS-2      PIC X.
007900       01  WS-FILE-OPEN-SWITCHES.
008000           05  WS-TRDH-OPEN-SW       PIC X VALUE 'N'.
008100               88  WS-TRDH-IS-OPEN       VALUE 'Y'.
008200           05  WS-CNDL-OPEN-SW       PIC X VALUE 'N'.
008300               88  WS-CNDL-IS-OPEN       VALUE 'Y'.
008400       01  WS-CANDLE-WORK.
008500           05  WS-MINUTE-PERIOD-START    PIC 9(11) COMP.
008600           05  WS-DAY-PERIOD-START       PIC 9(11) COMP.
008700           05  WS-SEARCH-SUB             PIC 9(5) COMP.
008800       01  WS-CANDLE-WORK-EDIT REDEFINES WS-CANDLE-WORK.
008900           05  WS-MINUTE-PERIOD-EDIT     PIC Z(10)9.
009000           05  WS-DAY-PERIOD-EDIT        PIC Z(10)9.
009100           05  FILLER                    PIC X(05).
009200       01  TRAD-REC.
009300       COPY MATCHAPP-TRADREC.
009400       01  WS-TRADE-ID-WORK          PIC 9(10).
009500       01  WS-TRADE-ID-EDIT REDEFINES WS-TRADE-ID-WORK.
009600           05  WS-TRADE-ID-DISPLAY   PIC Z(09)9.
009700       LINKAGE SECTION.
009800       01  LK-CANDLE-TABLE.
009900           05  LK-CANDLE-COUNT           PIC 9(5) COMP.
010000           05  LK-CANDLE-ENTRY OCCURS 4000 TIMES
010100                       INDEXED BY LK-CANDLE-IDX.
010200               10  LK-CDL-COMPANY-CODE   PIC X(10).
010300               10  LK-CDL-TIMEFRAME      PIC X(01).
010400               10  LK-CDL-PERIOD-START   PIC 9(11).
010500               10  LK-CDL-OPEN-PRICE     PIC 9(9)V9(2).
010600               10  LK-CDL-HIGH-PRICE     PIC 9(9)V9(2).
010700               10  LK-CDL-LOW-PRICE      PIC 9(9)V9(2).
010800               10  LK-CDL-CLOSE-PRICE    PIC 9(9)V9(2).
010900               10  LK-CDL-VOLUME         PIC 9(11)V9(2).
011000       01  LK-TRDHIST-REQUEST.
011100           05  LK-TRH-COMPANY-CODE       PIC X(10).
011200           05  LK-TRH-TRADE-ID           PIC 9(10).
011300           05  LK-TRH-BUY-ORDER-ID       PIC 9(10).
011400           05  LK-TRH-SELL-ORDER-ID      PIC 9(10).
011500           05  LK-TRH-TRADE-QUANTITY     PIC 9(9)V9(2).
011600           05  LK-TRH-TRADE-PRICE        PIC 9(9)V9(2).
011700           05  LK-TRH-TRADE-TIME         PIC 9(11).
011800      ***************************************************************
011900       PROCEDURE DIVISION USING LK-CANDLE-TABLE
012000                                LK-TRDHIST-REQUEST.
012100      *
012200       0000-TRDHIST-MAIN.
012300           PERFORM 0100-WRITE-TRADE-ROW THRU 0100-EXIT.
012400           COMPUTE WS-MINUTE-PERIOD-START =
012500               (LK-TRH-TRADE-TIME / 60) * 60.
012600           COMPUTE WS-DAY-PERIOD-START =
012700               (LK-TRH-TRADE-TIME / 86400) * 86400.
012800           PERFORM 0300-ROLL-MINUTE-CANDLE THRU 0300-EXIT.
012900           PERFORM 0400-ROLL-DAY-CANDLE THRU 0400-EXIT.
013000           GOBACK.
013100      *
013200       0100-WRITE-TRADE-ROW.
013300           IF NOT WS-TRDH-IS-OPEN
013400               OPEN EXTEND TRADE-HISTORY-FILE
013500               IF WS-TRDH-STATUS-1 = '0'
013600                   MOVE 'Y' TO WS-TRDH-OPEN-SW
013700               ELSE
013800                   OPEN OUTPUT TRADE-HISTORY-FILE
013900                   MOVE 'Y' TO WS-TRDH-OPEN-SW
014000               END-IF
014100           END-IF.
014200           MOVE SPACES TO TRADREC-ROW.
014300           MOVE LK-TRH-TRADE-ID       TO TRD-TRADE-ID.
014400           MOVE LK-TRH-COMPANY-CODE   TO TRD-COMPANY-CODE.
014500           MOVE LK-TRH-BUY-ORDER-ID   TO TRD-BUY-ORDER-ID.
014600           MOVE LK-TRH-SELL-ORDER-ID  TO TRD-SELL-ORDER-ID.
014700           MOVE LK-TRH-TRADE-QUANTITY TO TRD-TRADE-QUANTITY.
014800           MOVE LK-TRH-TRADE-PRICE    TO TRD-TRADE-PRICE.
014900           MOVE LK-TRH-TRADE-TIME     TO TRD-TRADE-TIME.
015000           WRITE TRADE-HISTORY-RECORD FROM TRADREC-ROW.
015100       0100-EXIT.
015200           EXIT.
015300      *
015400       0300-ROLL-MINUTE-CANDLE.
015500           MOVE ZERO TO LK-CANDLE-IDX.
015600           PERFORM 0310-FIND-MINUTE-CANDLE THRU 0310-EXIT.
015700           IF LK-CANDLE-IDX = ZERO
015800               PERFORM 0320-OPEN-MINUTE-CANDLE THRU 0320-EXIT
015900           ELSE
016000               IF LK-CDL-PERIOD-START (LK-CANDLE-IDX) =
016100                       WS-MINUTE-PERIOD-START
016200                   PERFORM 0330-UPDATE-CANDLE THRU 0330-EXIT
016300               ELSE
016400                   PERFORM 0340-WRITE-CANDLE-ROW THRU 0340-EXIT
016500                   PERFORM 0320-OPEN-MINUTE-CANDLE THRU 0320-EXIT
016600               END-IF
016700           END-IF.
016800       0300-EXIT.
016900           EXIT.
017000      *
017100       0310-FIND-MINUTE-CANDLE.
017200      *    SEARCHES FOR THIS COMPANY'S OPEN 1-MINUTE CANDLE BY
017300      *    COMPANY CODE AND TIMEFRAME ONLY -- THE PERIOD-START IS
017400      *    COMPARED BY THE CALLER SO A ROLLED-OVER PERIOD ON AN
017500      *    EXISTING SLOT IS TREATED AS A CANDLE CLOSE, NOT A MISS
017600      *    (REQ 8402).
017700           MOVE ZERO TO WS-SEARCH-SUB.
017800       0312-FIND-MINUTE-LOOP.
017900           ADD 1 TO WS-SEARCH-SUB.
018000           IF WS-SEARCH-SUB > LK-CANDLE-COUNT
018100               MOVE ZERO TO LK-CANDLE-IDX
018200               GO TO 0310-EXIT.
018300           SET LK-CANDLE-IDX TO WS-SEARCH-SUB.
018400           IF LK-CDL-COMPANY-CODE (LK-CANDLE-IDX) = LK-TRH-COMPANY-CODE
018500                   AND LK-CDL-TIMEFRAME (LK-CANDLE-IDX) = '1'
018600               GO TO 0310-EXIT.
018700           GO TO 0312-FIND-MINUTE-LOOP.
018800       0310-EXIT.
018900           EXIT.
019000      *
019100       0320-OPEN-MINUTE-CANDLE.
019200      *    LK-CANDLE-IDX IS ZERO FOR A BRAND-NEW SLOT, OR ALREADY
019300      *    SET TO A CLOSED SLOT BEING REUSED FOR THE NEW PERIOD
019400      *    (REQ 8402).
019500           IF LK-CANDLE-IDX = ZERO
019600               ADD 1 TO LK-CANDLE-COUNT
019700               SET LK-CANDLE-IDX TO LK-CANDLE-COUNT
019800           END-IF.
019900           MOVE LK-TRH-COMPANY-CODE      TO LK-CDL-COMPANY-CODE (LK-CANDLE-IDX).
020000           MOVE '1'                      TO LK-CDL-TIMEFRAME (LK-CANDLE-IDX).
020100           MOVE WS-MINUTE-PERIOD-START   TO LK-CDL-PERIOD-START (LK-CANDLE-IDX).
020200           MOVE LK-TRH-TRADE-PRICE       TO LK-CDL-OPEN-PRICE (LK-CANDLE-IDX).
020300           MOVE LK-TRH-TRADE-PRICE       TO LK-CDL-HIGH-PRICE (LK-CANDLE-IDX).
020400           MOVE LK-TRH-TRADE-PRICE       TO LK-CDL-LOW-PRICE (LK-CANDLE-IDX).
020500           MOVE LK-TRH-TRADE-PRICE       TO LK-CDL-CLOSE-PRICE (LK-CANDLE-IDX).
020600           MOVE LK-TRH-TRADE-QUANTITY    TO LK-CDL-VOLUME (LK-CANDLE-IDX).
020700       0320-EXIT.
020800           EXIT.
020900      *
021000       0330-UPDATE-CANDLE.
021100           IF LK-TRH-TRADE-PRICE > LK-CDL-HIGH-PRICE (LK-CANDLE-IDX)
021200               MOVE LK-TRH-TRADE-PRICE TO LK-CDL-HIGH-PRICE (LK-CANDLE-IDX).
021300           IF LK-TRH-TRADE-PRICE < LK-CDL-LOW-PRICE (LK-CANDLE-IDX)
021400               MOVE LK-TRH-TRADE-PRICE TO LK-CDL-LOW-PRICE (LK-CANDLE-IDX).
021500           MOVE LK-TRH-TRADE-PRICE TO LK-CDL-CLOSE-PRICE (LK-CANDLE-IDX).
021600           ADD LK-TRH-TRADE-QUANTITY TO LK-CDL-VOLUME (LK-CANDLE-IDX).
021700       0330-EXIT.
021800           EXIT.
021900      *
022000       0340-WRITE-CANDLE-ROW.
022100      *    WRITES THE CANDLE CURRENTLY INDEXED BY LK-CANDLE-IDX OUT
022200      *    TO CANDLEF.  CALLED FROM BOTH THE MINUTE AND DAY ROLL-UPS
022300      *    WHEN A NEW TRADE'S PERIOD NO LONGER MATCHES THE OPEN
022400      *    CANDLE'S PERIOD -- THE OLD CANDLE IS CLOSED AND FLUSHED
022500      *    BEFORE ITS SLOT IS REUSED FOR THE NEW PERIOD (REQ 8402).
022600           IF NOT WS-CNDL-IS-OPEN
022700               OPEN EXTEND CANDLE-FILE
022800               IF WS-CNDL-STATUS-1 = '0'
022900                   MOVE 'Y' TO WS-CNDL-OPEN-SW
023000               ELSE
023100                   OPEN OUTPUT CANDLE-FILE
023200                   MOVE 'Y' TO WS-CNDL-OPEN-SW
023300               END-IF
023400           END-IF.
023500           MOVE SPACES TO TRD-CANDLE-ROW.
023600           MOVE LK-CDL-COMPANY-CODE (LK-CANDLE-IDX) TO CDL-COMPANY-CODE.
023700           IF LK-CDL-TIMEFRAME (LK-CANDLE-IDX) = '1'
023800               MOVE '1MIN' TO CDL-TIMEFRAME
023900           ELSE
024000               MOVE '1DAY' TO CDL-TIMEFRAME
024100           END-IF.
024200           MOVE LK-CDL-PERIOD-START (LK-CANDLE-IDX) TO CDL-PERIOD-START.
024300           MOVE LK-CDL-OPEN-PRICE (LK-CANDLE-IDX)   TO CDL-OPEN-PRICE.
024400           MOVE LK-CDL-HIGH-PRICE (LK-CANDLE-IDX)   TO TRD-HIGH.
024500           MOVE LK-CDL-LOW-PRICE (LK-CANDLE-IDX)    TO TRD-LOW.
024600           MOVE LK-CDL-CLOSE-PRICE (LK-CANDLE-IDX)  TO CDL-CLOSE-PRICE.
024700           MOVE LK-CDL-VOLUME (LK-CANDLE-IDX)       TO CDL-VOLUME.
024800           WRITE CANDLE-FILE-RECORD FROM TRD-CANDLE-ROW.
024900       0340-EXIT.
025000           EXIT.
025100      *
025200       0400-ROLL-DAY-CANDLE.
025300           MOVE ZERO TO LK-CANDLE-IDX.
025400           PERFORM 0410-FIND-DAY-CANDLE THRU 0410-EXIT.
025500           IF LK-CANDLE-IDX = ZERO
025600               PERFORM 0420-OPEN-DAY-CANDLE THRU 0420-EXIT
025700           ELSE
025800               IF LK-CDL-PERIOD-START (LK-CANDLE-IDX) =
025900                       WS-DAY-PERIOD-START
026000                   PERFORM 0330-UPDATE-CANDLE THRU 0330-EXIT
026100               ELSE
026200                   PERFORM 0340-WRITE-CANDLE-ROW THRU 0340-EXIT
026300                   PERFORM 0420-OPEN-DAY-CANDLE THRU 0420-EXIT
026400               END-IF
026500           END-IF.
026600       0400-EXIT.
026700           EXIT.
026800      *
026900       0410-FIND-DAY-CANDLE.
027000      *    SAME COMPANY-CODE-AND-TIMEFRAME-ONLY SEARCH AS THE MINUTE
027100      *    CANDLE (REQ 8402).
027200           MOVE ZERO TO WS-SEARCH-SUB.
027300       0412-FIND-DAY-LOOP.
027400           ADD 1 TO WS-SEARCH-SUB.
027500           IF WS-SEARCH-SUB > LK-CANDLE-COUNT
027600               MOVE ZERO TO LK-CANDLE-IDX
027700               GO TO 0410-EXIT.
027800           SET LK-CANDLE-IDX TO WS-SEARCH-SUB.
027900           IF LK-CDL-COMPANY-CODE (LK-CANDLE-IDX) = LK-TRH-COMPANY-CODE
028000                   AND LK-CDL-TIMEFRAME (LK-CANDLE-IDX) = '2'
028100               GO TO 0410-EXIT.
028200           GO TO 0412-FIND-DAY-LOOP.
028300       0410-EXIT.
028400           EXIT.
028500      *
028600       0420-OPEN-DAY-CANDLE.
028700           IF LK-CANDLE-IDX = ZERO
028800               ADD 1 TO LK-CANDLE-COUNT
028900               SET LK-CANDLE-IDX TO LK-CANDLE-COUNT
029000           END-IF.
029100           MOVE LK-TRH-COMPANY-CODE      TO LK-CDL-COMPANY-CODE (LK-CANDLE-IDX).
029200           MOVE '2'                      TO LK-CDL-TIMEFRAME (LK-CANDLE-IDX).
029300           MOVE WS-DAY-PERIOD-START      TO LK-CDL-PERIOD-START (LK-CANDLE-IDX).
029400           MOVE LK-TRH-TRADE-PRICE       TO LK-CDL-OPEN-PRICE (LK-CANDLE-IDX).
029500           MOVE LK-TRH-TRADE-PRICE       TO LK-CDL-HIGH-PRICE (LK-CANDLE-IDX).
029600           MOVE LK-TRH-TRADE-PRICE       TO LK-CDL-LOW-PRICE (LK-CANDLE-IDX).
029700           MOVE LK-TRH-TRADE-PRICE       TO LK-CDL-CLOSE-PRICE (LK-CANDLE-IDX).
029800           MOVE LK-TRH-TRADE-QUANTITY    TO LK-CDL-VOLUME (LK-CANDLE-IDX).
029900       0420-EXIT.
030000           EXIT.
