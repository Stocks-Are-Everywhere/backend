000100***************************************************************
000200*                                                             *
000300*   MATCHAPP-TRADREC  --  TRADE (EXECUTION) RECORD LAYOUT      *
000400*                                                             *
000500*   ONE ROW WRITTEN TO TRADES-OUT PER MATCH PRODUCED BY THE    *
000600*   MATCHING ENGINE.  ALSO USED BY MATCHAPP-TRDHIST TO BUILD   *
000700*   THE TRADE-HISTORY / CANDLE ROLL-UP.                       *
000800*                                                             *
000900*   87/04/09  RSH  ORIGINAL LAYOUT.                           *
001000*   90/02/17  DLP  ADDED TRD-AMOUNT REDEFINES FOR LOG/REPORT   *
001100*                  DISPLAY (REQ 4802).                        *
001200*   99/02/11  KMT  Y2K SIGN-OFF.  TRD-TRADE-TIME IS EPOCH      *
001300*                  SECONDS, NO CHANGE REQUIRED.                *
001400*   03/05/06  PVL  ADDED TRD-HIGH/TRD-LOW FOR THE CANDLE        *
001500*                  ROLL-UP IN MATCHAPP-TRDHIST (REQ 8102).     *
001600*                                                             *
001700***************************************************************
001800 01  TRADREC-ROW.
001900     05  TRD-TRADE-ID              PIC 9(10).
002000     05  TRD-COMPANY-CODE          PIC X(10).
002100     05  TRD-BUY-ORDER-ID          PIC 9(10).
002200     05  TRD-SELL-ORDER-ID         PIC 9(10).
002300     05  TRD-TRADE-QUANTITY        PIC 9(9)V9(2).
002400     05  TRD-TRADE-PRICE           PIC 9(9)V9(2).
002500     05  TRD-TRADE-TIME            PIC 9(11).
002600     05  FILLER                    PIC X(22).
002700 01  TRD-AMOUNT-VIEW REDEFINES TRADREC-ROW.
002800     05  FILLER                    PIC X(40).
002900     05  TRD-AMOUNT-WORK           PIC 9(11)V9(4).
003000     05  FILLER                    PIC X(18).
003100 01  TRD-CANDLE-ROW.
003200     05  CDL-COMPANY-CODE          PIC X(10).
003300     05  CDL-TIMEFRAME             PIC X(04).
003400         88  CDL-TF-1MIN                 VALUE '1MIN'.
003500         88  CDL-TF-1DAY                 VALUE '1DAY'.
003600     05  CDL-PERIOD-START          PIC 9(11).
003700     05  CDL-OPEN-PRICE            PIC 9(9)V9(2).
003800     05  TRD-HIGH                  PIC 9(9)V9(2).
003900     05  TRD-LOW                   PIC 9(9)V9(2).
004000     05  CDL-CLOSE-PRICE           PIC 9(9)V9(2).
004100     05  CDL-VOLUME                PIC 9(11)V9(2).
004200     05  FILLER                    PIC X(10).
