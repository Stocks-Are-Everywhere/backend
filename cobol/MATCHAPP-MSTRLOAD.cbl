000100      * #ident "@(#) matchapp/mstrload.cbl 1.9"
000200      *--------------------------------------------------------*
000300      * (C) MERIDIAN CLEARING SERVICES -- APPLICATION SOURCE   *
000400      *--------------------------------------------------------*
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID.    MSTRLOAD.
000700       AUTHOR.        R S HAUGEN.
000800       INSTALLATION.  MERIDIAN CLEARING SERVICES.
000900       DATE-WRITTEN.  NOVEMBER 1986.
001000       DATE-COMPILED.
001100       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200      ***************************************************************
001300      *                                                             *
001400      *   MSTRLOAD -- MASTER FILE LOAD / END-OF-RUN REWRITE         *
001500      *                                                             *
001600      *   LOADS THE ACCOUNTS, HOLDINGS AND COMPANIES SEQUENTIAL     *
001700      *   MASTER FILES INTO SORTED WORKING-STORAGE OCCURS TABLES    *
001800      *   AT THE START OF THE RUN (THIS BUILD HAS NO ISAM HANDLER,  *
001900      *   SO THERE IS NO KEYED ACCESS TO THE MASTER FILES           *
002000      *   THEMSELVES) AND REWRITES THE WHOLE TABLE BACK TO ITS      *
002100      *   SEQUENTIAL FILE AT END OF RUN.  CALLED ONCE AT THE TOP    *
002200      *   OF MATCHAPP-ORDRBAT AND ONCE AT THE BOTTOM.               *
002300      *                                                             *
002400      *   AMENDMENT HISTORY                                        *
002500      *   ------------------                                       *
002600      *   86/11/03  RSH  ORIGINAL PROGRAM.  LOADS ACCOUNTS ONLY.    *
002700      *   87/02/19  RSH  ADDED HOLDINGS LOAD (REQ 4120).            *
002800      *   88/01/25  RSH  ADDED COMPANIES LOAD (REQ 4390).           *
002900      *   91/08/22  DLP  ADDED END-OF-RUN REWRITE PARAGRAPHS SO     *
003000      *                  ACCTSET/HLDGSET UPDATES PERSIST (REQ 5114).*
003100      *   93/05/14  DLP  SORT HOLDINGS ON LOAD BY (ACCOUNT,COMPANY) *
003200      *                  COMPOSITE KEY FOR SEARCH ALL (REQ 5590).   *
003300      *   98/09/30  KMT  Y2K REVIEW -- NO DATE FIELDS ON ANY OF     *
003400      *                  THE THREE MASTERS.  NO CHANGE REQUIRED.   *
003500      *   98/12/15  KMT  Y2K SIGN-OFF.                              *
003600      *   01/07/19  PVL  RAISED TABLE SIZES TO MAX-ACCOUNTS 4000,   *
003700      *                  MAX-HOLDINGS 8000, MAX-COMPANIES 2000      *
003800      *                  (REQ 7710).                                *
003900      *   04/02/12  PVL  ADDED WS-LOAD-COUNTS DISPLAY AT END OF     *
004000      *                  0100/0200/0300 FOR OPERATOR SIGN-OFF       *
004100      *                  (REQ 8340).                                *
004200      *                                                             *
004300      ***************************************************************
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER. IBM-370.
004700       OBJECT-COMPUTER. IBM-370.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM.
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT ACCT-MASTER-FILE ASSIGN TO ACCTMSTR
005300               ORGANIZATION IS SEQUENTIAL
005400               ACCESS IS SEQUENTIAL
005500               FILE STATUS IS WS-ACCT-FILE-STATUS.
005600           SELECT HLDG-MASTER-FILE ASSIGN TO HLDGMSTR
005700               ORGANIZATION IS SEQUENTIAL
005800               ACCESS IS SEQUENTIAL
005900               FILE STATUS IS WS-HLDG-FILE-STATUS.
006000           SELECT CMPY-MASTER-FILE ASSIGN TO CMPYMSTR
006100               ORGANIZATION IS SEQUENTIAL
006200               ACCESS IS SEQUENTIAL
006300               FILE STATUS IS WS-CMPY-FILE-STATUS.
006400       DATA DIVISION.
006500       FILE SECTION.
006600       FD  ACCT-MASTER-FILE
006700           LABEL RECORDS ARE STANDARD
006800           RECORDING MODE IS F.
006900       01  ACCT-MASTER-RECORD       PIC X(44).
007000       FD  HLDG-MASTER-FILE
007100           LABEL RECORDS ARE STANDARD
007200           RECORDING MODE IS F.
007300       01  HLDG-MASTER-RECORD       PIC X(64).
007400       FD  CMPY-MASTER-FILE
007500           LABEL RECORDS ARE STANDARD
007600           RECORDING MODE IS F.
007700       01  CMPY-MASTER-RECORD       PIC X(128).
007800       WORKING-STORAGE SECTION.
007900      ******************************************************
008000      * FILE STATUS (SHOP HABIT -- SPLIT INTO TWO BYTES)    *
008100      ******************************************************
008200       01  WS-ACCT-FILE-STATUS.
008300           05  WS-ACCT-STATUS-1      PIC X.
008400           05  WS-ACCT-STATUS-2      PIC X.
008500       01  WS-HLDG-FILE-STATUS.
008600           05  WS-HLDG-STATUS-1      PIC X.
008700           05  WS-HLDG-STATUS-2      PIC X.
008800       01  WS-CMPY-FILE-STATUS.
008900           05  WS-CMPY-STATUS-1      PIC X.
009000           05  WS-CMPY-STATUS-2      PIC X.
009100      ******************************************************
009200      * SWITCHES AND COUNTS                                  *
009300      ******************************************************
009400       01  WS-SWITCHES.
009500           05  WS-ACCT-EOF-SW        PIC X   VALUE 'N'.
009600               88  WS-ACCT-EOF             VALUE 'Y'.
009700           05  WS-HLDG-EOF-SW        PIC X   VALUE 'N'.
009800               88  WS-HLDG-EOF             VALUE 'Y'.
009900           05  WS-CMPY-EOF-SW        PIC X   VALUE 'N'.
010000               88  WS-CMPY-EOF             VALUE 'Y'.
010100       01  WS-LOAD-COUNTS.
010200           05  WS-ACCT-LOAD-COUNT    PIC 9(7) COMP VALUE ZERO.
010300           05  WS-HLDG-LOAD-COUNT    PIC 9(7) COMP VALUE ZERO.
010400           05  WS-CMPY-LOAD-COUNT    PIC 9(7) COMP VALUE ZERO.
010500      ******************************************************
010600      * MASTER RECORD LAYOUTS                               *
010700      ******************************************************
010800       01  ACCT-REC.
010900       COPY MATCHAPP-ACCTREC.
011000       01  HLDG-REC.
011100       COPY MATCHAPP-HLDGREC.
011200       01  CMPY-REC.
011300       COPY MATCHAPP-CMPYREC.
011400      ******************************************************
011500      * SHARED IN-MEMORY MASTER TABLES (LINKAGE TO CALLERS) *
011600      ******************************************************
011700       01  MAX-TABLE-SIZES.
011800           05  MAX-ACCOUNTS          PIC 9(5) COMP VALUE 4000.
011900           05  MAX-HOLDINGS          PIC 9(5) COMP VALUE 8000.
012000           05  MAX-COMPANIES         PIC 9(5) COMP VALUE 2000.
012100       01  WS-SUBSCRIPTS.
012200           05  WS-ACCT-SUB           PIC 9(5) COMP.
012300           05  WS-HLDG-SUB           PIC 9(5) COMP.
012400           05  WS-CMPY-SUB           PIC 9(5) COMP.
012500           05  WS-COMPARE-SUB        PIC 9(5) COMP.
012600       LINKAGE SECTION.
012700       01  LK-ACCOUNT-TABLE.
012800           05  LK-ACCOUNT-COUNT      PIC 9(5) COMP.
012900           05  LK-ACCOUNT-ENTRY OCCURS 4000 TIMES
013000                       ASCENDING KEY IS LK-ACT-ACCOUNT-ID
013100                       INDEXED BY LK-ACCOUNT-IDX.
013200               10  LK-ACT-ACCOUNT-ID     PIC 9(10).
013300               10  LK-ACT-BALANCE        PIC 9(11)V9(2).
013400               10  LK-ACT-RESERVED-BAL   PIC 9(11)V9(2).
013500               10  FILLER                PIC X(20).
013600       01  LK-HOLDINGS-TABLE.
013700           05  LK-HOLDINGS-COUNT     PIC 9(5) COMP.
013800           05  LK-HOLDINGS-ENTRY OCCURS 8000 TIMES
013900                       ASCENDING KEY IS LK-HLD-SORT-KEY
014000                       INDEXED BY LK-HOLDINGS-IDX.
014100               10  LK-HLD-SORT-KEY.
014200                   15  LK-HLD-ACCOUNT-ID    PIC 9(10).
014300                   15  LK-HLD-COMPANY-CODE  PIC X(10).
014400               10  LK-HLD-HOLDINGS-ID    PIC 9(10).
014500               10  LK-HLD-QUANTITY       PIC 9(9)V9(2).
014600               10  LK-HLD-RESERVED-QTY   PIC 9(9)V9(2).
014700               10  LK-HLD-AVERAGE-PRICE  PIC 9(9)V9(4).
014800               10  LK-HLD-TOTAL-COST     PIC 9(11)V9(2).
014900               10  LK-HLD-DELETED-SW     PIC X(01).
015000               10  LK-HLD-DELETED-TS     PIC 9(11).
015100               10  FILLER                PIC X(09).
015200       01  LK-COMPANY-TABLE.
015300           05  LK-COMPANY-COUNT      PIC 9(5) COMP.
015400           05  LK-COMPANY-ENTRY OCCURS 2000 TIMES
015500                       ASCENDING KEY IS LK-CMP-COMPANY-CODE
015600                       INDEXED BY LK-COMPANY-IDX.
015700               10  LK-CMP-COMPANY-CODE   PIC X(10).
015800               10  LK-CMP-COMPANY-NAME   PIC X(100).
015900               10  LK-CMP-LISTED-SHARES  PIC 9(15).
016000               10  LK-CMP-CLOSING-PRICE  PIC 9(9)V9(2).
016100               10  LK-CMP-BUY-COUNT      PIC 9(7) COMP.
016200               10  LK-CMP-SELL-COUNT     PIC 9(7) COMP.
016300               10  LK-CMP-TOTAL-VOLUME   PIC 9(11)V9(2).
016400      ***************************************************************
016500       PROCEDURE DIVISION USING LK-ACCOUNT-TABLE
016600                                LK-HOLDINGS-TABLE
016700                                LK-COMPANY-TABLE
016800                                WS-LOAD-MODE.
016900       01  WS-LOAD-MODE          PIC X(01).
017000           88  WS-MODE-LOAD           VALUE 'L'.
017100           88  WS-MODE-REWRITE        VALUE 'R'.
017200      *
017300       0000-MSTRLOAD-MAIN.
017400           IF WS-MODE-LOAD
017500               PERFORM 0100-LOAD-ACCOUNTS THRU 0100-EXIT
017600               PERFORM 0200-LOAD-HOLDINGS THRU 0200-EXIT
017700               PERFORM 0300-LOAD-COMPANIES THRU 0300-EXIT
017800           ELSE
017900               PERFORM 0700-REWRITE-ACCOUNTS THRU 0700-EXIT
018000               PERFORM 0800-REWRITE-HOLDINGS THRU 0800-EXIT
018100               PERFORM 0900-REWRITE-COMPANIES THRU 0900-EXIT.
018200           GOBACK.
018300      *
018400       0100-LOAD-ACCOUNTS.
018500           MOVE ZERO TO LK-ACCOUNT-COUNT WS-ACCT-LOAD-COUNT.
018600           OPEN INPUT ACCT-MASTER-FILE.
018700           IF WS-ACCT-STATUS-1 NOT = '0'
018800               DISPLAY 'MSTRLOAD: ACCTMSTR OPEN FAILED, STATUS='
018900                       WS-ACCT-FILE-STATUS
019000               MOVE 16 TO RETURN-CODE
019100               GO TO 0100-EXIT.
019200       0110-LOAD-ACCOUNTS-LOOP.
019300           READ ACCT-MASTER-FILE INTO ACCT-REC
019400               AT END MOVE 'Y' TO WS-ACCT-EOF-SW.
019500           IF WS-ACCT-EOF
019600               GO TO 0190-LOAD-ACCOUNTS-DONE.
019700           ADD 1 TO LK-ACCOUNT-COUNT.
019800           SET LK-ACCOUNT-IDX TO LK-ACCOUNT-COUNT.
019900           MOVE ACT-ACCOUNT-ID       TO LK-ACT-ACCOUNT-ID (LK-ACCOUNT-IDX).
020000           MOVE ACT-BALANCE          TO LK-ACT-BALANCE (LK-ACCOUNT-IDX).
020100           MOVE ACT-RESERVED-BALANCE TO LK-ACT-RESERVED-BAL (LK-ACCOUNT-IDX).
020200           ADD 1 TO WS-ACCT-LOAD-COUNT.
020300           GO TO 0110-LOAD-ACCOUNTS-LOOP.
020400       0190-LOAD-ACCOUNTS-DONE.
020500           CLOSE ACCT-MASTER-FILE.
020600           PERFORM 0150-SORT-ACCOUNT-TABLE THRU 0150-EXIT.
020700           DISPLAY 'MSTRLOAD: ACCOUNTS LOADED = ' WS-ACCT-LOAD-COUNT.
020800      *
020900       0155-SORT-ACCOUNT-STEP.
021000           SET LK-ACCOUNT-IDX TO WS-ACCT-SUB.
021100           PERFORM 0160-SORT-ACCOUNT-BUBBLE THRU 0160-EXIT.
021200       0155-EXIT.
021300           EXIT.
021400       0100-EXIT.
021500           EXIT.
021600      *
021700       0150-SORT-ACCOUNT-TABLE.
021800      *    SIMPLE INSERTION SORT -- MASTER FILES ARE NOT GUARANTEED
021900      *    IN KEY SEQUENCE ON DISK, AND SEARCH ALL NEEDS THEM SORTED.
022000           IF LK-ACCOUNT-COUNT < 2
022100               GO TO 0150-EXIT.
022200           PERFORM 0155-SORT-ACCOUNT-STEP THRU 0155-EXIT
022300               VARYING WS-ACCT-SUB FROM 2 BY 1
022400               UNTIL WS-ACCT-SUB > LK-ACCOUNT-COUNT.
022500       0150-EXIT.
022600           EXIT.
022700      *
022800       0160-SORT-ACCOUNT-BUBBLE.
022900           MOVE WS-ACCT-SUB TO WS-COMPARE-SUB.
023000       0165-SORT-ACCOUNT-SHIFT.
023100           IF WS-COMPARE-SUB < 2
023200               GO TO 0160-EXIT.
023300           IF LK-ACT-ACCOUNT-ID (WS-COMPARE-SUB) >=
023400               LK-ACT-ACCOUNT-ID (WS-COMPARE-SUB - 1)
023500               GO TO 0160-EXIT.
023600           MOVE LK-ACCOUNT-ENTRY (WS-COMPARE-SUB)
023700               TO LK-ACCOUNT-ENTRY (LK-ACCOUNT-COUNT + 1).
023800           MOVE LK-ACCOUNT-ENTRY (WS-COMPARE-SUB - 1)
023900               TO LK-ACCOUNT-ENTRY (WS-COMPARE-SUB).
024000           MOVE LK-ACCOUNT-ENTRY (LK-ACCOUNT-COUNT + 1)
024100               TO LK-ACCOUNT-ENTRY (WS-COMPARE-SUB - 1).
024200           SUBTRACT 1 FROM WS-COMPARE-SUB.
024300           GO TO 0165-SORT-ACCOUNT-SHIFT.
024400       0160-EXIT.
024500           EXIT.
024600      *
024700       0200-LOAD-HOLDINGS.
024800           MOVE ZERO TO LK-HOLDINGS-COUNT WS-HLDG-LOAD-COUNT.
024900           OPEN INPUT HLDG-MASTER-FILE.
025000           IF WS-HLDG-STATUS-1 NOT = '0'
025100               DISPLAY 'MSTRLOAD: HLDGMSTR OPEN FAILED, STATUS='
025200                       WS-HLDG-FILE-STATUS
025300               MOVE 16 TO RETURN-CODE
025400               GO TO 0200-EXIT.
025500       0210-LOAD-HOLDINGS-LOOP.
025600           READ HLDG-MASTER-FILE INTO HLDG-REC
025700               AT END MOVE 'Y' TO WS-HLDG-EOF-SW.
025800           IF WS-HLDG-EOF
025900               GO TO 0290-LOAD-HOLDINGS-DONE.
026000           ADD 1 TO LK-HOLDINGS-COUNT.
026100           SET LK-HOLDINGS-IDX TO LK-HOLDINGS-COUNT.
026200           MOVE HLD-ACCOUNT-ID       TO LK-HLD-ACCOUNT-ID (LK-HOLDINGS-IDX).
026300           MOVE HLD-COMPANY-CODE     TO LK-HLD-COMPANY-CODE (LK-HOLDINGS-IDX).
026400           MOVE HLD-HOLDINGS-ID      TO LK-HLD-HOLDINGS-ID (LK-HOLDINGS-IDX).
026500           MOVE HLD-QUANTITY         TO LK-HLD-QUANTITY (LK-HOLDINGS-IDX).
026600           MOVE HLD-RESERVED-QUANTITY
026700                                     TO LK-HLD-RESERVED-QTY (LK-HOLDINGS-IDX).
026800           MOVE HLD-AVERAGE-PRICE    TO LK-HLD-AVERAGE-PRICE (LK-HOLDINGS-IDX).
026900           MOVE HLD-TOTAL-PURCHASE-PRICE
027000                                     TO LK-HLD-TOTAL-COST (LK-HOLDINGS-IDX).
027100           MOVE HLD-DELETED-SW       TO LK-HLD-DELETED-SW (LK-HOLDINGS-IDX).
027200           MOVE HLD-DELETED-TIMESTAMP
027300                                     TO LK-HLD-DELETED-TS (LK-HOLDINGS-IDX).
027400           ADD 1 TO WS-HLDG-LOAD-COUNT.
027500           GO TO 0210-LOAD-HOLDINGS-LOOP.
027600       0290-LOAD-HOLDINGS-DONE.
027700           CLOSE HLDG-MASTER-FILE.
027800           PERFORM 0250-SORT-HOLDINGS-TABLE THRU 0250-EXIT.
027900           DISPLAY 'MSTRLOAD: HOLDINGS LOADED = ' WS-HLDG-LOAD-COUNT.
028000      *
028100       0255-SORT-HOLDINGS-STEP.
028200           SET LK-HOLDINGS-IDX TO WS-HLDG-SUB.
028300           PERFORM 0260-SORT-HOLDINGS-BUBBLE THRU 0260-EXIT.
028400       0255-EXIT.
028500           EXIT.
028600       0200-EXIT.
028700           EXIT.
028800      *
028900       0250-SORT-HOLDINGS-TABLE.
029000           IF LK-HOLDINGS-COUNT < 2
029100               GO TO 0250-EXIT.
029200           PERFORM 0255-SORT-HOLDINGS-STEP THRU 0255-EXIT
029300               VARYING WS-HLDG-SUB FROM 2 BY 1
029400               UNTIL WS-HLDG-SUB > LK-HOLDINGS-COUNT.
029500       0250-EXIT.
029600           EXIT.
029700      *
029800       0260-SORT-HOLDINGS-BUBBLE.
029900           MOVE WS-HLDG-SUB TO WS-COMPARE-SUB.
030000       0265-SORT-HOLDINGS-SHIFT.
030100           IF WS-COMPARE-SUB < 2
030200               GO TO 0260-EXIT.
030300           IF LK-HLD-SORT-KEY (WS-COMPARE-SUB) >=
030400               LK-HLD-SORT-KEY (WS-COMPARE-SUB - 1)
030500               GO TO 0260-EXIT.
030600           MOVE LK-HOLDINGS-ENTRY (WS-COMPARE-SUB)
030700               TO LK-HOLDINGS-ENTRY (LK-HOLDINGS-COUNT + 1).
030800           MOVE LK-HOLDINGS-ENTRY (WS-COMPARE-SUB - 1)
030900               TO LK-HOLDINGS-ENTRY (WS-COMPARE-SUB).
031000           MOVE LK-HOLDINGS-ENTRY (LK-HOLDINGS-COUNT + 1)
031100               TO LK-HOLDINGS-ENTRY (WS-COMPARE-SUB - 1).
031200           SUBTRACT 1 FROM WS-COMPARE-SUB.
031300           GO TO 0265-SORT-HOLDINGS-SHIFT.
031400       0260-EXIT.
031500           EXIT.
031600      *
031700       0300-LOAD-COMPANIES.
031800           MOVE ZERO TO LK-COMPANY-COUNT WS-CMPY-LOAD-COUNT.
031900           OPEN INPUT CMPY-MASTER-FILE.
032000           IF WS-CMPY-STATUS-1 NOT = '0'
032100               DISPLAY 'MSTRLOAD: CMPYMSTR OPEN FAILED, STATUS='
032200                       WS-CMPY-FILE-STATUS
032300               MOVE 16 TO RETURN-CODE
032400               GO TO 0300-EXIT.
032500       0310-LOAD-COMPANIES-LOOP.
032600           READ CMPY-MASTER-FILE INTO CMPY-REC
032700               AT END MOVE 'Y' TO WS-CMPY-EOF-SW.
032800           IF WS-CMPY-EOF
032900               GO TO 0390-LOAD-COMPANIES-DONE.
033000           ADD 1 TO LK-COMPANY-COUNT.
033100           SET LK-COMPANY-IDX TO LK-COMPANY-COUNT.
033200           MOVE CMP-COMPANY-CODE    TO LK-CMP-COMPANY-CODE (LK-COMPANY-IDX).
033300           MOVE CMP-COMPANY-NAME    TO LK-CMP-COMPANY-NAME (LK-COMPANY-IDX).
033400           MOVE CMP-LISTED-SHARES   TO LK-CMP-LISTED-SHARES (LK-COMPANY-IDX).
033500           MOVE CMP-CLOSING-PRICE   TO LK-CMP-CLOSING-PRICE (LK-COMPANY-IDX).
033600           MOVE ZERO TO LK-CMP-BUY-COUNT (LK-COMPANY-IDX)
033700                        LK-CMP-SELL-COUNT (LK-COMPANY-IDX)
033800                        LK-CMP-TOTAL-VOLUME (LK-COMPANY-IDX).
033900           ADD 1 TO WS-CMPY-LOAD-COUNT.
034000           GO TO 0310-LOAD-COMPANIES-LOOP.
034100       0390-LOAD-COMPANIES-DONE.
034200           CLOSE CMPY-MASTER-FILE.
034300           PERFORM 0350-SORT-COMPANY-TABLE THRU 0350-EXIT.
034400           DISPLAY 'MSTRLOAD: COMPANIES LOADED = ' WS-CMPY-LOAD-COUNT.
034500      *
034600       0355-SORT-COMPANY-STEP.
034700           SET LK-COMPANY-IDX TO WS-CMPY-SUB.
034800           PERFORM 0360-SORT-COMPANY-BUBBLE THRU 0360-EXIT.
034900       0355-EXIT.
035000           EXIT.
035100       0300-EXIT.
035200           EXIT.
035300      *
035400       0350-SORT-COMPANY-TABLE.
035500           IF LK-COMPANY-COUNT < 2
035600               GO TO 0350-EXIT.
035700           PERFORM 0355-SORT-COMPANY-STEP THRU 0355-EXIT
035800               VARYING WS-CMPY-SUB FROM 2 BY 1
035900               UNTIL WS-CMPY-SUB > LK-COMPANY-COUNT.
036000       0350-EXIT.
036100           EXIT.
036200      *
036300       0360-SORT-COMPANY-BUBBLE.
036400           MOVE WS-CMPY-SUB TO WS-COMPARE-SUB.
036500       0365-SORT-COMPANY-SHIFT.
036600           IF WS-COMPARE-SUB < 2
036700               GO TO 0360-EXIT.
036800           IF LK-CMP-COMPANY-CODE (WS-COMPARE-SUB) >=
036900               LK-CMP-COMPANY-CODE (WS-COMPARE-SUB - 1)
037000               GO TO 0360-EXIT.
037100           MOVE LK-COMPANY-ENTRY (WS-COMPARE-SUB)
037200               TO LK-COMPANY-ENTRY (LK-COMPANY-COUNT + 1).
037300           MOVE LK-COMPANY-ENTRY (WS-COMPARE-SUB - 1)
037400               TO LK-COMPANY-ENTRY (WS-COMPARE-SUB).
037500           MOVE LK-COMPANY-ENTRY (LK-COMPANY-COUNT + 1)
037600               TO LK-COMPANY-ENTRY (WS-COMPARE-SUB - 1).
037700           SUBTRACT 1 FROM WS-COMPARE-SUB.
037800           GO TO 0365-SORT-COMPANY-SHIFT.
037900       0360-EXIT.
038000           EXIT.
038100      *
038200       0700-REWRITE-ACCOUNTS.
038300           OPEN OUTPUT ACCT-MASTER-FILE.
038400           PERFORM 0705-REWRITE-ACCOUNTS-STEP THRU 0705-EXIT
038500               VARYING WS-ACCT-SUB FROM 1 BY 1
038600               UNTIL WS-ACCT-SUB > LK-ACCOUNT-COUNT.
038700           CLOSE ACCT-MASTER-FILE.
038800       0700-EXIT.
038900           EXIT.
039000      *
039100       0705-REWRITE-ACCOUNTS-STEP.
039200           MOVE SPACES TO ACCT-REC.
039300           MOVE LK-ACT-ACCOUNT-ID (WS-ACCT-SUB)     TO ACT-ACCOUNT-ID.
039400           MOVE LK-ACT-BALANCE (WS-ACCT-SUB)        TO ACT-BALANCE.
039500           MOVE LK-ACT-RESERVED-BAL (WS-ACCT-SUB)   TO ACT-RESERVED-BALANCE.
039600           WRITE ACCT-MASTER-RECORD FROM ACCT-REC.
039700       0705-EXIT.
039800           EXIT.
039900      *
040000       0800-REWRITE-HOLDINGS.
040100           OPEN OUTPUT HLDG-MASTER-FILE.
040200           PERFORM 0805-REWRITE-HOLDINGS-STEP THRU 0805-EXIT
040300               VARYING WS-HLDG-SUB FROM 1 BY 1
040400               UNTIL WS-HLDG-SUB > LK-HOLDINGS-COUNT.
040500           CLOSE HLDG-MASTER-FILE.
040600       0800-EXIT.
040700           EXIT.
040800      *
040900       0805-REWRITE-HOLDINGS-STEP.
041000           MOVE SPACES TO HLDG-REC.
041100           MOVE LK-HLD-HOLDINGS-ID (WS-HLDG-SUB)    TO HLD-HOLDINGS-ID.
041200           MOVE LK-HLD-ACCOUNT-ID (WS-HLDG-SUB)     TO HLD-ACCOUNT-ID.
041300           MOVE LK-HLD-COMPANY-CODE (WS-HLDG-SUB)   TO HLD-COMPANY-CODE.
041400           MOVE LK-HLD-QUANTITY (WS-HLDG-SUB)       TO HLD-QUANTITY.
041500           MOVE LK-HLD-RESERVED-QTY (WS-HLDG-SUB)   TO HLD-RESERVED-QUANTITY.
041600           MOVE LK-HLD-AVERAGE-PRICE (WS-HLDG-SUB)  TO HLD-AVERAGE-PRICE.
041700           MOVE LK-HLD-TOTAL-COST (WS-HLDG-SUB)     TO HLD-TOTAL-PURCHASE-PRICE.
041800           MOVE LK-HLD-DELETED-SW (WS-HLDG-SUB)     TO HLD-DELETED-SW.
041900           MOVE LK-HLD-DELETED-TS (WS-HLDG-SUB)     TO HLD-DELETED-TIMESTAMP.
042000           WRITE HLDG-MASTER-RECORD FROM HLDG-REC.
042100       0805-EXIT.
042200           EXIT.
042300      *
042400       0900-REWRITE-COMPANIES.
042500           OPEN OUTPUT CMPY-MASTER-FILE.
042600           PERFORM 0905-REWRITE-COMPANIES-STEP THRU 0905-EXIT
042700               VARYING WS-CMPY-SUB FROM 1 BY 1
042800               UNTIL WS-CMPY-SUB > LK-COMPANY-COUNT.
042900           CLOSE CMPY-MASTER-FILE.
043000       0900-EXIT.
043100           EXIT.
043200*
043300       0905-REWRITE-COMPANIES-STEP.
043400           MOVE SPACES TO CMPY-REC.
043500           MOVE LK-CMP-COMPANY-CODE (WS-CMPY-SUB)   TO CMP-COMPANY-CODE.
043600           MOVE LK-CMP-COMPANY-NAME (WS-CMPY-SUB)   TO CMP-COMPANY-NAME.
043700           MOVE LK-CMP-LISTED-SHARES (WS-CMPY-SUB)  TO CMP-LISTED-SHARES.
043800           MOVE LK-CMP-CLOSING-PRICE (WS-CMPY-SUB)  TO CMP-CLOSING-PRICE.
043900           WRITE CMPY-MASTER-RECORD FROM CMPY-REC.
044000       0905-EXIT.
044100           EXIT.
