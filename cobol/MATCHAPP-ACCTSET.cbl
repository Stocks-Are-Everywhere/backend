000100      * #ident "@(#) matchapp/acctset.cbl 1.6"
000200      *--------------------------------------------------------*
000300      * (C) MERIDIAN CLEARING SERVICES -- APPLICATION SOURCE   *
000400      *--------------------------------------------------------*
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID.    ACCTSET.
000700       AUTHOR.        D L PARRISH.
000800       INSTALLATION.  MERIDIAN CLEARING SERVICES.
000900       DATE-WRITTEN.  SEPTEMBER 1991.
001000       DATE-COMPILED.
001100       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200      ***************************************************************
001300      *                                                             *
001400      *   ACCTSET -- ACCOUNT BALANCE SETTLEMENT SUBROUTINE           *
001500      *                                                             *
001600      *   CALLED BY MATCHAPP-ORDRBAT FOR EVERY TRADE COMING BACK     *
001700      *   FROM THE MATCHING ENGINE.  MOVES CASH OUT OF THE BUYING    *
001800      *   ACCOUNT'S RESERVED BALANCE (AND REDUCES THE RESERVATION    *
001900      *   SET UP BY ORDRVAL), AND CREDITS THE SELLING ACCOUNT'S      *
002000      *   AVAILABLE BALANCE.                                         *
002100      *                                                             *
002200      *   AMENDMENT HISTORY                                        *
002300      *   ------------------                                       *
002400      *   91/09/03  DLP  ORIGINAL PROGRAM (REQ 5114).                *
002500      *   93/05/21  DLP  BUY-SIDE SETTLEMENT NOW RELEASES THE        *
002600      *                  EXACT RESERVED AMOUNT AND RE-RESERVES THE   *
002700      *                  BALANCE, RATHER THAN DEBITING THE          *
002800      *                  RESERVATION DIRECTLY (REQ 5590).            *
002900      *   98/09/30  KMT  Y2K REVIEW -- NO CHANGE REQUIRED.          *
003000      *   98/12/15  KMT  Y2K SIGN-OFF.                               *
003100      *   02/04/02  PVL  ROUNDED FILL-AMOUNT COMPUTATION TO 2        *
003200      *                  DECIMAL PLACES EXPLICITLY (REQ 7905).       *
003300      *   04/09/02  KMT  DROPPED THE RESERVED-PRICE/FILL-PRICE       *
003400      *                  SPLIT -- THE BUY SIDE NOW SUBTRACTS ONE AMOUNT *
003500      *                  (TRADE PRICE TIMES QUANTITY) FROM BOTH RESERVED *
003600      *                  BALANCE AND BALANCE, PER THE SETTLEMENT SPEC. *
003700      *                  ALSO ADDED AN AVAILABLE-BALANCE CHECK AHEAD OF *
003800      *                  THE SUBTRACTS -- A SHORTFALL IS LOGGED AND  *
003900      *                  REJECTED ('91') RATHER THAN DRIVING THE BALANCE *
004000      *                  NEGATIVE (REQ 8402).                        *
004100      *                                                             *
004200      ***************************************************************
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER. IBM-370.
004600       OBJECT-COMPUTER. IBM-370.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900       DATA DIVISION.
005000       WORKING-STORAGE SECTION.
005100       01  WS-SETTLE-WORK.
005200           05  WS-FILL-AMOUNT            PIC 9(11)V9(2).
005300       01  WS-SETTLE-DISPLAY REDEFINES WS-SETTLE-WORK.
005400           05  WS-FILL-AMOUNT-EDIT       PIC ZZZZZZZZZZ9.99.
005500       01  ACCT-REC.
005600       COPY MATCHAPP-ACCTREC.
005700       01  WS-ACCOUNT-ID-WORK.
005800           05  WS-BUY-ACCOUNT-WORK       PIC 9(10).
005900           05  WS-SELL-ACCOUNT-WORK      PIC 9(10).
006000       01  WS-ACCOUNT-ID-EDIT REDEFINES WS-ACCOUNT-ID-WORK.
006100           05  WS-BUY-ACCOUNT-EDIT       PIC Z(09)9.
006200           05  WS-SELL-ACCOUNT-EDIT      PIC Z(09)9.
006300       LINKAGE SECTION.
006400       01  LK-ACCOUNT-TABLE.
006500           05  LK-ACCOUNT-COUNT      PIC 9(5) COMP.
006600           05  LK-ACCOUNT-ENTRY OCCURS 4000 TIMES
006700                       ASCENDING KEY IS LK-ACT-ACCOUNT-ID
006800                       INDEXED BY LK-ACCOUNT-IDX.
006900               10  LK-ACT-ACCOUNT-ID     PIC 9(10).
007000               10  LK-ACT-BALANCE        PIC 9(11)V9(2).
007100               10  LK-ACT-RESERVED-BAL   PIC 9(11)V9(2).
007200               10  FILLER                PIC X(20).
007300       01  LK-SETTLE-REQUEST.
007400           05  LK-SET-BUY-ACCOUNT-ID     PIC 9(10).
007500           05  LK-SET-SELL-ACCOUNT-ID    PIC 9(10).
007600           05  LK-SET-TRADE-QUANTITY     PIC 9(9)V9(2).
007700           05  LK-SET-TRADE-PRICE        PIC 9(9)V9(2).
007800           05  LK-SET-RETURN-CODE        PIC X(02).
007900               88  LK-SET-SETTLED             VALUE '00'.
008000               88  LK-SET-ACCOUNT-NOT-FOUND   VALUE '90'.
008100               88  LK-SET-INSUFFICIENT-BAL   VALUE '91'.
008200      ***************************************************************
008300       PROCEDURE DIVISION USING LK-ACCOUNT-TABLE
008400                                LK-SETTLE-REQUEST.
008500      *
008600       0000-ACCTSET-MAIN.
008700           MOVE '00' TO LK-SET-RETURN-CODE.
008800           COMPUTE WS-FILL-AMOUNT ROUNDED =
008900               LK-SET-TRADE-QUANTITY * LK-SET-TRADE-PRICE.
009000           PERFORM 0100-DEBIT-BUYER THRU 0100-EXIT.
009100           IF NOT LK-SET-SETTLED
009200               GOBACK.
009300           PERFORM 0200-CREDIT-SELLER THRU 0200-EXIT.
009400           GOBACK.
009500      *
009600       0100-DEBIT-BUYER.
009700           SET LK-ACCOUNT-IDX TO 1.
009800           SEARCH ALL LK-ACCOUNT-ENTRY
009900               AT END
010000                   MOVE '90' TO LK-SET-RETURN-CODE
010100                   GO TO 0100-EXIT
010200               WHEN LK-ACT-ACCOUNT-ID (LK-ACCOUNT-IDX) =
010300                       LK-SET-BUY-ACCOUNT-ID
010400                   CONTINUE.
010500      *    THE RESERVATION MADE AT ORDER-ENTRY TIME SHOULD ALREADY
010600      *    COVER THIS FILL -- AN AVAILABLE BALANCE SHORT OF AMOUNT
010700      *    HERE MEANS THE RESERVATION BOOKKEEPING HAS ALREADY GONE
010800      *    WRONG SOMEWHERE UPSTREAM.  LOGGED AND REJECTED RATHER
010900      *    THAN LEFT TO DRIVE THE BALANCE NEGATIVE (REQ 8402).
011000           IF LK-ACT-BALANCE (LK-ACCOUNT-IDX) -
011100                   LK-ACT-RESERVED-BAL (LK-ACCOUNT-IDX) < WS-FILL-AMOUNT
011200               DISPLAY 'ACCTSET: INSUFFICIENT AVAILABLE BALANCE, ACCOUNT='
011300                   LK-SET-BUY-ACCOUNT-ID
011400               MOVE '91' TO LK-SET-RETURN-CODE
011500               GO TO 0100-EXIT.
011600           SUBTRACT WS-FILL-AMOUNT
011700               FROM LK-ACT-RESERVED-BAL (LK-ACCOUNT-IDX).
011800           SUBTRACT WS-FILL-AMOUNT FROM LK-ACT-BALANCE (LK-ACCOUNT-IDX).
011900       0100-EXIT.
012000           EXIT.
012100      *
012200       0200-CREDIT-SELLER.
012300           SET LK-ACCOUNT-IDX TO 1.
012400           SEARCH ALL LK-ACCOUNT-ENTRY
012500               AT END
012600                   MOVE '90' TO LK-SET-RETURN-CODE
012700                   GO TO 0200-EXIT
012800               WHEN LK-ACT-ACCOUNT-ID (LK-ACCOUNT-IDX) =
012900                       LK-SET-SELL-ACCOUNT-ID
013000                   CONTINUE.
013100           ADD WS-FILL-AMOUNT TO LK-ACT-BALANCE (LK-ACCOUNT-IDX).
013200       0200-EXIT.
013300           EXIT.
