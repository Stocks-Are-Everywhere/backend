000100      * #ident "@(#) matchapp/queudrn.cbl 1.8"
000200      *--------------------------------------------------------*
000300      * (C) MERIDIAN CLEARING SERVICES -- APPLICATION SOURCE   *
000400      *--------------------------------------------------------*
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID.    QUEUDRN.
000700       AUTHOR.        K M TRAN.
000800       INSTALLATION.  MERIDIAN CLEARING SERVICES.
000900       DATE-WRITTEN.  FEBRUARY 1990.
001000       DATE-COMPILED.
001100       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200      ***************************************************************
001300      *                                                             *
001400      *   QUEUDRN -- NEW-ORDER / UPDATE-ORDER QUEUE DRAIN           *
001500      *                                                             *
001600      *   DRAINS THE TWO DISK-BACKED ORDER QUEUES -- NEWLY CREATED  *
001700      *   ORDERS AND ORDER UPDATES -- INTO THE IN-MEMORY ORDER      *
001800      *   STORE CARRIED BY ORDRBAT, FIXED BATCH SIZE OF 20 RECORDS  *
001900      *   AT A TIME, NEW-ORDER QUEUE FIRST, THEN THE UPDATE QUEUE.  *
002000      *   EACH BATCH IS ATTEMPTED AS ONE UNIT; IF THE STORE HAS NO  *
002100      *   ROOM FOR THE WHOLE BATCH, EACH ORDER IN IT IS RETRIED     *
002200      *   INDIVIDUALLY UP TO MAX-RETRY (3) TIMES WITH A LINEAR      *
002300      *   BACK-OFF, AND ANY ORDER THAT STILL WON'T FIT IS WRITTEN   *
002400      *   BACK OUT TO A REQUEUE FILE FOR THE NEXT CYCLE INSTEAD OF  *
002500      *   BEING LOST.  ON THE UPDATE QUEUE, UPDATES FOR THE SAME    *
002600      *   ORDER ID IN ONE BATCH ARE COLLAPSED TO THE LATEST         *
002700      *   TIMESTAMP BEFORE APPLYING, AND AN UPDATE WHOSE ORDER      *
002800      *   ID IS NOT YET IN THE STORE IS DROPPED QUIETLY -- THAT     *
002900      *   IS NOT A FAILURE, JUST A NEW ORDER THE QUEUE HASN'T       *
003000      *   CAUGHT UP TO YET.  MATCHAPP-ORDRBAT RUNS THIS DRAIN TEN   *
003100      *   TIMES AT STARTUP BEFORE FALLING BACK TO ITS NORMAL        *
003200      *   PERIODIC SCHEDULE.                                        *
003300      *                                                             *
003400      *   AMENDMENT HISTORY                                         *
003500      *   ------------------                                        *
003600      *   90/02/14  KMT  ORIGINAL PROGRAM (REQ 4920).               *
003700      *   90/05/29  KMT  ADDED FIXED BATCH SIZE OF 20 (REQ 4955).   *
003800      *   93/05/30  DLP  ADDED LATEST-TIMESTAMP-WINS DE-DUP WITHIN  *
003900      *                  A BATCH (REQ 5605).                        *
004000      *   98/09/30  KMT  Y2K REVIEW -- NO CHANGE REQUIRED.          *
004100      *   98/12/15  KMT  Y2K SIGN-OFF.                              *
004200      *   01/08/02  PVL  ADDED MAX-RETRY 3 LINEAR BACK-OFF AND THE  *
004300      *                  TEN-PASS STARTUP CATCH-UP CALLED FROM      *
004400      *                  ORDRBAT (REQ 7730).                        *
004500      *   04/08/30  KMT  REPURPOSED THIS PROGRAM AS THE NEW-ORDER / *
004600      *                  UPDATE-ORDER QUEUE DRAIN.  THE CLOSING-    *
004700      *                  PRICE FEED THIS PROGRAM USED TO DRAIN WAS  *
004800      *                  FOLDED INTO THE REAL-TIME PRICE FEED AND   *
004900      *                  IS NO LONGER QUEUED TO DISK; THE BATCH-OF- *
005000      *                  20 / MAX-RETRY-3 / TEN-PASS-STARTUP SHAPE  *
005100      *                  BELOW IS UNCHANGED, ONLY THE FILES AND THE *
005200      *                  RECORD IT DRAINS ARE NEW (REQ 8402).       *
005300      *                                                             *
005400      ***************************************************************
005500       ENVIRONMENT DIVISION.
005600       CONFIGURATION SECTION.
005700       SOURCE-COMPUTER. IBM-370.
005800       OBJECT-COMPUTER. IBM-370.
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM.
006100       INPUT-OUTPUT SECTION.
006200       FILE-CONTROL.
006300           SELECT NEW-ORDER-QUEUE-FILE ASSIGN TO NEWORDQ
006400               ORGANIZATION IS SEQUENTIAL
006500               ACCESS IS SEQUENTIAL
006600               FILE STATUS IS WS-NEWQ-FILE-STATUS.
006700           SELECT NEW-ORDER-REQUEUE-FILE ASSIGN TO NEWORDR
006800               ORGANIZATION IS SEQUENTIAL
006900               ACCESS IS SEQUENTIAL
007000               FILE STATUS IS WS-NEWR-FILE-STATUS.
007100           SELECT UPD-ORDER-QUEUE-FILE ASSIGN TO UPDORDQ
007200               ORGANIZATION IS SEQUENTIAL
007300               ACCESS IS SEQUENTIAL
007400               FILE STATUS IS WS-UPDQ-FILE-STATUS.
007500           SELECT UPD-ORDER-REQUEUE-FILE ASSIGN TO UPDORDR
007600               ORGANIZATION IS SEQUENTIAL
007700               ACCESS IS SEQUENTIAL
007800               FILE STATUS IS WS-UPDR-FILE-STATUS.
007900       DATA DIVISION.
008000       FILE SECTION.
008100       FD  NEW-ORDER-QUEUE-FILE
008200           LABEL RECORDS ARE STANDARD
008300           RECORDING MODE IS F.
008400       01  NEW-ORDER-QUEUE-RECORD    PIC X(100).
008500       FD  NEW-ORDER-REQUEUE-FILE
008600           LABEL RECORDS ARE STANDARD
008700           RECORDING MODE IS F.
008800       01  NEW-ORDER-REQUEUE-RECORD  PIC X(100).
008900       FD  UPD-ORDER-QUEUE-FILE
009000           LABEL RECORDS ARE STANDARD
009100           RECORDING MODE IS F.
009200       01  UPD-ORDER-QUEUE-RECORD    PIC X(100).
009300       FD  UPD-ORDER-REQUEUE-FILE
009400           LABEL RECORDS ARE STANDARD
009500           RECORDING MODE IS F.
009600       01  UPD-ORDER-REQUEUE-RECORD  PIC X(100).
009700       WORKING-STORAGE SECTION.
009800       01  WS-NEWQ-FILE-STATUS.
009900           05  WS-NEWQ-STATUS-1      PIC X.
010000           05  WS-NEWQ-STATUS-2      PIC X.
010100       01  WS-NEWR-FILE-STATUS.
010200           05  WS-NEWR-STATUS-1      PIC X.
010300           05  WS-NEWR-STATUS-2      PIC X.
010400       01  WS-UPDQ-FILE-STATUS.
010500           05  WS-UPDQ-STATUS-1      PIC X.
010600           05  WS-UPDQ-STATUS-2      PIC X.
010700       01  WS-UPDR-FILE-STATUS.
010800           05  WS-UPDR-STATUS-1      PIC X.
010900           05  WS-UPDR-STATUS-2      PIC X.
011000       01  WS-SWITCHES.
011100           05  WS-NEWQ-EOF-SW        PIC X VALUE 'N'.
011200               88  WS-NEWQ-EOF           VALUE 'Y'.
011300           05  WS-UPDQ-EOF-SW        PIC X VALUE 'N'.
011400               88  WS-UPDQ-EOF           VALUE 'Y'.
011500           05  FILLER                PIC X(08).
011600       01  WS-BATCH-WORK.
011700           05  WS-BATCH-SIZE         PIC 9(03) COMP VALUE 20.
011800           05  WS-STORE-MAX-ENTRIES  PIC 9(05) COMP VALUE 5000.
011900           05  WS-NEWQ-READ-COUNT    PIC 9(03) COMP.
012000           05  WS-UPDQ-READ-COUNT    PIC 9(03) COMP.
012100           05  WS-BATCH-ENTRY-SUB    PIC 9(03) COMP.
012200           05  WS-DEDUP-SUB          PIC 9(03) COMP.
012300           05  WS-RETRY-COUNT        PIC 9(01) COMP.
012400           05  WS-MAX-RETRY          PIC 9(01) COMP VALUE 3.
012500           05  WS-BACKOFF-TALLY      PIC 9(07) COMP.
012600           05  WS-BACKOFF-COUNTER    PIC 9(07) COMP.
012700       01  WS-RUN-COUNTERS.
012800           05  WS-NEW-APPLIED-COUNT  PIC 9(07) COMP VALUE ZERO.
012900           05  WS-NEW-REQUEUED-COUNT PIC 9(07) COMP VALUE ZERO.
013000           05  WS-UPD-APPLIED-COUNT  PIC 9(07) COMP VALUE ZERO.
013100           05  WS-UPD-NOTFOUND-COUNT PIC 9(07) COMP VALUE ZERO.
013200           05  WS-UPD-DEDUP-COUNT    PIC 9(07) COMP VALUE ZERO.
013300       01  WS-COUNTERS-DISPLAY REDEFINES WS-RUN-COUNTERS.
013400           05  WS-NEW-APPLIED-EDIT   PIC Z(06)9.
013500           05  WS-NEW-REQUEUED-EDIT  PIC Z(06)9.
013600           05  WS-UPD-APPLIED-EDIT   PIC Z(06)9.
013700           05  WS-UPD-NOTFOUND-EDIT  PIC Z(06)9.
013800           05  WS-UPD-DEDUP-EDIT     PIC Z(06)9.
013900       01  WS-NEW-BATCH-TABLE.
014000           05  WS-NBQ-ENTRY OCCURS 20 TIMES
014100                       INDEXED BY WS-NBQ-IDX.
014200               10  WS-NBQ-ORDER-ID       PIC 9(10).
014300               10  WS-NBQ-COMPANY-CODE   PIC X(10).
014400               10  WS-NBQ-ORDER-TYPE     PIC X(04).
014500               10  WS-NBQ-TOTAL-QTY      PIC 9(9)V9(2).
014600               10  WS-NBQ-REMAINING-QTY  PIC 9(9)V9(2).
014700               10  WS-NBQ-STATUS         PIC X(08).
014800               10  WS-NBQ-PRICE          PIC 9(9)V9(2).
014900               10  WS-NBQ-ACCOUNT-ID     PIC 9(10).
015000               10  WS-NBQ-TIMESTAMP      PIC 9(11).
015100               10  FILLER                PIC X(05).
015200       01  WS-UPD-BATCH-TABLE.
015300           05  WS-UBQ-ENTRY OCCURS 20 TIMES
015400                       INDEXED BY WS-UBQ-IDX.
015500               10  WS-UBQ-ORDER-ID       PIC 9(10).
015600               10  WS-UBQ-COMPANY-CODE   PIC X(10).
015700               10  WS-UBQ-ORDER-TYPE     PIC X(04).
015800               10  WS-UBQ-TOTAL-QTY      PIC 9(9)V9(2).
015900               10  WS-UBQ-REMAINING-QTY  PIC 9(9)V9(2).
016000               10  WS-UBQ-STATUS         PIC X(08).
016100               10  WS-UBQ-PRICE          PIC 9(9)V9(2).
016200               10  WS-UBQ-ACCOUNT-ID     PIC 9(10).
016300               10  WS-UBQ-TIMESTAMP      PIC 9(11).
016400               10  WS-UBQ-KEEP-SW        PIC X(01).
016500                   88  WS-UBQ-KEEP           VALUE 'Y'.
016600                   88  WS-UBQ-DROP           VALUE 'N'.
016700               10  FILLER                PIC X(05).
016800       01  ORDR-REC.
016900       COPY MATCHAPP-ORDRREC.
017000       01  WS-TIMESTAMP-WORK-AREA        PIC 9(11).
017100       01  WS-TIMESTAMP-WORK-EDIT REDEFINES WS-TIMESTAMP-WORK-AREA.
017200           05  WS-TIMESTAMP-DISPLAY      PIC Z(10)9.
017300       01  WS-QTY-WORK-AREA              PIC 9(9)V9(2).
017400       01  WS-QTY-WORK-EDIT REDEFINES WS-QTY-WORK-AREA.
017500           05  WS-QTY-DISPLAY            PIC Z(08)9.99.
017600       LINKAGE SECTION.
017700       01  LK-ORDER-STORE-TABLE.
017800           05  LK-STORE-COUNT        PIC 9(5) COMP.
017900           05  LK-STORE-ENTRY OCCURS 5000 TIMES
018000                       INDEXED BY LK-STORE-IDX.
018100               10  LK-STO-ORDER-ID       PIC 9(10).
018200               10  LK-STO-COMPANY-CODE   PIC X(10).
018300               10  LK-STO-ORDER-TYPE     PIC X(04).
018400               10  LK-STO-TOTAL-QTY      PIC 9(9)V9(2).
018500               10  LK-STO-REMAINING-QTY  PIC 9(9)V9(2).
018600               10  LK-STO-STATUS         PIC X(08).
018700               10  LK-STO-PRICE          PIC 9(9)V9(2).
018800               10  LK-STO-ACCOUNT-ID     PIC 9(10).
018900               10  LK-STO-TIMESTAMP      PIC 9(11).
019000               10  FILLER                PIC X(05).
019100      ***************************************************************
019200       PROCEDURE DIVISION USING LK-ORDER-STORE-TABLE.
019300      *
019400       0000-QUEUDRN-MAIN.
019500           OPEN INPUT NEW-ORDER-QUEUE-FILE.
019600           IF WS-NEWQ-STATUS-1 NOT = '0'
019700               DISPLAY 'QUEUDRN: NEWORDQ OPEN FAILED, STATUS='
019800                       WS-NEWQ-FILE-STATUS
019900               GOBACK.
020000           OPEN OUTPUT NEW-ORDER-REQUEUE-FILE.
020100           IF WS-NEWR-STATUS-1 NOT = '0'
020200               DISPLAY 'QUEUDRN: NEWORDR OPEN FAILED, STATUS='
020300                       WS-NEWR-FILE-STATUS
020400               GOBACK.
020500           OPEN INPUT UPD-ORDER-QUEUE-FILE.
020600           IF WS-UPDQ-STATUS-1 NOT = '0'
020700               DISPLAY 'QUEUDRN: UPDORDQ OPEN FAILED, STATUS='
020800                       WS-UPDQ-FILE-STATUS
020900               GOBACK.
021000           OPEN OUTPUT UPD-ORDER-REQUEUE-FILE.
021100           IF WS-UPDR-STATUS-1 NOT = '0'
021200               DISPLAY 'QUEUDRN: UPDORDR OPEN FAILED, STATUS='
021300                       WS-UPDR-FILE-STATUS
021400               GOBACK.
021500           PERFORM 0010-NEW-QUEUE-LOOP THRU 0010-EXIT.
021600           PERFORM 0020-UPD-QUEUE-LOOP THRU 0020-EXIT.
021700           CLOSE NEW-ORDER-QUEUE-FILE NEW-ORDER-REQUEUE-FILE
021800                 UPD-ORDER-QUEUE-FILE UPD-ORDER-REQUEUE-FILE.
021900           DISPLAY 'QUEUDRN: NEW APPLIED=' WS-NEW-APPLIED-EDIT
022000                   ' NEW REQUEUED=' WS-NEW-REQUEUED-EDIT.
022100           DISPLAY 'QUEUDRN: UPD APPLIED=' WS-UPD-APPLIED-EDIT
022200                   ' UPD NOT-FOUND=' WS-UPD-NOTFOUND-EDIT
022300                   ' UPD DE-DUPED=' WS-UPD-DEDUP-EDIT.
022400           GOBACK.
022500      *
022600      *    NEW-ORDER QUEUE -- READ A BATCH, TRY TO PERSIST IT AS ONE
022700      *    UNIT, FALL BACK TO PER-ORDER RETRY IF THE STORE CAN'T
022800      *    TAKE THE WHOLE BATCH AT ONCE.
022900      *
023000       0010-NEW-QUEUE-LOOP.
023100           PERFORM 0100-READ-NEW-BATCH THRU 0100-EXIT.
023200           IF WS-NEWQ-READ-COUNT = ZERO
023300               GO TO 0010-EXIT.
023400           PERFORM 0150-PERSIST-NEW-BATCH THRU 0150-EXIT.
023500           IF NOT WS-NEWQ-EOF
023600               GO TO 0010-NEW-QUEUE-LOOP.
023700       0010-EXIT.
023800           EXIT.
023900      *
024000       0100-READ-NEW-BATCH.
024100           MOVE ZERO TO WS-NEWQ-READ-COUNT.
024200       0105-READ-NEW-BATCH-LOOP.
024300           IF WS-NEWQ-READ-COUNT >= WS-BATCH-SIZE
024400               GO TO 0100-EXIT.
024500           READ NEW-ORDER-QUEUE-FILE INTO ORDR-REC
024600               AT END MOVE 'Y' TO WS-NEWQ-EOF-SW.
024700           IF WS-NEWQ-EOF
024800               GO TO 0100-EXIT.
024900           ADD 1 TO WS-NEWQ-READ-COUNT.
025000           SET WS-NBQ-IDX TO WS-NEWQ-READ-COUNT.
025100           MOVE ORD-ORDER-ID        TO WS-NBQ-ORDER-ID (WS-NBQ-IDX).
025200           MOVE ORD-COMPANY-CODE    TO WS-NBQ-COMPANY-CODE (WS-NBQ-IDX).
025300           MOVE ORD-ORDER-TYPE      TO WS-NBQ-ORDER-TYPE (WS-NBQ-IDX).
025400           MOVE ORD-TOTAL-QUANTITY  TO WS-NBQ-TOTAL-QTY (WS-NBQ-IDX).
025500           MOVE ORD-REMAINING-QTY   TO WS-NBQ-REMAINING-QTY (WS-NBQ-IDX).
025600           MOVE ORD-STATUS          TO WS-NBQ-STATUS (WS-NBQ-IDX).
025700           MOVE ORD-PRICE           TO WS-NBQ-PRICE (WS-NBQ-IDX).
025800           MOVE ORD-ACCOUNT-ID      TO WS-NBQ-ACCOUNT-ID (WS-NBQ-IDX).
025900           MOVE ORD-TIMESTAMP       TO WS-NBQ-TIMESTAMP (WS-NBQ-IDX).
026000           GO TO 0105-READ-NEW-BATCH-LOOP.
026100       0100-EXIT.
026200           EXIT.
026300      *
026400       0150-PERSIST-NEW-BATCH.
026500      *    THE STORE TABLE FILLING UP IS THE ONE WAY A WHOLE-BATCH
026600      *    PERSIST CAN FAIL IN THIS IN-MEMORY STORE (REQ 8402).
026700           IF LK-STORE-COUNT + WS-NEWQ-READ-COUNT > WS-STORE-MAX-ENTRIES
026800               PERFORM 0160-PERSIST-NEW-RETRY THRU 0160-EXIT
026900               GO TO 0150-EXIT.
027000           MOVE 1 TO WS-BATCH-ENTRY-SUB.
027100       0155-PERSIST-NEW-LOOP.
027200           IF WS-BATCH-ENTRY-SUB > WS-NEWQ-READ-COUNT
027300               GO TO 0150-EXIT.
027400           SET WS-NBQ-IDX TO WS-BATCH-ENTRY-SUB.
027500           PERFORM 0157-INSERT-STORE-ROW THRU 0157-EXIT.
027600           ADD 1 TO WS-NEW-APPLIED-COUNT.
027700           ADD 1 TO WS-BATCH-ENTRY-SUB.
027800           GO TO 0155-PERSIST-NEW-LOOP.
027900       0150-EXIT.
028000           EXIT.
028100      *
028200       0157-INSERT-STORE-ROW.
028300           ADD 1 TO LK-STORE-COUNT.
028400           SET LK-STORE-IDX TO LK-STORE-COUNT.
028500           MOVE WS-NBQ-ORDER-ID (WS-NBQ-IDX)
028600               TO LK-STO-ORDER-ID (LK-STORE-IDX).
028700           MOVE WS-NBQ-COMPANY-CODE (WS-NBQ-IDX)
028800               TO LK-STO-COMPANY-CODE (LK-STORE-IDX).
028900           MOVE WS-NBQ-ORDER-TYPE (WS-NBQ-IDX)
029000               TO LK-STO-ORDER-TYPE (LK-STORE-IDX).
029100           MOVE WS-NBQ-TOTAL-QTY (WS-NBQ-IDX)
029200               TO LK-STO-TOTAL-QTY (LK-STORE-IDX).
029300           MOVE WS-NBQ-REMAINING-QTY (WS-NBQ-IDX)
029400               TO LK-STO-REMAINING-QTY (LK-STORE-IDX).
029500           MOVE WS-NBQ-STATUS (WS-NBQ-IDX)
029600               TO LK-STO-STATUS (LK-STORE-IDX).
029700           MOVE WS-NBQ-PRICE (WS-NBQ-IDX)
029800               TO LK-STO-PRICE (LK-STORE-IDX).
029900           MOVE WS-NBQ-ACCOUNT-ID (WS-NBQ-IDX)
030000               TO LK-STO-ACCOUNT-ID (LK-STORE-IDX).
030100           MOVE WS-NBQ-TIMESTAMP (WS-NBQ-IDX)
030200               TO LK-STO-TIMESTAMP (LK-STORE-IDX).
030300       0157-EXIT.
030400           EXIT.
030500      *
030600       0160-PERSIST-NEW-RETRY.
030700           MOVE 1 TO WS-BATCH-ENTRY-SUB.
030800       0165-PERSIST-NEW-RETRY-LOOP.
030900           IF WS-BATCH-ENTRY-SUB > WS-NEWQ-READ-COUNT
031000               GO TO 0160-EXIT.
031100           SET WS-NBQ-IDX TO WS-BATCH-ENTRY-SUB.
031200           MOVE ZERO TO WS-RETRY-COUNT.
031300           PERFORM 0170-APPLY-ONE-NEW-ORDER THRU 0170-EXIT.
031400           ADD 1 TO WS-BATCH-ENTRY-SUB.
031500           GO TO 0165-PERSIST-NEW-RETRY-LOOP.
031600       0160-EXIT.
031700           EXIT.
031800      *
031900       0170-APPLY-ONE-NEW-ORDER.
032000           IF LK-STORE-COUNT < WS-STORE-MAX-ENTRIES
032100               PERFORM 0157-INSERT-STORE-ROW THRU 0157-EXIT
032200               ADD 1 TO WS-NEW-APPLIED-COUNT
032300               GO TO 0170-EXIT.
032400           IF WS-RETRY-COUNT >= WS-MAX-RETRY
032500               PERFORM 0180-REQUEUE-NEW-ORDER THRU 0180-EXIT
032600               GO TO 0170-EXIT.
032700           ADD 1 TO WS-RETRY-COUNT.
032800           PERFORM 0190-BACKOFF-DELAY THRU 0190-EXIT.
032900           GO TO 0170-APPLY-ONE-NEW-ORDER.
033000       0170-EXIT.
033100           EXIT.
033200      *
033300       0180-REQUEUE-NEW-ORDER.
033400      *    RETRIES EXHAUSTED -- LEAVE THIS ORDER IN THE QUEUE BY
033500      *    WRITING IT TO THE REQUEUE FILE FOR THE NEXT DRAIN CYCLE
033600      *    INSTEAD OF LOSING IT (REQ 8402).
033700           MOVE WS-NBQ-ORDER-ID (WS-NBQ-IDX)      TO ORD-ORDER-ID.
033800           MOVE WS-NBQ-COMPANY-CODE (WS-NBQ-IDX)  TO ORD-COMPANY-CODE.
033900           MOVE WS-NBQ-ORDER-TYPE (WS-NBQ-IDX)    TO ORD-ORDER-TYPE.
034000           MOVE WS-NBQ-TOTAL-QTY (WS-NBQ-IDX)     TO ORD-TOTAL-QUANTITY.
034100           MOVE WS-NBQ-REMAINING-QTY (WS-NBQ-IDX) TO ORD-REMAINING-QTY.
034200           MOVE WS-NBQ-STATUS (WS-NBQ-IDX)        TO ORD-STATUS.
034300           MOVE WS-NBQ-PRICE (WS-NBQ-IDX)         TO ORD-PRICE.
034400           MOVE WS-NBQ-ACCOUNT-ID (WS-NBQ-IDX)    TO ORD-ACCOUNT-ID.
034500           MOVE WS-NBQ-TIMESTAMP (WS-NBQ-IDX)     TO ORD-TIMESTAMP.
034600           WRITE NEW-ORDER-REQUEUE-RECORD FROM ORDR-REC.
034700           ADD 1 TO WS-NEW-REQUEUED-COUNT.
034800           DISPLAY 'QUEUDRN: STORE FULL, REQUEUED NEW ORDER '
034900                   WS-NBQ-ORDER-ID (WS-NBQ-IDX).
035000       0180-EXIT.
035100           EXIT.
035200      *
035300       0190-BACKOFF-DELAY.
035400      *    LINEAR BACK-OFF -- THE DELAY GROWS WITH THE RETRY COUNT.
035500      *    THIS SHOP HAS NO TIME-OF-DAY DELAY SERVICE ON THE BATCH
035600      *    LPAR, SO THE WAIT IS A COUNTED SPIN LOOP (REQ 8402).
035700           COMPUTE WS-BACKOFF-TALLY = WS-RETRY-COUNT * 1000.
035800           MOVE ZERO TO WS-BACKOFF-COUNTER.
035900       0195-BACKOFF-DELAY-LOOP.
036000           IF WS-BACKOFF-COUNTER >= WS-BACKOFF-TALLY
036100               GO TO 0190-EXIT.
036200           ADD 1 TO WS-BACKOFF-COUNTER.
036300           GO TO 0195-BACKOFF-DELAY-LOOP.
036400       0190-EXIT.
036500           EXIT.
036600      *
036700      *    UPDATE-ORDER QUEUE -- READ A BATCH, COLLAPSE DUPLICATE
036800      *    UPDATES FOR THE SAME ORDER ID TO THE LATEST TIMESTAMP,
036900      *    THEN APPLY EACH SURVIVOR AGAINST THE ORDER STORE.
037000      *
037100       0020-UPD-QUEUE-LOOP.
037200           PERFORM 0200-READ-UPD-BATCH THRU 0200-EXIT.
037300           IF WS-UPDQ-READ-COUNT = ZERO
037400               GO TO 0020-EXIT.
037500           PERFORM 0210-DEDUP-UPD-BATCH THRU 0210-EXIT.
037600           PERFORM 0250-APPLY-UPD-BATCH THRU 0250-EXIT.
037700           IF NOT WS-UPDQ-EOF
037800               GO TO 0020-UPD-QUEUE-LOOP.
037900       0020-EXIT.
038000           EXIT.
038100      *
038200       0200-READ-UPD-BATCH.
038300           MOVE ZERO TO WS-UPDQ-READ-COUNT.
038400       0205-READ-UPD-BATCH-LOOP.
038500           IF WS-UPDQ-READ-COUNT >= WS-BATCH-SIZE
038600               GO TO 0200-EXIT.
038700           READ UPD-ORDER-QUEUE-FILE INTO ORDR-REC
038800               AT END MOVE 'Y' TO WS-UPDQ-EOF-SW.
038900           IF WS-UPDQ-EOF
039000               GO TO 0200-EXIT.
039100           ADD 1 TO WS-UPDQ-READ-COUNT.
039200           SET WS-UBQ-IDX TO WS-UPDQ-READ-COUNT.
039300           MOVE ORD-ORDER-ID        TO WS-UBQ-ORDER-ID (WS-UBQ-IDX).
039400           MOVE ORD-COMPANY-CODE    TO WS-UBQ-COMPANY-CODE (WS-UBQ-IDX).
039500           MOVE ORD-ORDER-TYPE      TO WS-UBQ-ORDER-TYPE (WS-UBQ-IDX).
039600           MOVE ORD-TOTAL-QUANTITY  TO WS-UBQ-TOTAL-QTY (WS-UBQ-IDX).
039700           MOVE ORD-REMAINING-QTY   TO WS-UBQ-REMAINING-QTY (WS-UBQ-IDX).
039800           MOVE ORD-STATUS          TO WS-UBQ-STATUS (WS-UBQ-IDX).
039900           MOVE ORD-PRICE           TO WS-UBQ-PRICE (WS-UBQ-IDX).
040000           MOVE ORD-ACCOUNT-ID      TO WS-UBQ-ACCOUNT-ID (WS-UBQ-IDX).
040100           MOVE ORD-TIMESTAMP       TO WS-UBQ-TIMESTAMP (WS-UBQ-IDX).
040200           MOVE 'Y'                 TO WS-UBQ-KEEP-SW (WS-UBQ-IDX).
040300           GO TO 0205-READ-UPD-BATCH-LOOP.
040400       0200-EXIT.
040500           EXIT.
040600      *
040700       0210-DEDUP-UPD-BATCH.
040800      *    FOR EACH PAIR IN THE BATCH ON THE SAME ORDER ID, DROP THE
040900      *    ONE WITH THE EARLIER TIMESTAMP (REQ 8402; WAS KEYED ON
041000      *    COMPANY CODE WHEN THIS PARAGRAPH DRAINED THE OLD CLOSING-
041100      *    PRICE QUEUE).
041200           IF WS-UPDQ-READ-COUNT < 2
041300               GO TO 0210-EXIT.
041400           MOVE 2 TO WS-BATCH-ENTRY-SUB.
041500       0215-DEDUP-OUTER-LOOP.
041600           IF WS-BATCH-ENTRY-SUB > WS-UPDQ-READ-COUNT
041700               GO TO 0210-EXIT.
041800           MOVE 1 TO WS-DEDUP-SUB.
041900       0220-DEDUP-INNER-LOOP.
042000           IF WS-DEDUP-SUB >= WS-BATCH-ENTRY-SUB
042100               GO TO 0225-DEDUP-INNER-EXIT.
042200           IF WS-UBQ-ORDER-ID (WS-DEDUP-SUB) =
042300                   WS-UBQ-ORDER-ID (WS-BATCH-ENTRY-SUB)
042400               PERFORM 0230-DEDUP-RESOLVE THRU 0230-EXIT.
042500           ADD 1 TO WS-DEDUP-SUB.
042600           GO TO 0220-DEDUP-INNER-LOOP.
042700       0225-DEDUP-INNER-EXIT.
042800           ADD 1 TO WS-BATCH-ENTRY-SUB.
042900           GO TO 0215-DEDUP-OUTER-LOOP.
043000       0210-EXIT.
043100           EXIT.
043200      *
043300       0230-DEDUP-RESOLVE.
043400           IF WS-UBQ-TIMESTAMP (WS-DEDUP-SUB) >=
043500                   WS-UBQ-TIMESTAMP (WS-BATCH-ENTRY-SUB)
043600               MOVE 'N' TO WS-UBQ-KEEP-SW (WS-BATCH-ENTRY-SUB)
043700           ELSE
043800               MOVE 'N' TO WS-UBQ-KEEP-SW (WS-DEDUP-SUB).
043900           ADD 1 TO WS-UPD-DEDUP-COUNT.
044000       0230-EXIT.
044100           EXIT.
044200      *
044300       0250-APPLY-UPD-BATCH.
044400           MOVE 1 TO WS-BATCH-ENTRY-SUB.
044500       0255-APPLY-UPD-BATCH-LOOP.
044600           IF WS-BATCH-ENTRY-SUB > WS-UPDQ-READ-COUNT
044700               GO TO 0250-EXIT.
044800           SET WS-UBQ-IDX TO WS-BATCH-ENTRY-SUB.
044900           IF WS-UBQ-KEEP (WS-UBQ-IDX)
045000               PERFORM 0260-APPLY-ONE-UPDATE THRU 0260-EXIT.
045100           ADD 1 TO WS-BATCH-ENTRY-SUB.
045200           GO TO 0255-APPLY-UPD-BATCH-LOOP.
045300       0250-EXIT.
045400           EXIT.
045500      *
045600       0260-APPLY-ONE-UPDATE.
045700      *    AN ORDER ID THE STORE HAS NEVER SEEN IS DROPPED HERE
045800      *    WITHOUT RETRY -- THE NEW-ORDER QUEUE JUST HASN'T CAUGHT
045900      *    UP TO IT YET, AND THAT IS NOT A PERSIST FAILURE (REQ 8402).
046000           SET LK-STORE-IDX TO 1.
046100           SEARCH LK-STORE-ENTRY
046200               AT END
046300                   ADD 1 TO WS-UPD-NOTFOUND-COUNT
046400                   GO TO 0260-EXIT
046500               WHEN LK-STO-ORDER-ID (LK-STORE-IDX) =
046600                       WS-UBQ-ORDER-ID (WS-UBQ-IDX)
046700                   CONTINUE.
046800           MOVE WS-UBQ-REMAINING-QTY (WS-UBQ-IDX)
046900               TO LK-STO-REMAINING-QTY (LK-STORE-IDX).
047000           MOVE WS-UBQ-STATUS (WS-UBQ-IDX)
047100               TO LK-STO-STATUS (LK-STORE-IDX).
047200           ADD 1 TO WS-UPD-APPLIED-COUNT.
047300       0260-EXIT.
047400           EXIT.
