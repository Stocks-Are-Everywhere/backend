000100***************************************************************
000200*                                                             *
000300*   MATCHAPP-ACCTREC  --  ACCOUNT MASTER RECORD LAYOUT         *
000400*                                                             *
000500*   LOADED INTO A SORTED OCCURS TABLE BY MATCHAPP-MSTRLOAD AT  *
000600*   THE START OF THE RUN (NO ISAM HANDLER ON THIS BUILD);      *
000700*   UPDATED IN PLACE BY MATCHAPP-ACCTSET; REWRITTEN TO THE     *
000800*   ACCOUNTS FILE AT END OF RUN BY MATCHAPP-MSTRLOAD.          *
000900*                                                             *
001000*   86/11/03  RSH  ORIGINAL LAYOUT.                           *
001100*   91/08/20  DLP  SPLIT RESERVED BALANCE OUT OF THE CASH       *
001200*                  BALANCE FIELD (REQ 5114).                  *
001300*   98/09/30  KMT  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.     *
001400*   04/02/12  PVL  ADDED ACT-AVAILABLE-BALANCE REDEFINES FOR    *
001500*                  WORK-AREA CONVENIENCE (REQ 8340).           *
001600*                                                             *
001700***************************************************************
001800 01  ACCTREC-ROW.
001900     05  ACT-ACCOUNT-ID            PIC 9(10).
002000     05  ACT-BALANCE               PIC 9(11)V9(2).
002100     05  ACT-RESERVED-BALANCE      PIC 9(11)V9(2).
002200     05  FILLER                    PIC X(20).
002300 01  ACT-AVAILABLE-VIEW REDEFINES ACCTREC-ROW.
002400     05  FILLER                    PIC X(10).
002500     05  ACT-AVAILABLE-WORK        PIC 9(11)V9(2).
002600     05  FILLER                    PIC X(34).
