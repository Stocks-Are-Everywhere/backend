000100      * #ident "@(#) matchapp/hldgset.cbl 1.8"
000200      *--------------------------------------------------------*
000300      * (C) MERIDIAN CLEARING SERVICES -- APPLICATION SOURCE   *
000400      *--------------------------------------------------------*
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID.    HLDGSET.
000700       AUTHOR.        R S HAUGEN.
000800       INSTALLATION.  MERIDIAN CLEARING SERVICES.
000900       DATE-WRITTEN.  MAY 1993.
001000       DATE-COMPILED.
001100       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200      ***************************************************************
001300      *                                                             *
001400      *   HLDGSET -- HOLDINGS SETTLEMENT SUBROUTINE                  *
001500      *                                                             *
001600      *   CALLED BY MATCHAPP-ORDRBAT FOR EVERY TRADE.  ON THE BUY    *
001700      *   SIDE, EITHER CREATES A NEW HOLDING OR RECOMPUTES THE       *
001800      *   WEIGHTED-AVERAGE COST BASIS OF AN EXISTING ONE, AND        *
001900      *   REVIVES A SOFT-DELETED HOLDING IF ONE EXISTS FOR THE       *
002000      *   SAME ACCOUNT/COMPANY.  ON THE SELL SIDE, REDUCES THE       *
002100      *   QUANTITY AND PROPORTIONAL COST AT THE HOLDING'S CURRENT    *
002200      *   AVERAGE PRICE, RELEASES THE RESERVATION SET UP BY          *
002300      *   ORDRVAL, AND SOFT-DELETES THE HOLDING IF IT REACHES ZERO.  *
002400      *                                                             *
002500      *   AMENDMENT HISTORY                                        *
002600      *   ------------------                                       *
002700      *   93/05/24  RSH  ORIGINAL PROGRAM, BUY-SIDE ONLY (REQ 5590). *
002800      *   93/11/02  RSH  ADDED SELL-SIDE REDUCTION (REQ 5680).       *
002900      *   98/09/30  KMT  Y2K REVIEW -- DELETED-TIMESTAMP IS EPOCH    *
003000      *                  SECONDS, NO CHANGE REQUIRED.                *
003100      *   98/12/15  KMT  Y2K SIGN-OFF.                               *
003200      *   02/03/25  PVL  ADDED SOFT-DELETE / REVIVE LOGIC SO A        *
003300      *                  ZEROED HOLDING DOES NOT CONSUME A NEW       *
003400      *                  HOLDINGS-ID ON THE NEXT BUY (REQ 7905).     *
003500      *   02/04/02  PVL  AVERAGE PRICE NOW ROUNDED HALF-UP TO FOUR    *
003600      *                  DECIMAL PLACES PER THE DESK'S REQUEST       *
003700      *                  (REQ 7905).                                 *
003800      *                                                             *
003900      ***************************************************************
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-370.
004300       OBJECT-COMPUTER. IBM-370.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600       DATA DIVISION.
004700       WORKING-STORAGE SECTION.
004800       01  WS-SETTLE-WORK.
004900           05  WS-FILL-COST              PIC 9(11)V9(2).
005000           05  WS-NEW-TOTAL-QTY          PIC 9(9)V9(2).
005100           05  WS-NEW-TOTAL-COST         PIC 9(11)V9(2).
005200           05  WS-SOLD-COST              PIC 9(11)V9(2).
005300           05  WS-NEXT-HOLDINGS-ID       PIC 9(10) COMP-3.
005400       01  WS-SETTLE-DISPLAY REDEFINES WS-SETTLE-WORK.
005500           05  FILLER                    PIC X(13).
005600           05  WS-NEW-TOTAL-QTY-EDIT     PIC ZZZZZZZZ9.99.
005700           05  FILLER                    PIC X(36).
005800       01  HLDG-REC.
005900       COPY MATCHAPP-HLDGREC.
005910       01  WS-RESERVE-WORK-AREA.
005920           05  WS-RESERVE-QTY-WORK       PIC 9(9)V9(2).
005930           05  FILLER                    PIC X(09).
005940       01  WS-RESERVE-WORK-EDIT REDEFINES WS-RESERVE-WORK-AREA.
005950           05  WS-RESERVE-QTY-EDIT       PIC ZZZZZZZZ9.99.
005960           05  FILLER                    PIC X(09).
006000       LINKAGE SECTION.
006100       01  LK-HOLDINGS-TABLE.
006200           05  LK-HOLDINGS-COUNT     PIC 9(5) COMP.
006300           05  LK-HOLDINGS-ENTRY OCCURS 8000 TIMES
006400                       ASCENDING KEY IS LK-HLD-SORT-KEY
006500                       INDEXED BY LK-HOLDINGS-IDX.
006600               10  LK-HLD-SORT-KEY.
006700                   15  LK-HLD-ACCOUNT-ID    PIC 9(10).
006800                   15  LK-HLD-COMPANY-CODE  PIC X(10).
006900               10  LK-HLD-HOLDINGS-ID    PIC 9(10).
007000               10  LK-HLD-QUANTITY       PIC 9(9)V9(2).
007100               10  LK-HLD-RESERVED-QTY   PIC 9(9)V9(2).
007200               10  LK-HLD-AVERAGE-PRICE  PIC 9(9)V9(4).
007300               10  LK-HLD-TOTAL-COST     PIC 9(11)V9(2).
007400               10  LK-HLD-DELETED-SW     PIC X(01).
007500               10  LK-HLD-DELETED-TS     PIC 9(11).
007600               10  FILLER                PIC X(09).
007700       01  LK-SETTLE-REQUEST.
007800           05  LK-SET-SIDE               PIC X(01).
007900               88  LK-SET-IS-BUY              VALUE 'B'.
008000               88  LK-SET-IS-SELL              VALUE 'S'.
008100           05  LK-SET-ACCOUNT-ID         PIC 9(10).
008200           05  LK-SET-COMPANY-CODE       PIC X(10).
008300           05  LK-SET-TRADE-QUANTITY     PIC 9(9)V9(2).
008400           05  LK-SET-TRADE-PRICE        PIC 9(9)V9(2).
008500           05  LK-SET-CURRENT-TIMESTAMP  PIC 9(11).
008600           05  LK-SET-FOUND-IDX          PIC 9(5) COMP.
008700           05  LK-SET-RETURN-CODE        PIC X(02).
008800               88  LK-SET-SETTLED             VALUE '00'.
008900               88  LK-SET-NOT-HELD             VALUE '90'.
009000       01  LK-NEXT-HOLDINGS-ID-SEED      PIC 9(10) COMP-3.
009100      ***************************************************************
009200       PROCEDURE DIVISION USING LK-HOLDINGS-TABLE
009300                                LK-SETTLE-REQUEST
009400                                LK-NEXT-HOLDINGS-ID-SEED.
009500      *
009600       0000-HLDGSET-MAIN.
009700           MOVE '00' TO LK-SET-RETURN-CODE.
009800           MOVE LK-NEXT-HOLDINGS-ID-SEED TO WS-NEXT-HOLDINGS-ID.
009900           PERFORM 0100-FIND-HOLDING THRU 0100-EXIT.
010000           IF LK-SET-IS-BUY
010100               PERFORM 0200-APPLY-BUY THRU 0200-EXIT
010200           ELSE
010300               PERFORM 0300-APPLY-SELL THRU 0300-EXIT.
010400           MOVE WS-NEXT-HOLDINGS-ID TO LK-NEXT-HOLDINGS-ID-SEED.
010500           GOBACK.
010600      *
010700       0100-FIND-HOLDING.
010800           MOVE ZERO TO LK-SET-FOUND-IDX.
010900           SET LK-HOLDINGS-IDX TO 1.
011000           SEARCH ALL LK-HOLDINGS-ENTRY
011100               AT END
011200                   GO TO 0100-EXIT
011300               WHEN LK-HLD-ACCOUNT-ID (LK-HOLDINGS-IDX) = LK-SET-ACCOUNT-ID
011400                   AND LK-HLD-COMPANY-CODE (LK-HOLDINGS-IDX) =
011500                           LK-SET-COMPANY-CODE
011600                   SET LK-SET-FOUND-IDX TO LK-HOLDINGS-IDX.
011700       0100-EXIT.
011800           EXIT.
011900      *
012000       0200-APPLY-BUY.
012100           COMPUTE WS-FILL-COST ROUNDED =
012200               LK-SET-TRADE-QUANTITY * LK-SET-TRADE-PRICE.
012300           IF LK-SET-FOUND-IDX = ZERO
012400               PERFORM 0210-CREATE-NEW-HOLDING THRU 0210-EXIT
012500               GO TO 0200-EXIT.
012600           IF LK-HLD-DELETED-SW (LK-SET-FOUND-IDX) = 'Y'
012700               PERFORM 0220-REVIVE-HOLDING THRU 0220-EXIT
012800               GO TO 0200-EXIT.
012900      *    RECOMPUTE THE WEIGHTED-AVERAGE PRICE OVER THE COMBINED
013000      *    QUANTITY, ROUNDED HALF-UP TO FOUR DECIMAL PLACES.
013100           COMPUTE WS-NEW-TOTAL-QTY =
013200               LK-HLD-QUANTITY (LK-SET-FOUND-IDX) + LK-SET-TRADE-QUANTITY.
013300           COMPUTE WS-NEW-TOTAL-COST =
013400               LK-HLD-TOTAL-COST (LK-SET-FOUND-IDX) + WS-FILL-COST.
013500           MOVE WS-NEW-TOTAL-QTY  TO LK-HLD-QUANTITY (LK-SET-FOUND-IDX).
013600           MOVE WS-NEW-TOTAL-COST TO LK-HLD-TOTAL-COST (LK-SET-FOUND-IDX).
013700           COMPUTE LK-HLD-AVERAGE-PRICE (LK-SET-FOUND-IDX) ROUNDED =
013800               WS-NEW-TOTAL-COST / WS-NEW-TOTAL-QTY.
013900       0200-EXIT.
014000           EXIT.
014100      *
014200       0210-CREATE-NEW-HOLDING.
014300           ADD 1 TO LK-HOLDINGS-COUNT.
014400           ADD 1 TO WS-NEXT-HOLDINGS-ID.
014500           SET LK-HOLDINGS-IDX TO LK-HOLDINGS-COUNT.
014600           MOVE WS-NEXT-HOLDINGS-ID TO LK-HLD-HOLDINGS-ID (LK-HOLDINGS-IDX).
014700           MOVE LK-SET-ACCOUNT-ID   TO LK-HLD-ACCOUNT-ID (LK-HOLDINGS-IDX).
014800           MOVE LK-SET-COMPANY-CODE TO LK-HLD-COMPANY-CODE (LK-HOLDINGS-IDX).
014900           MOVE LK-SET-TRADE-QUANTITY TO LK-HLD-QUANTITY (LK-HOLDINGS-IDX).
015000           MOVE ZERO TO LK-HLD-RESERVED-QTY (LK-HOLDINGS-IDX).
015100           MOVE LK-SET-TRADE-PRICE TO LK-HLD-AVERAGE-PRICE (LK-HOLDINGS-IDX).
015200           MOVE WS-FILL-COST        TO LK-HLD-TOTAL-COST (LK-HOLDINGS-IDX).
015300           MOVE 'N'                 TO LK-HLD-DELETED-SW (LK-HOLDINGS-IDX).
015400           MOVE ZERO                TO LK-HLD-DELETED-TS (LK-HOLDINGS-IDX).
015500      *    PUT THE NEW ROW BACK INTO KEY SEQUENCE FOR SEARCH ALL.
015600           PERFORM 0215-RESEAT-NEW-HOLDING THRU 0215-EXIT.
015700       0210-EXIT.
015800           EXIT.
015900      *
016000       0215-RESEAT-NEW-HOLDING.
016100           IF LK-HOLDINGS-COUNT < 2
016200               GO TO 0215-EXIT.
016300           SET LK-HOLDINGS-IDX TO LK-HOLDINGS-COUNT.
016400       0216-RESEAT-SHIFT.
016500           IF LK-HOLDINGS-IDX < 2
016600               GO TO 0215-EXIT.
016700           IF LK-HLD-SORT-KEY (LK-HOLDINGS-IDX) >=
016800               LK-HLD-SORT-KEY (LK-HOLDINGS-IDX - 1)
016900               GO TO 0215-EXIT.
017000           MOVE LK-HOLDINGS-ENTRY (LK-HOLDINGS-IDX)
017100               TO LK-HOLDINGS-ENTRY (LK-HOLDINGS-COUNT + 1).
017200           MOVE LK-HOLDINGS-ENTRY (LK-HOLDINGS-IDX - 1)
017300               TO LK-HOLDINGS-ENTRY (LK-HOLDINGS-IDX).
017400           MOVE LK-HOLDINGS-ENTRY (LK-HOLDINGS-COUNT + 1)
017500               TO LK-HOLDINGS-ENTRY (LK-HOLDINGS-IDX - 1).
017600           SET LK-HOLDINGS-IDX DOWN BY 1.
017700           GO TO 0216-RESEAT-SHIFT.
017800       0215-EXIT.
017900           EXIT.
018000      *
018100       0220-REVIVE-HOLDING.
018200           MOVE LK-SET-TRADE-QUANTITY TO LK-HLD-QUANTITY (LK-SET-FOUND-IDX).
018300           MOVE ZERO TO LK-HLD-RESERVED-QTY (LK-SET-FOUND-IDX).
018400           MOVE LK-SET-TRADE-PRICE TO LK-HLD-AVERAGE-PRICE (LK-SET-FOUND-IDX).
018500           MOVE WS-FILL-COST        TO LK-HLD-TOTAL-COST (LK-SET-FOUND-IDX).
018600           MOVE 'N'                 TO LK-HLD-DELETED-SW (LK-SET-FOUND-IDX).
018700           MOVE ZERO                TO LK-HLD-DELETED-TS (LK-SET-FOUND-IDX).
018800       0220-EXIT.
018900           EXIT.
019000      *
019100       0300-APPLY-SELL.
019200           IF LK-SET-FOUND-IDX = ZERO
019300               MOVE '90' TO LK-SET-RETURN-CODE
019400               GO TO 0300-EXIT.
019500           COMPUTE WS-SOLD-COST ROUNDED =
019600               LK-SET-TRADE-QUANTITY * LK-HLD-AVERAGE-PRICE (LK-SET-FOUND-IDX).
019700           SUBTRACT LK-SET-TRADE-QUANTITY
019800               FROM LK-HLD-QUANTITY (LK-SET-FOUND-IDX).
019900           SUBTRACT LK-SET-TRADE-QUANTITY
020000               FROM LK-HLD-RESERVED-QTY (LK-SET-FOUND-IDX).
020100           SUBTRACT WS-SOLD-COST
020200               FROM LK-HLD-TOTAL-COST (LK-SET-FOUND-IDX).
020300           IF LK-HLD-QUANTITY (LK-SET-FOUND-IDX) = ZERO
020400               MOVE 'Y' TO LK-HLD-DELETED-SW (LK-SET-FOUND-IDX)
020500               MOVE LK-SET-CURRENT-TIMESTAMP
020600                   TO LK-HLD-DELETED-TS (LK-SET-FOUND-IDX).
020700       0300-EXIT.
020800           EXIT.
