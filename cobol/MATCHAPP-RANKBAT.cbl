000100      * #ident "@(#) matchapp/rankbat.cbl 1.6"
000200      *--------------------------------------------------------*
000300      * (C) MERIDIAN CLEARING SERVICES -- APPLICATION SOURCE   *
000400      *--------------------------------------------------------*
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID.    RANKBAT.
000700       AUTHOR.        P V LACOSTE.
000800       INSTALLATION.  MERIDIAN CLEARING SERVICES.
000900       DATE-WRITTEN.  JULY 2001.
001000       DATE-COMPILED.
001100       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200      ***************************************************************
001300      *                                                             *
001400      *   RANKBAT -- TOP-20 COMPANY RANKING REPORTS                 *
001500      *                                                             *
001600      *   RUN AT THE END OF THE BATCH, AFTER MATCHAPP-MSTRLOAD HAS   *
001700      *   REWRITTEN THE MASTERS.  READS THE COMPANY ACTIVITY         *
001800      *   SNAPSHOT BUILT BY MATCHAPP-ORDRMAT DURING THE RUN AND        *
001900      *   PRINTS THREE INDEPENDENT TOP-20 LISTS -- ORDER VOLUME      *
002000      *   (BUY COUNT PLUS SELL COUNT), LISTED SHARES, AND TURNOVER   *
002100      *   RATE (ORDER VOLUME DIVIDED BY LISTED SHARES) -- EACH       *
002200      *   SORTED AND TRUNCATED ON ITS OWN.  NO CONTROL BREAKS;       *
002300      *   THIS IS A FLAT TOP-N REPORT, ONE FILE PER RANKING.         *
002400      *                                                             *
002500      *   AMENDMENT HISTORY                                        *
002600      *   ------------------                                       *
002700      *   01/07/30  PVL  ORIGINAL PROGRAM (REQ 7710).                *
002800      *   01/09/05  PVL  ADDED LISTED-SHARES AND TURNOVER-RATE       *
002900      *                  RANKINGS ALONGSIDE VOLUME (REQ 7744).      *
003000      *   04/02/19  PVL  GUARDED AGAINST A ZERO LISTED-SHARES ROW     *
003100      *                  IN THE TURNOVER CALCULATION (REQ 8340).     *
003200      *   04/08/30  KMT  VOLUME AND TURNOVER RANKINGS WERE READING   *
003300      *                  LK-CMP-TOTAL-VOLUME (MATCHED TRADE           *
003400      *                  QUANTITY).  BOTH NOW SUM LK-CMP-BUY-COUNT /  *
003500      *                  LK-CMP-SELL-COUNT (RESTING ORDER COUNTS)     *
003600      *                  PER THE RANKING DEFINITION (REQ 8402).      *
003700      *   04/08/30  KMT  ADDED A COMPANY-ACTIVITY GUARD -- A         *
003800      *                  COMPANY WITH BUY-COUNT PLUS SELL-COUNT OF   *
003900      *                  ZERO HAS NO ORDER-SUMMARY ENTRY AND IS NOT  *
004000      *                  GIVEN A ROW ON ANY OF THE THREE RANKINGS    *
004100      *                  (REQ 8402).                                 *
004200      *   04/09/02  KMT  SPLIT THE SINGLE RANKRPT FILE INTO          *
004300      *                  THREE INDEPENDENT OUTPUT FILES, ONE PER     *
004400      *                  RANKING -- RANKVOL, RANKSHR, RANKTRN.       *
004500      *                  DROPPED THE THREE BANNER-TEXT LINES         *
004600      *                  WRITTEN AHEAD OF EACH RANKING -- THIS IS    *
004700      *                  A FLAT LISTING WITH NO HEADERS (REQ 8402).  *
004800      *                                                             *
004900      ***************************************************************
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SOURCE-COMPUTER. IBM-370.
005300       OBJECT-COMPUTER. IBM-370.
005400       SPECIAL-NAMES.
005500           C01 IS TOP-OF-FORM.
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT RANKING-VOLUME-FILE ASSIGN TO RANKVOL
005900               ORGANIZATION IS SEQUENTIAL
006000               ACCESS IS SEQUENTIAL
006100               FILE STATUS IS WS-RANK-VOL-STATUS.
006200           SELECT RANKING-SHARES-FILE ASSIGN TO RANKSHR
006300               ORGANIZATION IS SEQUENTIAL
006400               ACCESS IS SEQUENTIAL
006500               FILE STATUS IS WS-RANK-SHR-STATUS.
006600           SELECT RANKING-TURNOVER-FILE ASSIGN TO RANKTRN
006700               ORGANIZATION IS SEQUENTIAL
006800               ACCESS IS SEQUENTIAL
006900               FILE STATUS IS WS-RANK-TRN-STATUS.
007000       DATA DIVISION.
007100       FILE SECTION.
007200       FD  RANKING-VOLUME-FILE
007300           LABEL RECORDS ARE STANDARD
007400           RECORDING MODE IS F.
007500       01  RANKING-VOLUME-LINE       PIC X(140).
007600       FD  RANKING-SHARES-FILE
007700           LABEL RECORDS ARE STANDARD
007800           RECORDING MODE IS F.
007900       01  RANKING-SHARES-LINE       PIC X(140).
008000       FD  RANKING-TURNOVER-FILE
008100           LABEL RECORDS ARE STANDARD
008200           RECORDING MODE IS F.
008300       01  RANKING-TURNOVER-LINE     PIC X(140).
008400       WORKING-STORAGE SECTION.
008500       01  WS-RANK-VOL-STATUS.
008600           05  WS-RANK-VOL-STATUS-1  PIC X.
008700           05  WS-RANK-VOL-STATUS-2  PIC X.
008800       01  WS-RANK-SHR-STATUS.
008900           05  WS-RANK-SHR-STATUS-1  PIC X.
009000           05  WS-RANK-SHR-STATUS-2  PIC X.
009100       01  WS-RANK-TRN-STATUS.
009200           05  WS-RANK-TRN-STATUS-1  PIC X.
009300           05  WS-RANK-TRN-STATUS-2  PIC X.
009400       01  WS-EMIT-TARGET              PIC X(03).
009500           88  WS-EMIT-VOLUME              VALUE 'VOL'.
009600           88  WS-EMIT-SHARES              VALUE 'SHR'.
009700           88  WS-EMIT-TURNOVER            VALUE 'TRN'.
009800       01  WS-RANK-COUNTERS.
009900           05  WS-BUILD-SUB          PIC 9(5) COMP.
010000           05  WS-SORT-SUB           PIC 9(5) COMP.
010100           05  WS-COMPARE-SUB        PIC 9(5) COMP.
010200           05  WS-EMIT-SUB           PIC 9(5) COMP.
010300           05  WS-SAVE-ENTRY-SUB     PIC 9(5) COMP.
010400           05  WS-RANK-POSITION      PIC 9(02) COMP.
010500           05  WS-ORDER-COUNT-SUM    PIC 9(8) COMP.
010600           05  WS-METRIC-COUNT       PIC 9(5) COMP.
010700       01  WS-TURNOVER-WORK.
010800           05  WS-TURNOVER-RATE      PIC 9(9)V9(6).
010900       01  WS-TURNOVER-EDIT REDEFINES WS-TURNOVER-WORK.
011000           05  WS-TURNOVER-RATE-EDIT PIC ZZZZZZZZ9.999999.
011100       01  WS-METRIC-TABLE.
011200           05  WS-METRIC-ENTRY OCCURS 2000 TIMES
011300                       INDEXED BY WS-METRIC-IDX.
011400               10  WS-METRIC-COMPANY-SUB     PIC 9(5) COMP.
011500               10  WS-METRIC-VALUE           PIC 9(15)V9(6).
011600       01  CMPY-REC.
011700       COPY MATCHAPP-CMPYREC.
011800       01  RANK-REC.
011900       COPY MATCHAPP-RANKREC.
012000       LINKAGE SECTION.
012100       01  LK-COMPANY-TABLE.
012200           05  LK-COMPANY-COUNT      PIC 9(5) COMP.
012300           05  LK-COMPANY-ENTRY OCCURS 2000 TIMES
012400                       INDEXED BY LK-COMPANY-IDX.
012500               10  LK-CMP-COMPANY-CODE   PIC X(10).
012600               10  LK-CMP-COMPANY-NAME   PIC X(100).
012700               10  LK-CMP-LISTED-SHARES  PIC 9(15).
012800               10  LK-CMP-CLOSING-PRICE  PIC 9(9)V9(2).
012900               10  LK-CMP-BUY-COUNT      PIC 9(7) COMP.
013000               10  LK-CMP-SELL-COUNT     PIC 9(7) COMP.
013100               10  LK-CMP-TOTAL-VOLUME   PIC 9(11)V9(2).
013200      ***************************************************************
013300       PROCEDURE DIVISION USING LK-COMPANY-TABLE.
013400      *
013500       0000-RANKBAT-MAIN.
013600           OPEN OUTPUT RANKING-VOLUME-FILE.
013700           PERFORM 0100-BUILD-VOLUME-TABLE THRU 0100-EXIT.
013800           PERFORM 0200-SORT-METRIC-TABLE THRU 0200-EXIT.
013900           MOVE 'VOL' TO WS-EMIT-TARGET.
014000           PERFORM 0300-EMIT-TOP-20 THRU 0300-EXIT.
014100           CLOSE RANKING-VOLUME-FILE.
014200           OPEN OUTPUT RANKING-SHARES-FILE.
014300           PERFORM 0400-BUILD-SHARES-TABLE THRU 0400-EXIT.
014400           PERFORM 0200-SORT-METRIC-TABLE THRU 0200-EXIT.
014500           MOVE 'SHR' TO WS-EMIT-TARGET.
014600           PERFORM 0300-EMIT-TOP-20 THRU 0300-EXIT.
014700           CLOSE RANKING-SHARES-FILE.
014800           OPEN OUTPUT RANKING-TURNOVER-FILE.
014900           PERFORM 0500-BUILD-TURNOVER-TABLE THRU 0500-EXIT.
015000           PERFORM 0200-SORT-METRIC-TABLE THRU 0200-EXIT.
015100           MOVE 'TRN' TO WS-EMIT-TARGET.
015200           PERFORM 0300-EMIT-TOP-20 THRU 0300-EXIT.
015300           CLOSE RANKING-TURNOVER-FILE.
015400           GOBACK.
015500      *
015600       0100-BUILD-VOLUME-TABLE.
015700           MOVE ZERO TO WS-METRIC-COUNT.
015800           PERFORM 0110-BUILD-VOLUME-ROW THRU 0110-EXIT
015900               VARYING WS-BUILD-SUB FROM 1 BY 1
016000                   UNTIL WS-BUILD-SUB > LK-COMPANY-COUNT.
016100       0100-EXIT.
016200           EXIT.
016300       0110-BUILD-VOLUME-ROW.
016400      *    VOLUME RANKING IS RESTING-ORDER COUNT (BUY COUNT PLUS
016500      *    SELL COUNT), NOT MATCHED TRADE QUANTITY (REQ 8402).  A
016600      *    COMPANY WITH NO RECORDED ORDER ACTIVITY HAS NO ORDER-
016700      *    SUMMARY ENTRY AND IS NOT ELIGIBLE FOR ANY OF THE THREE
016800      *    RANKINGS (REQ 8402).
016900           SET LK-COMPANY-IDX TO WS-BUILD-SUB.
017000           ADD LK-CMP-BUY-COUNT (LK-COMPANY-IDX)
017100               LK-CMP-SELL-COUNT (LK-COMPANY-IDX)
017200               GIVING WS-ORDER-COUNT-SUM.
017300           IF WS-ORDER-COUNT-SUM = ZERO
017400               GO TO 0110-EXIT.
017500           ADD 1 TO WS-METRIC-COUNT.
017600           SET WS-METRIC-IDX TO WS-METRIC-COUNT.
017700           MOVE WS-BUILD-SUB TO WS-METRIC-COMPANY-SUB (WS-METRIC-IDX).
017800           MOVE WS-ORDER-COUNT-SUM
017900               TO WS-METRIC-VALUE (WS-METRIC-IDX).
018000       0110-EXIT.
018100           EXIT.
018200      *
018300       0400-BUILD-SHARES-TABLE.
018400           MOVE ZERO TO WS-METRIC-COUNT.
018500           PERFORM 0410-BUILD-SHARES-ROW THRU 0410-EXIT
018600               VARYING WS-BUILD-SUB FROM 1 BY 1
018700                   UNTIL WS-BUILD-SUB > LK-COMPANY-COUNT.
018800       0400-EXIT.
018900           EXIT.
019000       0410-BUILD-SHARES-ROW.
019100      *    SAME ORDER-ACTIVITY ELIGIBILITY GUARD AS THE VOLUME AND
019200      *    TURNOVER RANKINGS -- A COMPANY WITH NO ORDER-SUMMARY
019300      *    ENTRY IS NOT RANKED ON ANY OF THE THREE REPORTS, EVEN
019400      *    THOUGH THE LISTED-SHARES METRIC ITSELF DOES NOT USE THE
019500      *    ORDER COUNT (REQ 8402).
019600           SET LK-COMPANY-IDX TO WS-BUILD-SUB.
019700           ADD LK-CMP-BUY-COUNT (LK-COMPANY-IDX)
019800               LK-CMP-SELL-COUNT (LK-COMPANY-IDX)
019900               GIVING WS-ORDER-COUNT-SUM.
020000           IF WS-ORDER-COUNT-SUM = ZERO
020100               GO TO 0410-EXIT.
020200           ADD 1 TO WS-METRIC-COUNT.
020300           SET WS-METRIC-IDX TO WS-METRIC-COUNT.
020400           MOVE WS-BUILD-SUB TO WS-METRIC-COMPANY-SUB (WS-METRIC-IDX).
020500           MOVE LK-CMP-LISTED-SHARES (LK-COMPANY-IDX)
020600               TO WS-METRIC-VALUE (WS-METRIC-IDX).
020700       0410-EXIT.
020800           EXIT.
020900      *
021000       0500-BUILD-TURNOVER-TABLE.
021100           MOVE ZERO TO WS-METRIC-COUNT.
021200           PERFORM 0510-BUILD-TURNOVER-ROW THRU 0510-EXIT
021300               VARYING WS-BUILD-SUB FROM 1 BY 1
021400                   UNTIL WS-BUILD-SUB > LK-COMPANY-COUNT.
021500       0500-EXIT.
021600           EXIT.
021700       0510-BUILD-TURNOVER-ROW.
021800      *    TURNOVER-RATE NUMERATOR IS RESTING-ORDER COUNT (BUY
021900      *    COUNT PLUS SELL COUNT), NOT MATCHED TRADE QUANTITY,
022000      *    OVER LISTED SHARES (REQ 8402).  SAME ORDER-ACTIVITY
022100      *    ELIGIBILITY GUARD AS THE OTHER TWO RANKINGS (REQ 8402).
022200           SET LK-COMPANY-IDX TO WS-BUILD-SUB.
022300           ADD LK-CMP-BUY-COUNT (LK-COMPANY-IDX)
022400               LK-CMP-SELL-COUNT (LK-COMPANY-IDX)
022500               GIVING WS-ORDER-COUNT-SUM.
022600           IF WS-ORDER-COUNT-SUM = ZERO
022700               GO TO 0510-EXIT.
022800           ADD 1 TO WS-METRIC-COUNT.
022900           SET WS-METRIC-IDX TO WS-METRIC-COUNT.
023000           MOVE WS-BUILD-SUB TO WS-METRIC-COMPANY-SUB (WS-METRIC-IDX).
023100           IF LK-CMP-LISTED-SHARES (LK-COMPANY-IDX) = ZERO
023200               MOVE ZERO TO WS-METRIC-VALUE (WS-METRIC-IDX)
023300           ELSE
023400               COMPUTE WS-METRIC-VALUE (WS-METRIC-IDX) ROUNDED =
023500                   WS-ORDER-COUNT-SUM /
023600                   LK-CMP-LISTED-SHARES (LK-COMPANY-IDX).
023700       0510-EXIT.
023800           EXIT.
023900      *
024000       0200-SORT-METRIC-TABLE.
024100      *    DESCENDING INSERTION SORT ON WS-METRIC-VALUE.  THE TABLE
024200      *    IS SHORT ENOUGH (MAX-COMPANIES 2000) THAT A SIMPLE
024300      *    INSERTION SORT IS FAST ENOUGH AND AVOIDS A SORT FILE.
024400           IF WS-METRIC-COUNT < 2
024500               GO TO 0200-EXIT.
024600           PERFORM 0210-SORT-METRIC-BUBBLE THRU 0210-EXIT
024700               VARYING WS-SORT-SUB FROM 2 BY 1
024800                   UNTIL WS-SORT-SUB > WS-METRIC-COUNT.
024900       0200-EXIT.
025000           EXIT.
025100       0210-SORT-METRIC-BUBBLE.
025200           SET WS-METRIC-IDX TO WS-SORT-SUB.
025300           MOVE WS-SORT-SUB TO WS-COMPARE-SUB.
025400       0215-SORT-METRIC-SHIFT.
025500           IF WS-COMPARE-SUB < 2
025600               GO TO 0210-EXIT.
025700           IF WS-METRIC-VALUE (WS-COMPARE-SUB) <=
025800               WS-METRIC-VALUE (WS-COMPARE-SUB - 1)
025900               GO TO 0210-EXIT.
026000           MOVE WS-METRIC-ENTRY (WS-COMPARE-SUB) TO WS-METRIC-ENTRY (WS-METRIC-COUNT + 1).
026100           MOVE WS-METRIC-ENTRY (WS-COMPARE-SUB - 1) TO WS-METRIC-ENTRY (WS-COMPARE-SUB).
026200           MOVE WS-METRIC-ENTRY (WS-METRIC-COUNT + 1) TO WS-METRIC-ENTRY (WS-COMPARE-SUB - 1).
026300           SUBTRACT 1 FROM WS-COMPARE-SUB.
026400           GO TO 0215-SORT-METRIC-SHIFT.
026500       0210-EXIT.
026600           EXIT.
026700      *
026800       0300-EMIT-TOP-20.
026900           MOVE ZERO TO WS-RANK-POSITION.
027000           MOVE 1 TO WS-EMIT-SUB.
027100       0305-EMIT-TOP-20-LOOP.
027200           IF WS-RANK-POSITION >= 20 OR WS-EMIT-SUB > WS-METRIC-COUNT
027300               GO TO 0300-EXIT.
027400           ADD 1 TO WS-RANK-POSITION.
027500           SET WS-METRIC-IDX TO WS-EMIT-SUB.
027600           MOVE WS-METRIC-COMPANY-SUB (WS-METRIC-IDX) TO WS-SAVE-ENTRY-SUB.
027700           SET LK-COMPANY-IDX TO WS-SAVE-ENTRY-SUB.
027800           MOVE SPACES TO RANKREC-ROW.
027900           MOVE WS-RANK-POSITION          TO RNK-RANK-POSITION.
028000           MOVE LK-CMP-COMPANY-CODE (LK-COMPANY-IDX) TO RNK-COMPANY-CODE.
028100           MOVE LK-CMP-COMPANY-NAME (LK-COMPANY-IDX) TO RNK-COMPANY-NAME.
028200           MOVE WS-METRIC-VALUE (WS-METRIC-IDX)      TO RNK-METRIC.
028300      *    EACH RANKING WRITES ITS OWN FILE -- THERE IS NO SHARED
028400      *    RANKING-REPORT-LINE ANY LONGER (REQ 8402).
028500           IF WS-EMIT-VOLUME
028600               MOVE RANKREC-ROW TO RANKING-VOLUME-LINE
028700               WRITE RANKING-VOLUME-LINE
028800           ELSE
028900           IF WS-EMIT-SHARES
029000               MOVE RANKREC-ROW TO RANKING-SHARES-LINE
029100               WRITE RANKING-SHARES-LINE
029200           ELSE
029300               MOVE RANKREC-ROW TO RANKING-TURNOVER-LINE
029400               WRITE RANKING-TURNOVER-LINE.
029500           ADD 1 TO WS-EMIT-SUB.
029600           GO TO 0305-EMIT-TOP-20-LOOP.
029700       0300-EXIT.
029800           EXIT.
