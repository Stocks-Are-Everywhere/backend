000100***************************************************************
000200*                                                             *
000300*   MATCHAPP-TICKTAB  --  PRICE-UNIT (TICK SIZE) TABLE          *
000400*                                                             *
000500*   KRX-STYLE TICK-SIZE SCHEDULE, CARRIED HERE AS A FIXED        *
000600*   VALUE TABLE SINCE THE EXCHANGE HAS NEVER SENT THIS SHOP A    *
000700*   MACHINE-READABLE BAND SCHEDULE TO LOAD IT FROM.  EACH ROW    *
000800*   IS (BAND CEILING, TICK SIZE); SEARCHED ASCENDING ON         *
000900*   TT-BAND-CEILING BY MATCHAPP-ORDRVAL, PARAGRAPH              *
001000*   0200-TICK-SIZE-CHECK, TAKING THE FIRST ROW WHOSE CEILING    *
001100*   IS >= THE ORDER PRICE.  THE LAST ROW'S CEILING OF          *
001200*   999999999.99 STANDS IN FOR "NO CEILING".                   *
001300*                                                             *
001400*   01/07/25  PVL  ORIGINAL TABLE (REQ 7710).                  *
001500*                                                             *
001600***************************************************************
001700 01  TICK-SIZE-TABLE.
001800     05  TT-ROW-1.
001900         10  TT-BAND-CEILING-1     PIC 9(9)V9(2) VALUE 1999.99.
002000         10  TT-TICK-SIZE-1        PIC 9(7)V9(2) VALUE 1.00.
002100     05  TT-ROW-2.
002200         10  TT-BAND-CEILING-2     PIC 9(9)V9(2) VALUE 4999.99.
002300         10  TT-TICK-SIZE-2        PIC 9(7)V9(2) VALUE 5.00.
002400     05  TT-ROW-3.
002500         10  TT-BAND-CEILING-3     PIC 9(9)V9(2) VALUE 19999.99.
002600         10  TT-TICK-SIZE-3        PIC 9(7)V9(2) VALUE 10.00.
002700     05  TT-ROW-4.
002800         10  TT-BAND-CEILING-4     PIC 9(9)V9(2) VALUE 49999.99.
002900         10  TT-TICK-SIZE-4        PIC 9(7)V9(2) VALUE 50.00.
003000     05  TT-ROW-5.
003100         10  TT-BAND-CEILING-5     PIC 9(9)V9(2) VALUE 199999.99.
003200         10  TT-TICK-SIZE-5        PIC 9(7)V9(2) VALUE 100.00.
003300     05  TT-ROW-6.
003400         10  TT-BAND-CEILING-6     PIC 9(9)V9(2) VALUE 499999.99.
003500         10  TT-TICK-SIZE-6        PIC 9(7)V9(2) VALUE 500.00.
003600     05  TT-ROW-7.
003700         10  TT-BAND-CEILING-7     PIC 9(9)V9(2)
003800                                         VALUE 999999999.99.
003900         10  TT-TICK-SIZE-7        PIC 9(7)V9(2) VALUE 1000.00.
004000 01  TICK-TABLE-REDEFINE REDEFINES TICK-SIZE-TABLE.
004100     05  TT-ENTRY OCCURS 7 TIMES
004200                  ASCENDING KEY IS TT-BAND-CEILING
004300                  INDEXED BY TT-IDX.
004400         10  TT-BAND-CEILING       PIC 9(9)V9(2).
004500         10  TT-TICK-SIZE          PIC 9(7)V9(2).
