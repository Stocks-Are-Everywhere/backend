000100      * #ident "@(#) matchapp/ordrmat.cbl 1.11"
000200      *--------------------------------------------------------*
000300      * (C) MERIDIAN CLEARING SERVICES -- APPLICATION SOURCE   *
000400      *--------------------------------------------------------*
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID.    ORDRMAT.
000700       AUTHOR.        K M TRAN.
000800       INSTALLATION.  MERIDIAN CLEARING SERVICES.
000900       DATE-WRITTEN.  JULY 1990.
001000       DATE-COMPILED.
001100       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200      ***************************************************************
001300      *                                                             *
001400      *   ORDRMAT -- PER-COMPANY ORDER BOOK AND MATCHING ENGINE      *
001500      *                                                             *
001600      *   MAINTAINS ONE BUY-SIDE AND ONE SELL-SIDE BOOK (OCCURS      *
001700      *   TABLES, SORTED ON ENTRY) FOR A SINGLE COMPANY.  CALLED BY  *
001800      *   MATCHAPP-ORDRBAT ONCE PER ACCEPTED ORDER WITH THE ORDER    *
001900      *   TO BOOK.  MATCHES THE NEW ORDER AGAINST THE OPPOSITE      *
002000      *   BOOK AT THE BEST AVAILABLE PRICE, PRODUCING ZERO OR MORE   *
002100      *   TRADE ROWS, THEN INSERTS WHATEVER IS LEFT OF THE NEW      *
002200      *   ORDER INTO ITS OWN BOOK.  AN ORDER CANNOT TRADE AGAINST    *
002300      *   ANOTHER ORDER ON THE SAME ACCOUNT (SELF-TRADE GUARD).     *
002400      *                                                             *
002500      *   BOOK PRIORITY WHEN PRICES TIE IS TIME, THEN ORIGINALLY-    *
002600      *   REQUESTED QUANTITY DESCENDING (REQ 5440, REQ 8402).         *
002700      *   MATCHER, SEE REQ 5440.                                    *
002800      *                                                             *
002900      *   AMENDMENT HISTORY                                        *
003000      *   ------------------                                       *
003100      *   90/07/09  KMT  ORIGINAL PROGRAM, MARKET ORDERS ONLY.      *
003200      *   91/02/27  KMT  ADDED LIMIT-ORDER PARTIAL FILLS AND        *
003300      *                  BOOK RETENTION (REQ 5440).                 *
003400      *   93/05/19  DLP  ADDED SELF-TRADE GUARD (REQ 5605).         *
003500      *   98/09/30  KMT  Y2K REVIEW -- TIMESTAMPS ARE EPOCH         *
003600      *                  SECONDS, NO CHANGE REQUIRED.                *
003700      *   98/12/15  KMT  Y2K SIGN-OFF.                               *
003800      *   01/07/22  PVL  ADDED LK-CMP-BUY-COUNT / LK-CMP-SELL-COUNT/ *
003900      *                  LK-CMP-TOTAL-VOLUME ACCUMULATION FOR THE   *
004000      *                  RANKING BATCH (REQ 7710).                  *
004100      *   03/11/11  PVL  REPLACED THE PERFORM-VARYING BOOK SCAN      *
004200      *                  WITH THE SHOP'S USUAL GO TO SCAN LOOP       *
004300      *                  TO MATCH HOUSE STYLE (REQ 8215).            *
004400      *   04/08/30  KMT  MARKET-ORDER HANDLING WAS LOST IN THE 03/11/11 *
004500      *                  REWRITE -- THE FIND-BEST PARAGRAPHS WERE       *
004600      *                  APPLYING THE LIMIT PRICE FILTER EVEN TO A      *
004700      *                  MARKET ORDER, AND AN UNFILLED MARKET REMAINDER *
004800      *                  WAS BEING RESTED AT PRICE ZERO INSTEAD OF      *
004900      *                  BEING REJECTED.  MARKET BUY/SELL NOW SCAN THE  *
005000      *                  OPPOSITE BOOK WITH NO PRICE FILTER, AND AN     *
005100      *                  UNFILLED MARKET REMAINDER SETS                *
005200      *                  LK-MATCH-ERROR-SW INSTEAD OF BEING INSERTED    *
005300      *                  (REQ 8402).                                   *
005400      *   04/09/02  KMT  ADDED LK-*-ORIGINAL-QTY TO BOTH BOOK        *
005500      *                  ENTRIES -- THE TIE-BREAK IN 0110/0210 WAS   *
005600      *                  COMPARING REMAINING QUANTITY, BUT THE TIE-  *
005700      *                  BREAK RULE IS ORIGINALLY-REQUESTED QUANTITY *
005800      *                  DESCENDING.  POPULATED FROM ORD-TOTAL-      *
005900      *                  QUANTITY AT 0400-INSERT-INTO-BOOK (REQ 8402). *
006000      *                                                             *
006100      ***************************************************************
006200       ENVIRONMENT DIVISION.
006300       CONFIGURATION SECTION.
006400       SOURCE-COMPUTER. IBM-370.
006500       OBJECT-COMPUTER. IBM-370.
006600       SPECIAL-NAMES.
006700           C01 IS TOP-OF-FORM.
006800       DATA DIVISION.
006900       WORKING-STORAGE SECTION.
007000       01  WS-MATCH-SWITCHES.
007100           05  WS-MATCH-DONE-SW          PIC X VALUE 'N'.
007200               88  WS-MATCH-DONE              VALUE 'Y'.
007300       01  WS-MATCH-WORK.
007400           05  WS-BEST-IDX               PIC 9(5) COMP.
007500           05  WS-SCAN-SUB               PIC 9(5) COMP.
007600           05  WS-FILL-QUANTITY          PIC 9(9)V9(2).
007700           05  WS-NEXT-TRADE-ID          PIC 9(10) COMP-3.
007800       01  WS-FILL-AMOUNT-AREA.
007900           05  WS-FILL-PRICE-WORK        PIC 9(9)V9(2).
008000           05  WS-FILL-QTY-WORK          PIC 9(9)V9(2).
008100           05  FILLER                    PIC X(10).
008200       01  WS-FILL-AMOUNT-EDIT REDEFINES WS-FILL-AMOUNT-AREA.
008300           05  WS-FILL-PRICE-DISPLAY     PIC ZZZZZZZZ9.99.
008400           05  WS-FILL-QTY-DISPLAY       PIC ZZZZZZZZ9.99.
008500           05  FILLER                    PIC X(10).
008600       01  ORDR-REC.
008700       COPY MATCHAPP-ORDRREC.
008800       01  TRAD-REC.
008900       COPY MATCHAPP-TRADREC.
009000       LINKAGE SECTION.
009100       01  LK-COMPANY-ENTRY.
009200           10  LK-CMP-COMPANY-CODE      PIC X(10).
009300           10  LK-CMP-COMPANY-NAME      PIC X(100).
009400           10  LK-CMP-LISTED-SHARES     PIC 9(15).
009500           10  LK-CMP-CLOSING-PRICE     PIC 9(9)V9(2).
009600           10  LK-CMP-BUY-COUNT         PIC 9(7) COMP.
009700           10  LK-CMP-SELL-COUNT        PIC 9(7) COMP.
009800           10  LK-CMP-TOTAL-VOLUME      PIC 9(11)V9(2).
009900       01  LK-BUY-BOOK.
010000           05  LK-BUY-BOOK-COUNT         PIC 9(5) COMP.
010100           05  LK-BUY-BOOK-ENTRY OCCURS 1000 TIMES
010200                       INDEXED BY LK-BUY-IDX.
010300               10  LK-BUY-ORDER-ID       PIC 9(10).
010400               10  LK-BUY-REMAINING-QTY  PIC 9(9)V9(2).
010500              10  LK-BUY-ORIGINAL-QTY  PIC 9(9)V9(2).
010600               10  LK-BUY-PRICE          PIC 9(9)V9(2).
010700               10  LK-BUY-ACCOUNT-ID     PIC 9(10).
010800               10  LK-BUY-TIMESTAMP      PIC 9(11).
010900       01  LK-SELL-BOOK.
011000           05  LK-SELL-BOOK-COUNT        PIC 9(5) COMP.
011100           05  LK-SELL-BOOK-ENTRY OCCURS 1000 TIMES
011200                       INDEXED BY LK-SELL-IDX.
011300               10  LK-SELL-ORDER-ID      PIC 9(10).
011400               10  LK-SELL-REMAINING-QTY PIC 9(9)V9(2).
011500              10  LK-SELL-ORIGINAL-QTY PIC 9(9)V9(2).
011600               10  LK-SELL-PRICE         PIC 9(9)V9(2).
011700               10  LK-SELL-ACCOUNT-ID    PIC 9(10).
011800               10  LK-SELL-TIMESTAMP     PIC 9(11).
011900       01  LK-TRADE-OUT-TABLE.
012000           05  LK-TRADE-OUT-COUNT        PIC 9(5) COMP.
012100           05  LK-TRADE-OUT-ENTRY OCCURS 200 TIMES
012200                       INDEXED BY LK-TRADE-OUT-IDX.
012300               10  LK-TRD-BUY-ORDER-ID   PIC 9(10).
012400               10  LK-TRD-SELL-ORDER-ID  PIC 9(10).
012500               10  LK-TRD-BUY-ACCOUNT-ID PIC 9(10).
012600               10  LK-TRD-SELL-ACCOUNT-ID PIC 9(10).
012700               10  LK-TRD-QUANTITY       PIC 9(9)V9(2).
012800               10  LK-TRD-PRICE          PIC 9(9)V9(2).
012900               10  LK-TRD-TRADE-ID        PIC 9(10).
013000       01  LK-NEW-ORDER.
013100           05  LK-NEW-ORDER-ROW          PIC X(100).
013200       01  LK-NEXT-TRADE-ID-SEED         PIC 9(10) COMP-3.
013300       01  LK-MATCH-ERROR-SW             PIC X(01).
013400           88  LK-MATCH-IMPOSSIBLE            VALUE 'Y'.
013500      ***************************************************************
013600       PROCEDURE DIVISION USING LK-COMPANY-ENTRY
013700                                LK-BUY-BOOK
013800                                LK-SELL-BOOK
013900                                LK-TRADE-OUT-TABLE
014000                                LK-NEW-ORDER
014100                                LK-NEXT-TRADE-ID-SEED
014200                                LK-MATCH-ERROR-SW.
014300      *
014400       0000-ORDRMAT-MAIN.
014500           MOVE LK-NEW-ORDER-ROW TO ORDRREC-ROW.
014600           MOVE LK-NEXT-TRADE-ID-SEED TO WS-NEXT-TRADE-ID.
014700           MOVE ZERO TO LK-TRADE-OUT-COUNT.
014800           MOVE 'N' TO LK-MATCH-ERROR-SW.
014900           MOVE 'N' TO WS-MATCH-DONE-SW.
015000           IF ORD-IS-BUY
015100               ADD 1 TO LK-CMP-BUY-COUNT
015200           ELSE
015300               ADD 1 TO LK-CMP-SELL-COUNT.
015400       0010-MATCH-LOOP.
015500           IF WS-MATCH-DONE OR ORD-REMAINING-QTY = ZERO
015600               GO TO 0010-MATCH-LOOP-EXIT.
015700           IF ORD-IS-BUY
015800               PERFORM 0100-FIND-BEST-SELL THRU 0100-EXIT
015900           ELSE
016000               PERFORM 0200-FIND-BEST-BUY THRU 0200-EXIT.
016100           IF WS-BEST-IDX = ZERO
016200               MOVE 'Y' TO WS-MATCH-DONE-SW
016300               GO TO 0010-MATCH-LOOP.
016400           PERFORM 0300-RECORD-TRADE THRU 0300-EXIT.
016500           GO TO 0010-MATCH-LOOP.
016600       0010-MATCH-LOOP-EXIT.
016700           IF ORD-REMAINING-QTY > ZERO
016800               PERFORM 0400-INSERT-INTO-BOOK THRU 0400-EXIT.
016900           MOVE WS-NEXT-TRADE-ID TO LK-NEXT-TRADE-ID-SEED.
017000           GOBACK.
017100      *
017200       0100-FIND-BEST-SELL.
017300      *    BEST SELL = LOWEST PRICE, THEN EARLIEST TIME, THEN
017400      *    LARGEST ORIGINALLY-REQUESTED QUANTITY ON A TIE.  SKIPS
017500      *    ANY ENTRY ON THE SAME ACCOUNT AS THE INCOMING BUY
017600      *    (SELF-TRADE).
017700           MOVE ZERO TO WS-BEST-IDX.
017800           MOVE 1 TO WS-SCAN-SUB.
017900       0105-FIND-BEST-SELL-LOOP.
018000      *    A MARKET BUY TAKES THE BEST SELL AT ANY PRICE -- THE
018100      *    LIMIT PRICE TEST IS SKIPPED FOR ORD-ST-MARKET (REQ 8402).
018200           IF WS-SCAN-SUB > LK-SELL-BOOK-COUNT
018300               GO TO 0100-EXIT.
018400           IF LK-SELL-REMAINING-QTY (WS-SCAN-SUB) > ZERO
018500                   AND (ORD-ST-MARKET OR
018600                       LK-SELL-PRICE (WS-SCAN-SUB) <= ORD-PRICE)
018700                   AND LK-SELL-ACCOUNT-ID (WS-SCAN-SUB)
018800                           NOT = ORD-ACCOUNT-ID
018900               IF WS-BEST-IDX = ZERO
019000                   MOVE WS-SCAN-SUB TO WS-BEST-IDX
019100               ELSE
019200                   PERFORM 0110-COMPARE-SELL-CANDIDATE THRU 0110-EXIT
019300               END-IF
019400           END-IF.
019500           ADD 1 TO WS-SCAN-SUB.
019600           GO TO 0105-FIND-BEST-SELL-LOOP.
019700       0100-EXIT.
019800           EXIT.
019900      *
020000       0110-COMPARE-SELL-CANDIDATE.
020100           IF LK-SELL-PRICE (WS-SCAN-SUB) < LK-SELL-PRICE (WS-BEST-IDX)
020200               MOVE WS-SCAN-SUB TO WS-BEST-IDX
020300               GO TO 0110-EXIT.
020400           IF LK-SELL-PRICE (WS-SCAN-SUB) > LK-SELL-PRICE (WS-BEST-IDX)
020500               GO TO 0110-EXIT.
020600           IF LK-SELL-TIMESTAMP (WS-SCAN-SUB) <
020700                   LK-SELL-TIMESTAMP (WS-BEST-IDX)
020800               MOVE WS-SCAN-SUB TO WS-BEST-IDX
020900               GO TO 0110-EXIT.
021000           IF LK-SELL-TIMESTAMP (WS-SCAN-SUB) >
021100                   LK-SELL-TIMESTAMP (WS-BEST-IDX)
021200               GO TO 0110-EXIT.
021300              IF LK-SELL-ORIGINAL-QTY (WS-SCAN-SUB) >
021400                      LK-SELL-ORIGINAL-QTY (WS-BEST-IDX)
021500               MOVE WS-SCAN-SUB TO WS-BEST-IDX.
021600       0110-EXIT.
021700           EXIT.
021800      *
021900       0200-FIND-BEST-BUY.
022000      *    BEST BUY = HIGHEST PRICE, THEN EARLIEST TIME, THEN
022100      *    LARGEST ORIGINALLY-REQUESTED QUANTITY ON A TIE.
022200           MOVE ZERO TO WS-BEST-IDX.
022300           MOVE 1 TO WS-SCAN-SUB.
022400       0205-FIND-BEST-BUY-LOOP.
022500      *    A MARKET SELL TAKES THE BEST BUY AT ANY PRICE -- THE
022600      *    LIMIT PRICE TEST IS SKIPPED FOR ORD-ST-MARKET (REQ 8402).
022700           IF WS-SCAN-SUB > LK-BUY-BOOK-COUNT
022800               GO TO 0200-EXIT.
022900           IF LK-BUY-REMAINING-QTY (WS-SCAN-SUB) > ZERO
023000                   AND (ORD-ST-MARKET OR
023100                       LK-BUY-PRICE (WS-SCAN-SUB) >= ORD-PRICE)
023200                   AND LK-BUY-ACCOUNT-ID (WS-SCAN-SUB)
023300                           NOT = ORD-ACCOUNT-ID
023400               IF WS-BEST-IDX = ZERO
023500                   MOVE WS-SCAN-SUB TO WS-BEST-IDX
023600               ELSE
023700                   PERFORM 0210-COMPARE-BUY-CANDIDATE THRU 0210-EXIT
023800               END-IF
023900           END-IF.
024000           ADD 1 TO WS-SCAN-SUB.
024100           GO TO 0205-FIND-BEST-BUY-LOOP.
024200       0200-EXIT.
024300           EXIT.
024400      *
024500       0210-COMPARE-BUY-CANDIDATE.
024600           IF LK-BUY-PRICE (WS-SCAN-SUB) > LK-BUY-PRICE (WS-BEST-IDX)
024700               MOVE WS-SCAN-SUB TO WS-BEST-IDX
024800               GO TO 0210-EXIT.
024900           IF LK-BUY-PRICE (WS-SCAN-SUB) < LK-BUY-PRICE (WS-BEST-IDX)
025000               GO TO 0210-EXIT.
025100           IF LK-BUY-TIMESTAMP (WS-SCAN-SUB) <
025200                   LK-BUY-TIMESTAMP (WS-BEST-IDX)
025300               MOVE WS-SCAN-SUB TO WS-BEST-IDX
025400               GO TO 0210-EXIT.
025500           IF LK-BUY-TIMESTAMP (WS-SCAN-SUB) >
025600                   LK-BUY-TIMESTAMP (WS-BEST-IDX)
025700               GO TO 0210-EXIT.
025800              IF LK-BUY-ORIGINAL-QTY (WS-SCAN-SUB) >
025900                      LK-BUY-ORIGINAL-QTY (WS-BEST-IDX)
026000               MOVE WS-SCAN-SUB TO WS-BEST-IDX.
026100       0210-EXIT.
026200           EXIT.
026300      *
026400       0300-RECORD-TRADE.
026500           IF ORD-IS-BUY
026600               IF ORD-REMAINING-QTY < LK-SELL-REMAINING-QTY (WS-BEST-IDX)
026700                   MOVE ORD-REMAINING-QTY TO WS-FILL-QUANTITY
026800               ELSE
026900                   MOVE LK-SELL-REMAINING-QTY (WS-BEST-IDX)
027000                                        TO WS-FILL-QUANTITY
027100               END-IF
027200               SUBTRACT WS-FILL-QUANTITY FROM ORD-REMAINING-QTY
027300               SUBTRACT WS-FILL-QUANTITY
027400                   FROM LK-SELL-REMAINING-QTY (WS-BEST-IDX)
027500               ADD 1 TO LK-TRADE-OUT-COUNT
027600               SET LK-TRADE-OUT-IDX TO LK-TRADE-OUT-COUNT
027700               MOVE ORD-ORDER-ID TO LK-TRD-BUY-ORDER-ID (LK-TRADE-OUT-IDX)
027800               MOVE LK-SELL-ORDER-ID (WS-BEST-IDX)
027900                                 TO LK-TRD-SELL-ORDER-ID (LK-TRADE-OUT-IDX)
028000               MOVE ORD-ACCOUNT-ID
028100                                 TO LK-TRD-BUY-ACCOUNT-ID (LK-TRADE-OUT-IDX)
028200               MOVE LK-SELL-ACCOUNT-ID (WS-BEST-IDX)
028300                                 TO LK-TRD-SELL-ACCOUNT-ID (LK-TRADE-OUT-IDX)
028400               MOVE WS-FILL-QUANTITY TO LK-TRD-QUANTITY (LK-TRADE-OUT-IDX)
028500               MOVE LK-SELL-PRICE (WS-BEST-IDX)
028600                                 TO LK-TRD-PRICE (LK-TRADE-OUT-IDX)
028700           ELSE
028800               IF ORD-REMAINING-QTY < LK-BUY-REMAINING-QTY (WS-BEST-IDX)
028900                   MOVE ORD-REMAINING-QTY TO WS-FILL-QUANTITY
029000               ELSE
029100                   MOVE LK-BUY-REMAINING-QTY (WS-BEST-IDX)
029200                                        TO WS-FILL-QUANTITY
029300               END-IF
029400               SUBTRACT WS-FILL-QUANTITY FROM ORD-REMAINING-QTY
029500               SUBTRACT WS-FILL-QUANTITY
029600                   FROM LK-BUY-REMAINING-QTY (WS-BEST-IDX)
029700               ADD 1 TO LK-TRADE-OUT-COUNT
029800               SET LK-TRADE-OUT-IDX TO LK-TRADE-OUT-COUNT
029900               MOVE LK-BUY-ORDER-ID (WS-BEST-IDX)
030000                                 TO LK-TRD-BUY-ORDER-ID (LK-TRADE-OUT-IDX)
030100               MOVE ORD-ORDER-ID TO LK-TRD-SELL-ORDER-ID (LK-TRADE-OUT-IDX)
030200               MOVE LK-BUY-ACCOUNT-ID (WS-BEST-IDX)
030300                                 TO LK-TRD-BUY-ACCOUNT-ID (LK-TRADE-OUT-IDX)
030400               MOVE ORD-ACCOUNT-ID
030500                                 TO LK-TRD-SELL-ACCOUNT-ID (LK-TRADE-OUT-IDX)
030600               MOVE WS-FILL-QUANTITY TO LK-TRD-QUANTITY (LK-TRADE-OUT-IDX)
030700               MOVE LK-BUY-PRICE (WS-BEST-IDX)
030800                                 TO LK-TRD-PRICE (LK-TRADE-OUT-IDX)
030900           END-IF.
031000           MOVE WS-NEXT-TRADE-ID TO LK-TRD-TRADE-ID (LK-TRADE-OUT-IDX).
031100           ADD 1 TO WS-NEXT-TRADE-ID.
031200           ADD WS-FILL-QUANTITY TO LK-CMP-TOTAL-VOLUME.
031300       0300-EXIT.
031400           EXIT.
031500      *
031600       0400-INSERT-INTO-BOOK.
031700      *    A MARKET ORDER IS NEVER RESTED.  IF THE OPPOSITE BOOK
031800      *    COULD NOT FULLY FILL IT, THE REMAINDER IS A MATCHING-
031900      *    IMPOSSIBLE ERROR, NOT A BOOK ENTRY (REQ 8402).
032000           IF ORD-ST-MARKET
032100               MOVE 'Y' TO LK-MATCH-ERROR-SW
032200               GO TO 0400-EXIT.
032300           IF ORD-IS-BUY
032400               ADD 1 TO LK-BUY-BOOK-COUNT
032500               SET LK-BUY-IDX TO LK-BUY-BOOK-COUNT
032600               MOVE ORD-ORDER-ID      TO LK-BUY-ORDER-ID (LK-BUY-IDX)
032700               MOVE ORD-REMAINING-QTY TO LK-BUY-REMAINING-QTY (LK-BUY-IDX)
032800              MOVE ORD-TOTAL-QUANTITY TO LK-BUY-ORIGINAL-QTY (LK-BUY-IDX)
032900               MOVE ORD-PRICE         TO LK-BUY-PRICE (LK-BUY-IDX)
033000               MOVE ORD-ACCOUNT-ID    TO LK-BUY-ACCOUNT-ID (LK-BUY-IDX)
033100               MOVE ORD-TIMESTAMP     TO LK-BUY-TIMESTAMP (LK-BUY-IDX)
033200           ELSE
033300               ADD 1 TO LK-SELL-BOOK-COUNT
033400               SET LK-SELL-IDX TO LK-SELL-BOOK-COUNT
033500               MOVE ORD-ORDER-ID      TO LK-SELL-ORDER-ID (LK-SELL-IDX)
033600               MOVE ORD-REMAINING-QTY TO LK-SELL-REMAINING-QTY (LK-SELL-IDX)
033700              MOVE ORD-TOTAL-QUANTITY TO LK-SELL-ORIGINAL-QTY (LK-SELL-IDX)
033800               MOVE ORD-PRICE         TO LK-SELL-PRICE (LK-SELL-IDX)
033900               MOVE ORD-ACCOUNT-ID    TO LK-SELL-ACCOUNT-ID (LK-SELL-IDX)
034000               MOVE ORD-TIMESTAMP     TO LK-SELL-TIMESTAMP (LK-SELL-IDX)
034100           END-IF.
034200       0400-EXIT.
034300           EXIT.
