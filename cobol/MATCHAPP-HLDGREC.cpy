000100***************************************************************
000200*                                                             *
000300*   MATCHAPP-HLDGREC  --  HOLDINGS MASTER RECORD LAYOUT        *
000400*                                                             *
000500*   LOADED INTO A SORTED OCCURS TABLE BY MATCHAPP-MSTRLOAD,    *
000600*   KEYED BY (ACCOUNT-ID, COMPANY-CODE); UPDATED IN PLACE BY   *
000700*   MATCHAPP-HLDGSET AND MATCHAPP-ORDRVAL (SELL RESERVATION);  *
000800*   REWRITTEN AT END OF RUN BY MATCHAPP-MSTRLOAD.              *
000900*                                                             *
001000*   86/11/03  RSH  ORIGINAL LAYOUT.                           *
001100*   91/08/20  DLP  ADDED RESERVED-QUANTITY (REQ 5114).         *
001200*   93/05/11  DLP  ADDED AVERAGE-PRICE / TOTAL-PURCHASE-PRICE  *
001300*                  FOR WEIGHTED-AVERAGE COST BASIS (REQ 5590). *
001400*   98/09/30  KMT  Y2K REVIEW -- HLD-DELETED-TIMESTAMP IS       *
001500*                  EPOCH SECONDS, NO CHANGE REQUIRED.          *
001600*   98/12/15  KMT  Y2K SIGN-OFF.                                *
001700*   02/03/21  PVL  ADDED SOFT-DELETE SWITCH AND TIMESTAMP SO    *
001800*                  A ZEROED HOLDING CAN BE RECREATED ON THE    *
001900*                  NEXT BUY WITHOUT A NEW HOLDINGS-ID (REQ      *
002000*                  7905).                                      *
002100*                                                             *
002200***************************************************************
002300 01  HLDGREC-ROW.
002400     05  HLD-HOLDINGS-ID           PIC 9(10).
002500     05  HLD-ACCOUNT-ID            PIC 9(10).
002600     05  HLD-COMPANY-CODE          PIC X(10).
002700     05  HLD-QUANTITY              PIC 9(9)V9(2).
002800     05  HLD-RESERVED-QUANTITY     PIC 9(9)V9(2).
002900     05  HLD-AVERAGE-PRICE         PIC 9(9)V9(4).
003000     05  HLD-TOTAL-PURCHASE-PRICE  PIC 9(11)V9(2).
003100     05  HLD-DELETED-SW            PIC X(01).
003200         88  HLD-IS-ACTIVE               VALUE 'N'.
003300         88  HLD-IS-DELETED              VALUE 'Y'.
003400     05  HLD-DELETED-TIMESTAMP     PIC 9(11).
003500     05  FILLER                    PIC X(09).
003600 01  HLD-AVAILABLE-VIEW REDEFINES HLDGREC-ROW.
003700     05  FILLER                    PIC X(30).
003800     05  HLD-AVAILABLE-WORK        PIC 9(9)V9(2).
003900     05  FILLER                    PIC X(36).
