000100      * #ident "@(#) matchapp/closchk.cbl 1.3"
000200      *--------------------------------------------------------*
000300      * (C) MERIDIAN CLEARING SERVICES -- APPLICATION SOURCE   *
000400      *--------------------------------------------------------*
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID.    CLOSCHK.
000700       AUTHOR.        R S HAUGEN.
000800       INSTALLATION.  MERIDIAN CLEARING SERVICES.
000900       DATE-WRITTEN.  MARCH 1989.
001000       DATE-COMPILED.
001100       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200      ***************************************************************
001300      *                                                             *
001400      *   CLOSCHK -- COMPANY LOOKUP / CLOSING-PRICE ELIGIBILITY     *
001500      *                                                             *
001600      *   LOOKS UP THE COMPANY ROW FOR AN INCOMING ORDER AND TESTS  *
001700      *   THE ORDER PRICE AGAINST THE COMPANY'S LAST CLOSING        *
001800      *   PRICE.  AN ORDER IS ELIGIBLE ONLY WHEN ITS PRICE FALLS    *
001900      *   BETWEEN ZERO AND THE CLOSING PRICE, INCLUSIVE.  THIS IS   *
002000      *   THE SAME BAND-CHECK ARITHMETIC CARRIED OVER FROM THE      *
002100      *   ORIGINAL ON-LINE PRICING SERVICE AND IS NOT A SYMMETRIC   *
002200      *   PLUS-OR-MINUS BAND -- DO NOT "FIX" THIS WITHOUT TAKING    *
002300      *   IT UP WITH THE DESK FIRST, SEE REQ 6050 NOTES.            *
002400      *                                                             *
002500      *   AMENDMENT HISTORY                                        *
002600      *   ------------------                                       *
002700      *   89/03/14  RSH  ORIGINAL PROGRAM, COMPANY LOOKUP ONLY.     *
002800      *   90/06/02  RSH  ADDED CLOSING-PRICE BAND CHECK (REQ 4780). *
002900      *   95/09/19  DLP  UNKNOWN-COMPANY NOW RETURNS '90' INSTEAD   *
003000      *                  OF ABENDING THE RUN (REQ 6050).            *
003100      *   98/09/30  KMT  Y2K REVIEW -- NO CHANGE REQUIRED.          *
003200      *   98/12/15  KMT  Y2K SIGN-OFF.                              *
003300      *                                                             *
003400      ***************************************************************
003500       ENVIRONMENT DIVISION.
003600       CONFIGURATION SECTION.
003700       SOURCE-COMPUTER. IBM-370.
003800       OBJECT-COMPUTER. IBM-370.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM.
004100       DATA DIVISION.
004200       WORKING-STORAGE SECTION.
004210       01  WS-SEARCH-WORK.
004220           05  WS-SEARCH-SUB             PIC 9(5) COMP.
004230       01  WS-PRICE-COMPARE-AREA.
004240           05  WS-ORDER-PRICE-WORK       PIC 9(9)V9(2).
004250           05  WS-CLOSE-PRICE-WORK       PIC 9(9)V9(2).
004260           05  FILLER                    PIC X(08).
004270       01  WS-PRICE-EDIT-VIEW REDEFINES WS-PRICE-COMPARE-AREA.
004280           05  WS-ORDER-PRICE-EDIT       PIC ZZZZZZZZ9.99.
004290           05  WS-CLOSE-PRICE-EDIT       PIC ZZZZZZZZ9.99.
004300           05  FILLER                    PIC X(08).
004310       01  CMPY-REC.
004320       COPY MATCHAPP-CMPYREC.
004330       01  ORDR-REC.
004340       COPY MATCHAPP-ORDRREC.
004500       LINKAGE SECTION.
004600       01  LK-COMPANY-TABLE.
004700           05  LK-COMPANY-COUNT          PIC 9(5) COMP.
004800           05  LK-COMPANY-ENTRY OCCURS 2000 TIMES
004900                       ASCENDING KEY IS LK-CMP-COMPANY-CODE
005000                       INDEXED BY LK-COMPANY-IDX.
005100               10  LK-CMP-COMPANY-CODE   PIC X(10).
005200               10  LK-CMP-COMPANY-NAME   PIC X(100).
005300               10  LK-CMP-LISTED-SHARES  PIC 9(15).
005400               10  LK-CMP-CLOSING-PRICE  PIC 9(9)V9(2).
005500               10  LK-CMP-BUY-COUNT      PIC 9(7) COMP.
005600               10  LK-CMP-SELL-COUNT     PIC 9(7) COMP.
005700               10  LK-CMP-TOTAL-VOLUME   PIC 9(11)V9(2).
005800       01  LK-CLOSCHK-REQUEST.
005900           05  LK-CLS-COMPANY-CODE       PIC X(10).
006000           05  LK-CLS-ORDER-PRICE        PIC 9(9)V9(2).
006100           05  LK-CLS-FOUND-IDX          PIC 9(5) COMP.
006200           05  LK-CLS-CLOSING-PRICE      PIC 9(9)V9(2).
006300           05  LK-CLS-RETURN-CODE        PIC X(02).
006400               88  LK-CLS-ELIGIBLE            VALUE '00'.
006500               88  LK-CLS-COMPANY-NOT-FOUND   VALUE '90'.
006600               88  LK-CLS-PRICE-OUT-OF-BAND   VALUE '91'.
006700      ***************************************************************
006800       PROCEDURE DIVISION USING LK-COMPANY-TABLE
006900                                LK-CLOSCHK-REQUEST.
007000      *
007100       0000-CLOSCHK-MAIN.
007200           MOVE ZERO TO LK-CLS-FOUND-IDX.
007300           MOVE '90' TO LK-CLS-RETURN-CODE.
007400           PERFORM 0100-LOOKUP-COMPANY THRU 0100-EXIT.
007500           IF LK-CLS-COMPANY-NOT-FOUND
007600               GOBACK.
007700           PERFORM 0200-CHECK-CLOSING-BAND THRU 0200-EXIT.
007800           GOBACK.
007900      *
008000       0100-LOOKUP-COMPANY.
008100           SET LK-COMPANY-IDX TO 1.
008200           SEARCH ALL LK-COMPANY-ENTRY
008300               AT END
008400                   MOVE '90' TO LK-CLS-RETURN-CODE
008500                   GO TO 0100-EXIT
008600               WHEN LK-CMP-COMPANY-CODE (LK-COMPANY-IDX) =
008700                       LK-CLS-COMPANY-CODE
008800                   SET LK-CLS-FOUND-IDX TO LK-COMPANY-IDX
008900                   MOVE LK-CMP-CLOSING-PRICE (LK-COMPANY-IDX)
009000                                        TO LK-CLS-CLOSING-PRICE
009100                   MOVE '00' TO LK-CLS-RETURN-CODE.
009200       0100-EXIT.
009300           EXIT.
009400      *
009500       0200-CHECK-CLOSING-BAND.
009600      *    BAND IS ZERO THROUGH THE CLOSING PRICE, INCLUSIVE --
009700      *    CARRIED OVER AS-IS FROM THE ON-LINE PRICING SERVICE.
009800           IF LK-CLS-ORDER-PRICE > LK-CLS-CLOSING-PRICE
009900               MOVE '91' TO LK-CLS-RETURN-CODE
010000           ELSE
010100               MOVE '00' TO LK-CLS-RETURN-CODE.
010200       0200-EXIT.
010300           EXIT.
