000100***************************************************************
000200*                                                             *
000300*   MATCHAPP-ORDRREC  --  ORDER RECORD / BOOK-ENTRY LAYOUT     *
000400*                                                             *
000500*   ONE ROW PER INCOMING OR RESTING ORDER.  USED BY THE        *
000600*   ORDERS-IN FILE, BY THE RESTING-ORDER BOOK TABLES IN        *
000700*   MATCHAPP-ORDRMAT, AND BY MATCHAPP-ORDRVAL WHILE AN ORDER   *
000800*   IS BEING VALIDATED AND ACCEPTED.                          *
000900*                                                             *
001000*   87/04/02  RSH  ORIGINAL LAYOUT.                           *
001100*   89/11/14  RSH  ADDED ORD-TIMESTAMP FOR TIME-PRIORITY       *
001200*                  MATCHING (REQ 4471).                       *
001300*   92/06/30  DLP  ADDED 88-LEVELS FOR ORDER STATUS.           *
001400*   95/01/09  DLP  WIDENED ORD-COMPANY-CODE TO X(10) FOR THE   *
001500*                  NEW SHORT-CODE SCHEME (REQ 5920).           *
001600*   98/10/21  KMT  Y2K REVIEW -- NO DATE FIELDS ON THIS        *
001700*                  RECORD, TIMESTAMP IS EPOCH SECONDS.  NO     *
001800*                  CHANGE REQUIRED.                           *
001900*   99/02/11  KMT  Y2K SIGN-OFF.  NO CHANGE.                   *
002000*   01/07/18  PVL  ADDED ORDK-SORT-PRICE REDEFINES FOR THE     *
002100*                  BOOK-INSERT SORT KEY (REQ 7710).            *
002200*                                                             *
002300***************************************************************
002400 01  ORDRREC-ROW.
002500     05  ORD-ORDER-ID              PIC 9(10).
002600     05  ORD-COMPANY-CODE          PIC X(10).
002700     05  ORD-ORDER-TYPE            PIC X(04).
002800         88  ORD-IS-BUY                  VALUE 'BUY '.
002900         88  ORD-IS-SELL                 VALUE 'SELL'.
003000     05  ORD-TOTAL-QUANTITY        PIC 9(9)V9(2).
003100     05  ORD-REMAINING-QTY         PIC 9(9)V9(2).
003200     05  ORD-STATUS                PIC X(08).
003300         88  ORD-ST-PENDING              VALUE 'PENDING '.
003400         88  ORD-ST-MARKET               VALUE 'MARKET  '.
003500         88  ORD-ST-PARTIAL              VALUE 'PARTIAL '.
003600         88  ORD-ST-COMPLETE             VALUE 'COMPLETE'.
003700     05  ORD-PRICE                 PIC 9(9)V9(2).
003800     05  ORD-ACCOUNT-ID            PIC 9(10).
003900     05  ORD-TIMESTAMP             PIC 9(11).
004000     05  FILLER                    PIC X(14).
004100 01  ORDK-BOOK-SORT-KEY REDEFINES ORDRREC-ROW.
004200     05  FILLER                    PIC X(20).
004300     05  FILLER                    PIC X(08).
004400     05  ORDK-SORT-QUANTITY        PIC 9(9)V9(2).
004500     05  ORDK-SORT-REMAINING       PIC 9(9)V9(2).
004600     05  FILLER                    PIC X(08).
004700     05  ORDK-SORT-PRICE           PIC 9(9)V9(2).
004800     05  FILLER                    PIC X(10).
004900     05  ORDK-SORT-TIMESTAMP       PIC 9(11).
005000     05  FILLER                    PIC X(14).
