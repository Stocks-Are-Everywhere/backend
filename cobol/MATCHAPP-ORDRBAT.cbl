000100      * #ident "@(#) matchapp/ordrbat.cbl 1.14"
000200      *--------------------------------------------------------*
000300      * (C) MERIDIAN CLEARING SERVICES -- APPLICATION SOURCE   *
000400      *--------------------------------------------------------*
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID.    ORDRBAT.
000700       AUTHOR.        R S HAUGEN.
000800       INSTALLATION.  MERIDIAN CLEARING SERVICES.
000900       DATE-WRITTEN.  OCTOBER 1986.
001000       DATE-COMPILED.
001100       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200      ***************************************************************
001300      *                                                             *
001400      *   ORDRBAT -- DAILY ORDER-MATCHING BATCH DRIVER               *
001500      *                                                             *
001600      *   MAIN RUN UNIT FOR THE OVERNIGHT ORDER-MATCHING CYCLE.      *
001700      *   LOADS THE THREE MASTER FILES, CATCHES UP THE NEW-ORDER    *
001800      *   AND UPDATE-ORDER QUEUES, THEN READS THE NEW-ORDER INPUT   *
001900      *   FILE ONE RECORD AT A TIME, VALIDATING AND BOOKING EACH    *
002000      *   ORDER IN ITS COMPANY'S BOOK, SETTLING ANY RESULTING       *
002100      *   TRADES, AND DRAINING THE ORDER QUEUES AGAIN               *
002200      *   PERIODICALLY WHILE THE ORDER FILE IS BEING WORKED.        *
002300      *   REWRITES THE MASTERS AND RUNS THE RANKING REPORTS AT      *
002400      *   THE END.                                                  *
002500      *                                                             *
002600      *   EACH COMPANY'S BUY AND SELL BOOKS ARE KEPT IN A SEPARATE   *
002700      *   SLOT OF THE BOOK TABLE BELOW, INDEXED BY THE COMPANY'S     *
002800      *   POSITION IN THE COMPANY MASTER TABLE, SO ORDRMAT NEVER     *
002900      *   HAS TO CARRY STATE BETWEEN CALLS.                          *
003000      *                                                             *
003100      *   AMENDMENT HISTORY                                        *
003200      *   ------------------                                       *
003300      *   86/10/20  RSH  ORIGINAL PROGRAM, SINGLE-COMPANY BOOK ONLY  *
003400      *                  FOR PILOT RUN (REQ 3990).                  *
003500      *   88/01/25  RSH  EXTENDED TO ALL LISTED COMPANIES, ONE BOOK   *
003600      *                  SLOT PER COMPANY TABLE ENTRY (REQ 4390).   *
003700      *   91/08/28  DLP  ADDED ORDRVAL CALL AHEAD OF BOOKING AND      *
003800      *                  ACCTSET/HLDGSET CALLS AFTER A TRADE         *
003900      *                  (REQ 5114).                                 *
004000      *   93/06/10  DLP  ADDED TRDHIST CALL AFTER EACH TRADE          *
004100      *                  (REQ 5605).                                 *
004200      *   98/09/30  KMT  Y2K REVIEW -- ORDER TIMESTAMPS ARE EPOCH     *
004300      *                  SECONDS, NO CHANGE REQUIRED.                *
004400      *   98/12/15  KMT  Y2K SIGN-OFF.                               *
004500      *   01/08/05  PVL  ADDED TEN-PASS STARTUP QUEUDRN CATCH-UP      *
004600      *                  AND PERIODIC MID-RUN DRAIN EVERY 500        *
004700      *                  ORDERS (REQ 7730).                         *
004800      *   01/09/10  PVL  ADDED RANKBAT CALL AT END OF RUN (REQ 7744).*
004900      *   04/08/30  KMT  ORDRMAT NOW RETURNS A MATCH-ERROR SWITCH     *
005000      *                  WHEN A MARKET ORDER CANNOT BE FULLY FILLED;  *
005100      *                  0100 MOVES THE ORDER FROM ACCEPTED TO        *
005200      *                  REJECTED AND LOGS IT WHEN THE SWITCH COMES   *
005300      *                  BACK SET (REQ 8402).                       *
005400      *   04/08/30  KMT  QUEUDRN NOW DRAINS THE NEW-ORDER AND        *
005500      *                  UPDATE-ORDER QUEUES INTO THE ORDER STORE    *
005600      *                  TABLE BELOW, REPLACING THE OLD CLOSING-     *
005700      *                  PRICE QUEUE DRAIN; BOTH CALL SITES NOW      *
005800      *                  PASS WS-ORDER-STORE-TABLE (REQ 8402).       *
005900      *   04/09/02  KMT  0150-SETTLE-TRADES NO LONGER PASSES A       *
006000      *                  SEPARATE RESERVED PRICE TO ACCTSET -- THE   *
006100      *                  BUYER'S RESERVATION RELEASE NOW USES THE SAME *
006200      *                  AMOUNT AS THE BALANCE DEBIT.  AN ACCTSET    *
006300      *                  REJECT ('91', INSUFFICIENT BALANCE) IS      *
006400      *                  LOGGED HERE (REQ 8402).                     *
006500      *                                                             *
006600      ***************************************************************
006700       ENVIRONMENT DIVISION.
006800       CONFIGURATION SECTION.
006900       SOURCE-COMPUTER. IBM-370.
007000       OBJECT-COMPUTER. IBM-370.
007100       SPECIAL-NAMES.
007200           C01 IS TOP-OF-FORM.
007300       INPUT-OUTPUT SECTION.
007400       FILE-CONTROL.
007500           SELECT NEW-ORDER-FILE ASSIGN TO NEWORDRS
007600               ORGANIZATION IS SEQUENTIAL
007700               ACCESS IS SEQUENTIAL
007800               FILE STATUS IS WS-ORDER-FILE-STATUS.
007900       DATA DIVISION.
008000       FILE SECTION.
008100       FD  NEW-ORDER-FILE
008200           LABEL RECORDS ARE STANDARD
008300           RECORDING MODE IS F.
008400       01  NEW-ORDER-RECORD          PIC X(100).
008500       WORKING-STORAGE SECTION.
008600       01  WS-ORDER-FILE-STATUS.
008700           05  WS-ORDER-STATUS-1     PIC X.
008800           05  WS-ORDER-STATUS-2     PIC X.
008900       01  WS-SWITCHES.
009000           05  WS-ORDER-EOF-SW       PIC X VALUE 'N'.
009100               88  WS-ORDER-EOF          VALUE 'Y'.
009200           05  WS-LOAD-MODE          PIC X(01).
009300               88  WS-MODE-LOAD          VALUE 'L'.
009400               88  WS-MODE-REWRITE       VALUE 'R'.
009500           05  WS-MATCH-ERROR-SW     PIC X(01).
009600               88  WS-MATCH-IMPOSSIBLE      VALUE 'Y'.
009700           05  FILLER                PIC X(07).
009800       01  WS-RUN-COUNTERS.
009900           05  WS-ORDER-READ-COUNT   PIC 9(07) COMP VALUE ZERO.
010000           05  WS-ORDER-ACCEPT-COUNT PIC 9(07) COMP VALUE ZERO.
010100           05  WS-ORDER-REJECT-COUNT PIC 9(07) COMP VALUE ZERO.
010200           05  WS-CATCHUP-PASS-COUNT PIC 9(02) COMP.
010300           05  WS-DRAIN-INTERVAL     PIC 9(05) COMP VALUE 500.
010400           05  WS-DRAIN-QUOTIENT     PIC 9(05) COMP.
010500           05  WS-DRAIN-REMAINDER    PIC 9(05) COMP.
010600           05  WS-COMPANY-FOUND-SUB  PIC 9(05) COMP.
010700           05  WS-TRADE-OUT-SUB      PIC 9(05) COMP.
010800           05  WS-NEXT-TRADE-ID-SEED PIC 9(10) COMP-3 VALUE 1.
010900           05  WS-NEXT-HOLDINGS-ID-SEED PIC 9(10) COMP-3 VALUE 1.
011000           05  FILLER                PIC X(04).
011100       01  WS-COUNTERS-DISPLAY REDEFINES WS-RUN-COUNTERS.
011200           05  WS-ORDER-READ-EDIT    PIC Z(06)9.
011300           05  WS-ORDER-ACCEPT-EDIT  PIC Z(06)9.
011400           05  WS-ORDER-REJECT-EDIT  PIC Z(06)9.
011500           05  FILLER                PIC X(29).
011600       01  ORDR-REC.
011700       COPY MATCHAPP-ORDRREC.
011800       01  CMPY-REC.
011900       COPY MATCHAPP-CMPYREC.
012000      ******************************************************
012100      * MASTER TABLES -- LOADED ONCE BY MSTRLOAD, CARRIED   *
012200      * FOR THE LIFE OF THE RUN, REWRITTEN AT THE END.      *
012300      ******************************************************
012400       01  WS-ACCOUNT-TABLE.
012500           05  WS-ACCOUNT-COUNT      PIC 9(5) COMP.
012600           05  WS-ACCOUNT-ENTRY OCCURS 4000 TIMES
012700                       ASCENDING KEY IS WS-ACT-ACCOUNT-ID
012800                       INDEXED BY WS-ACCOUNT-IDX.
012900               10  WS-ACT-ACCOUNT-ID     PIC 9(10).
013000               10  WS-ACT-BALANCE        PIC 9(11)V9(2).
013100               10  WS-ACT-RESERVED-BAL   PIC 9(11)V9(2).
013200               10  FILLER                PIC X(20).
013300       01  WS-HOLDINGS-TABLE.
013400           05  WS-HOLDINGS-COUNT      PIC 9(5) COMP.
013500           05  WS-HOLDINGS-ENTRY OCCURS 8000 TIMES
013600                       ASCENDING KEY IS WS-HLD-SORT-KEY
013700                       INDEXED BY WS-HOLDINGS-IDX.
013800               10  WS-HLD-SORT-KEY.
013900                   15  WS-HLD-ACCOUNT-ID    PIC 9(10).
014000                   15  WS-HLD-COMPANY-CODE  PIC X(10).
014100               10  WS-HLD-HOLDINGS-ID    PIC 9(10).
014200               10  WS-HLD-QUANTITY       PIC 9(9)V9(2).
014300               10  WS-HLD-RESERVED-QTY   PIC 9(9)V9(2).
014400               10  WS-HLD-AVERAGE-PRICE  PIC 9(9)V9(4).
014500               10  WS-HLD-TOTAL-COST     PIC 9(11)V9(2).
014600               10  WS-HLD-DELETED-SW     PIC X(01).
014700               10  WS-HLD-DELETED-TS     PIC 9(11).
014800               10  FILLER                PIC X(09).
014900       01  WS-COMPANY-TABLE.
015000           05  WS-COMPANY-COUNT      PIC 9(5) COMP.
015100           05  WS-COMPANY-ENTRY OCCURS 2000 TIMES
015200                       ASCENDING KEY IS WS-CMP-COMPANY-CODE
015300                       INDEXED BY WS-COMPANY-IDX.
015400               10  WS-CMP-COMPANY-CODE   PIC X(10).
015500               10  WS-CMP-COMPANY-NAME   PIC X(100).
015600               10  WS-CMP-LISTED-SHARES  PIC 9(15).
015700               10  WS-CMP-CLOSING-PRICE  PIC 9(9)V9(2).
015800               10  WS-CMP-BUY-COUNT      PIC 9(7) COMP.
015900               10  WS-CMP-SELL-COUNT     PIC 9(7) COMP.
016000               10  WS-CMP-TOTAL-VOLUME   PIC 9(11)V9(2).
016100      ******************************************************
016200      * PER-COMPANY ORDER BOOKS -- ONE SLOT PER COMPANY     *
016300      * TABLE ENTRY, PASSED TO ORDRMAT BY SUBSCRIPT.        *
016400      ******************************************************
016500       01  WS-BOOK-TABLE.
016600           05  WS-BOOK-SLOT OCCURS 2000 TIMES
016700                       INDEXED BY WS-BOOK-IDX.
016800               10  WS-BUY-BOOK.
016900                   15  WS-BUY-BOOK-COUNT     PIC 9(5) COMP.
017000                   15  WS-BUY-BOOK-ENTRY OCCURS 1000 TIMES
017100                               INDEXED BY WS-BUY-IDX.
017200                       20  WS-BUY-ORDER-ID       PIC 9(10).
017300                       20  WS-BUY-REMAINING-QTY  PIC 9(9)V9(2).
017400                       20  WS-BUY-PRICE          PIC 9(9)V9(2).
017500                       20  WS-BUY-ACCOUNT-ID     PIC 9(10).
017600                       20  WS-BUY-TIMESTAMP      PIC 9(11).
017700               10  WS-SELL-BOOK.
017800                   15  WS-SELL-BOOK-COUNT    PIC 9(5) COMP.
017900                   15  WS-SELL-BOOK-ENTRY OCCURS 1000 TIMES
018000                               INDEXED BY WS-SELL-IDX.
018100                       20  WS-SELL-ORDER-ID       PIC 9(10).
018200                       20  WS-SELL-REMAINING-QTY  PIC 9(9)V9(2).
018300                       20  WS-SELL-PRICE           PIC 9(9)V9(2).
018400                       20  WS-SELL-ACCOUNT-ID      PIC 9(10).
018500                       20  WS-SELL-TIMESTAMP       PIC 9(11).
018600       01  WS-TRADE-OUT-TABLE.
018700           05  WS-TRADE-OUT-COUNT    PIC 9(5) COMP.
018800           05  WS-TRADE-OUT-ENTRY OCCURS 200 TIMES
018900                       INDEXED BY WS-TRADE-OUT-IDX.
019000               10  WS-TRD-BUY-ORDER-ID   PIC 9(10).
019100               10  WS-TRD-SELL-ORDER-ID  PIC 9(10).
019200               10  WS-TRD-BUY-ACCOUNT-ID PIC 9(10).
019300               10  WS-TRD-SELL-ACCOUNT-ID PIC 9(10).
019400               10  WS-TRD-QUANTITY       PIC 9(9)V9(2).
019500               10  WS-TRD-PRICE          PIC 9(9)V9(2).
019600               10  WS-TRD-TRADE-ID        PIC 9(10).
019700       01  WS-CANDLE-TABLE.
019800           05  WS-CANDLE-COUNT       PIC 9(5) COMP.
019900           05  WS-CANDLE-ENTRY OCCURS 4000 TIMES
020000                       INDEXED BY WS-CANDLE-IDX.
020100               10  WS-CDL-COMPANY-CODE   PIC X(10).
020200               10  WS-CDL-TIMEFRAME      PIC X(01).
020300               10  WS-CDL-PERIOD-START   PIC 9(11).
020400               10  WS-CDL-OPEN-PRICE     PIC 9(9)V9(2).
020500               10  WS-CDL-HIGH-PRICE     PIC 9(9)V9(2).
020600               10  WS-CDL-LOW-PRICE      PIC 9(9)V9(2).
020700               10  WS-CDL-CLOSE-PRICE    PIC 9(9)V9(2).
020800               10  WS-CDL-VOLUME         PIC 9(11)V9(2).
020900      ******************************************************
021000      * IN-MEMORY ORDER STORE -- HOLDS EVERY ORDER QUEUDRN  *
021100      * HAS DRAINED FROM THE NEW-ORDER/UPDATE-ORDER QUEUES.  *
021200      * CARRIED FOR THE LIFE OF THE RUN AND PASSED TO        *
021300      * QUEUDRN BY REFERENCE EACH TIME IT IS CALLED.         *
021400      ******************************************************
021500       01  WS-ORDER-STORE-TABLE.
021600           05  WS-STORE-COUNT        PIC 9(5) COMP.
021700           05  WS-STORE-ENTRY OCCURS 5000 TIMES
021800                       INDEXED BY WS-STORE-IDX.
021900               10  WS-STO-ORDER-ID       PIC 9(10).
022000               10  WS-STO-COMPANY-CODE   PIC X(10).
022100               10  WS-STO-ORDER-TYPE     PIC X(04).
022200               10  WS-STO-TOTAL-QTY      PIC 9(9)V9(2).
022300               10  WS-STO-REMAINING-QTY  PIC 9(9)V9(2).
022400               10  WS-STO-STATUS         PIC X(08).
022500               10  WS-STO-PRICE          PIC 9(9)V9(2).
022600               10  WS-STO-ACCOUNT-ID     PIC 9(10).
022700               10  WS-STO-TIMESTAMP      PIC 9(11).
022800               10  FILLER                PIC X(05).
022900      ******************************************************
023000      * ONE ORDER-VALIDATION AND ONE TRADE-SETTLEMENT       *
023100      * LINKAGE AREA, REUSED FOR EVERY ORDER / EVERY TRADE. *
023200      ******************************************************
023300       01  WS-VALIDATE-AREA.
023400           05  WS-VAL-ORDER-ROW          PIC X(100).
023500           05  WS-VAL-ACCT-BALANCE       PIC 9(11)V9(2).
023600           05  WS-VAL-ACCT-RESERVED      PIC 9(11)V9(2).
023700           05  WS-VAL-HLDG-QUANTITY      PIC 9(9)V9(2).
023800           05  WS-VAL-HLDG-RESERVED      PIC 9(9)V9(2).
023900           05  WS-VAL-NEW-ACCT-RESERVED  PIC 9(11)V9(2).
024000           05  WS-VAL-NEW-HLDG-RESERVED  PIC 9(9)V9(2).
024100           05  WS-VAL-RETURN-CODE        PIC X(02).
024200               88  WS-VAL-ACCEPTED            VALUE '00'.
024300       01  WS-ACCTSET-AREA.
024400           05  WS-SET-BUY-ACCOUNT-ID     PIC 9(10).
024500           05  WS-SET-SELL-ACCOUNT-ID    PIC 9(10).
024600           05  WS-SET-TRADE-QUANTITY     PIC 9(9)V9(2).
024700           05  WS-SET-TRADE-PRICE        PIC 9(9)V9(2).
024800           05  WS-SET-RETURN-CODE        PIC X(02).
024900              88  WS-SET-SETTLED           VALUE '00'.
025000       01  WS-HLDGSET-AREA.
025100           05  WS-HST-SIDE               PIC X(01).
025200           05  WS-HST-ACCOUNT-ID         PIC 9(10).
025300           05  WS-HST-COMPANY-CODE       PIC X(10).
025400           05  WS-HST-TRADE-QUANTITY     PIC 9(9)V9(2).
025500           05  WS-HST-TRADE-PRICE        PIC 9(9)V9(2).
025600           05  WS-HST-CURRENT-TIMESTAMP  PIC 9(11).
025700           05  WS-HST-FOUND-IDX          PIC 9(5) COMP.
025800           05  WS-HST-RETURN-CODE        PIC X(02).
025900       01  WS-CLOSCHK-AREA.
026000           05  WS-CLS-COMPANY-CODE       PIC X(10).
026100           05  WS-CLS-ORDER-PRICE        PIC 9(9)V9(2).
026200           05  WS-CLS-FOUND-IDX          PIC 9(5) COMP.
026300           05  WS-CLS-CLOSING-PRICE      PIC 9(9)V9(2).
026400           05  WS-CLS-RETURN-CODE        PIC X(02).
026500               88  WS-CLS-ELIGIBLE            VALUE '00'.
026600       01  WS-TRDHIST-AREA.
026700           05  WS-TRH-COMPANY-CODE       PIC X(10).
026800           05  WS-TRH-TRADE-ID           PIC 9(10).
026900           05  WS-TRH-BUY-ORDER-ID       PIC 9(10).
027000           05  WS-TRH-SELL-ORDER-ID      PIC 9(10).
027100           05  WS-TRH-TRADE-QUANTITY     PIC 9(9)V9(2).
027200           05  WS-TRH-TRADE-PRICE        PIC 9(9)V9(2).
027300           05  WS-TRH-TRADE-TIME         PIC 9(11).
027400      ***************************************************************
027500       PROCEDURE DIVISION.
027600      *
027700       0000-ORDRBAT-MAIN.
027800           MOVE 'L' TO WS-LOAD-MODE.
027900           CALL 'MSTRLOAD' USING WS-ACCOUNT-TABLE
028000                                 WS-HOLDINGS-TABLE
028100                                 WS-COMPANY-TABLE
028200                                 WS-LOAD-MODE.
028300           PERFORM 0050-STARTUP-CATCHUP THRU 0050-EXIT.
028400           OPEN INPUT NEW-ORDER-FILE.
028500           IF WS-ORDER-STATUS-1 NOT = '0'
028600               DISPLAY 'ORDRBAT: NEWORDRS OPEN FAILED, STATUS='
028700                       WS-ORDER-FILE-STATUS
028800               MOVE 16 TO RETURN-CODE
028900               GOBACK.
029000       0010-ORDER-LOOP.
029100           READ NEW-ORDER-FILE INTO ORDRREC-ROW
029200               AT END MOVE 'Y' TO WS-ORDER-EOF-SW.
029300           IF WS-ORDER-EOF
029400               GO TO 0010-ORDER-LOOP-EXIT.
029500           ADD 1 TO WS-ORDER-READ-COUNT.
029600           PERFORM 0100-PROCESS-ONE-ORDER THRU 0100-EXIT.
029700           DIVIDE WS-ORDER-READ-COUNT BY WS-DRAIN-INTERVAL
029800               GIVING WS-DRAIN-QUOTIENT
029900               REMAINDER WS-DRAIN-REMAINDER.
030000           IF WS-DRAIN-REMAINDER = ZERO
030100               CALL 'QUEUDRN' USING WS-ORDER-STORE-TABLE.
030200           GO TO 0010-ORDER-LOOP.
030300       0010-ORDER-LOOP-EXIT.
030400           CLOSE NEW-ORDER-FILE.
030500           MOVE 'R' TO WS-LOAD-MODE.
030600           CALL 'MSTRLOAD' USING WS-ACCOUNT-TABLE
030700                                 WS-HOLDINGS-TABLE
030800                                 WS-COMPANY-TABLE
030900                                 WS-LOAD-MODE.
031000           CALL 'RANKBAT' USING WS-COMPANY-TABLE.
031100           DISPLAY 'ORDRBAT: ORDERS READ      = ' WS-ORDER-READ-COUNT.
031200           DISPLAY 'ORDRBAT: ORDERS ACCEPTED   = ' WS-ORDER-ACCEPT-COUNT.
031300           DISPLAY 'ORDRBAT: ORDERS REJECTED   = ' WS-ORDER-REJECT-COUNT.
031400           GOBACK.
031500      *
031600       0050-STARTUP-CATCHUP.
031700      *    DRAIN THE NEW-ORDER AND UPDATE-ORDER QUEUES TEN TIMES
031800      *    BEFORE STARTING THE ORDER LOOP SO AN OVERNIGHT BACKLOG
031900      *    OF QUEUED ORDERS IS FULLY APPLIED TO THE STORE BEFORE
032000      *    ANY ORDER IS VALIDATED (REQ 8402).
032100           MOVE ZERO TO WS-CATCHUP-PASS-COUNT.
032200       0055-STARTUP-CATCHUP-LOOP.
032300           IF WS-CATCHUP-PASS-COUNT >= 10
032400               GO TO 0050-EXIT.
032500           CALL 'QUEUDRN' USING WS-ORDER-STORE-TABLE.
032600           ADD 1 TO WS-CATCHUP-PASS-COUNT.
032700           GO TO 0055-STARTUP-CATCHUP-LOOP.
032800       0050-EXIT.
032900           EXIT.
033000      *
033100       0100-PROCESS-ONE-ORDER.
033200           PERFORM 0110-LOOKUP-COMPANY-SLOT THRU 0110-EXIT.
033300           IF WS-COMPANY-FOUND-SUB = ZERO
033400               ADD 1 TO WS-ORDER-REJECT-COUNT
033500               GO TO 0100-EXIT.
033600           PERFORM 0120-CLOSING-PRICE-CHECK THRU 0120-EXIT.
033700           IF NOT WS-CLS-ELIGIBLE
033800               ADD 1 TO WS-ORDER-REJECT-COUNT
033900               GO TO 0100-EXIT.
034000           PERFORM 0130-VALIDATE-ORDER THRU 0130-EXIT.
034100           IF NOT WS-VAL-ACCEPTED
034200               ADD 1 TO WS-ORDER-REJECT-COUNT
034300               GO TO 0100-EXIT.
034400           ADD 1 TO WS-ORDER-ACCEPT-COUNT.
034500           PERFORM 0140-MATCH-ORDER THRU 0140-EXIT.
034600      *    A MARKET ORDER THE BOOK COULD NOT FULLY FILL IS A
034700      *    MATCHING-IMPOSSIBLE ERROR -- ORDRMAT HAS ALREADY
034800      *    REFUSED TO REST IT.  ANY TRADES IT DID GET ARE STILL
034900      *    SETTLED BELOW; ONLY THE ACCEPT/REJECT TALLY MOVES.
035000           IF WS-MATCH-IMPOSSIBLE
035100               SUBTRACT 1 FROM WS-ORDER-ACCEPT-COUNT
035200               ADD 1 TO WS-ORDER-REJECT-COUNT
035300               DISPLAY 'ORDRBAT: MATCHING-IMPOSSIBLE - MARKET ORDER '
035400                   ORD-ORDER-ID ' HAD NO COUNTERPARTY FOR REMAINDER'.
035500           PERFORM 0150-SETTLE-TRADES THRU 0150-EXIT
035600               VARYING WS-TRADE-OUT-SUB FROM 1 BY 1
035700                   UNTIL WS-TRADE-OUT-SUB > WS-TRADE-OUT-COUNT.
035800       0100-EXIT.
035900           EXIT.
036000      *
036100       0110-LOOKUP-COMPANY-SLOT.
036200           MOVE ZERO TO WS-COMPANY-FOUND-SUB.
036300           SET WS-COMPANY-IDX TO 1.
036400           SEARCH ALL WS-COMPANY-ENTRY
036500               AT END
036600                   GO TO 0110-EXIT
036700               WHEN WS-CMP-COMPANY-CODE (WS-COMPANY-IDX) =
036800                       ORD-COMPANY-CODE
036900                   SET WS-COMPANY-FOUND-SUB TO WS-COMPANY-IDX.
037000       0110-EXIT.
037100           EXIT.
037200      *
037300       0120-CLOSING-PRICE-CHECK.
037400           MOVE ORD-COMPANY-CODE TO WS-CLS-COMPANY-CODE.
037500           MOVE ORD-PRICE        TO WS-CLS-ORDER-PRICE.
037600           CALL 'CLOSCHK' USING WS-COMPANY-TABLE WS-CLOSCHK-AREA.
037700       0120-EXIT.
037800           EXIT.
037900      *
038000       0130-VALIDATE-ORDER.
038100           SET WS-ACCOUNT-IDX TO 1.
038200           MOVE ORDRREC-ROW TO WS-VAL-ORDER-ROW.
038300           MOVE ZERO TO WS-VAL-ACCT-BALANCE WS-VAL-ACCT-RESERVED
038400                        WS-VAL-HLDG-QUANTITY WS-VAL-HLDG-RESERVED.
038500           SEARCH ALL WS-ACCOUNT-ENTRY
038600               AT END CONTINUE
038700               WHEN WS-ACT-ACCOUNT-ID (WS-ACCOUNT-IDX) = ORD-ACCOUNT-ID
038800                   MOVE WS-ACT-BALANCE (WS-ACCOUNT-IDX)
038900                       TO WS-VAL-ACCT-BALANCE
039000                   MOVE WS-ACT-RESERVED-BAL (WS-ACCOUNT-IDX)
039100                       TO WS-VAL-ACCT-RESERVED.
039200           IF ORD-IS-SELL
039300               PERFORM 0135-LOOKUP-HOLDING-FOR-VALIDATE
039400                   THRU 0135-EXIT.
039500           CALL 'ORDRVAL' USING WS-VALIDATE-AREA.
039600           IF WS-VAL-ACCEPTED
039700               PERFORM 0137-APPLY-RESERVATION THRU 0137-EXIT.
039800       0130-EXIT.
039900           EXIT.
040000      *
040100       0135-LOOKUP-HOLDING-FOR-VALIDATE.
040200           SET WS-HOLDINGS-IDX TO 1.
040300           SEARCH ALL WS-HOLDINGS-ENTRY
040400               AT END CONTINUE
040500               WHEN WS-HLD-ACCOUNT-ID (WS-HOLDINGS-IDX) = ORD-ACCOUNT-ID
040600                   AND WS-HLD-COMPANY-CODE (WS-HOLDINGS-IDX) =
040700                           ORD-COMPANY-CODE
040800                   MOVE WS-HLD-QUANTITY (WS-HOLDINGS-IDX)
040900                       TO WS-VAL-HLDG-QUANTITY
041000                   MOVE WS-HLD-RESERVED-QTY (WS-HOLDINGS-IDX)
041100                       TO WS-VAL-HLDG-RESERVED.
041200       0135-EXIT.
041300           EXIT.
041400      *
041500       0137-APPLY-RESERVATION.
041600           IF ORD-IS-BUY
041700               SET WS-ACCOUNT-IDX TO 1
041800               SEARCH ALL WS-ACCOUNT-ENTRY
041900                   AT END CONTINUE
042000                   WHEN WS-ACT-ACCOUNT-ID (WS-ACCOUNT-IDX) =
042100                           ORD-ACCOUNT-ID
042200                       MOVE WS-VAL-NEW-ACCT-RESERVED
042300                           TO WS-ACT-RESERVED-BAL (WS-ACCOUNT-IDX)
042400           ELSE
042500               SET WS-HOLDINGS-IDX TO 1
042600               SEARCH ALL WS-HOLDINGS-ENTRY
042700                   AT END CONTINUE
042800                   WHEN WS-HLD-ACCOUNT-ID (WS-HOLDINGS-IDX) =
042900                           ORD-ACCOUNT-ID
043000                       AND WS-HLD-COMPANY-CODE (WS-HOLDINGS-IDX) =
043100                               ORD-COMPANY-CODE
043200                       MOVE WS-VAL-NEW-HLDG-RESERVED
043300                           TO WS-HLD-RESERVED-QTY (WS-HOLDINGS-IDX).
043400       0137-EXIT.
043500           EXIT.
043600      *
043700       0140-MATCH-ORDER.
043800           SET WS-BOOK-IDX TO WS-COMPANY-FOUND-SUB.
043900           MOVE 'N' TO WS-MATCH-ERROR-SW.
044000           CALL 'ORDRMAT' USING WS-COMPANY-ENTRY (WS-COMPANY-FOUND-SUB)
044100                                WS-BUY-BOOK (WS-BOOK-IDX)
044200                                WS-SELL-BOOK (WS-BOOK-IDX)
044300                                WS-TRADE-OUT-TABLE
044400                                ORDRREC-ROW
044500                                WS-NEXT-TRADE-ID-SEED
044600                                WS-MATCH-ERROR-SW.
044700       0140-EXIT.
044800           EXIT.
044900      *
045000       0150-SETTLE-TRADES.
045100           SET WS-TRADE-OUT-IDX TO WS-TRADE-OUT-SUB.
045200           MOVE WS-TRD-BUY-ACCOUNT-ID (WS-TRADE-OUT-IDX)
045300               TO WS-SET-BUY-ACCOUNT-ID.
045400           MOVE WS-TRD-SELL-ACCOUNT-ID (WS-TRADE-OUT-IDX)
045500               TO WS-SET-SELL-ACCOUNT-ID.
045600           MOVE WS-TRD-PRICE (WS-TRADE-OUT-IDX) TO WS-SET-TRADE-PRICE.
045700           MOVE WS-TRD-QUANTITY (WS-TRADE-OUT-IDX) TO WS-SET-TRADE-QUANTITY.
045800           CALL 'ACCTSET' USING WS-ACCOUNT-TABLE WS-ACCTSET-AREA.
045900      *    AN ACCTSET REJECTION HERE IS A BALANCE-BOOKKEEPING
046000      *    INVARIANT VIOLATION, NOT A NORMAL REJECT PATH -- LOGGED
046100      *    SO OPERATIONS CAN INVESTIGATE, BUT THE RUN CONTINUES
046200      *    (REQ 8402).
046300          IF NOT WS-SET-SETTLED
046400              DISPLAY 'ORDRBAT: ACCTSET REJECTED TRADE '
046500                  WS-TRD-TRADE-ID (WS-TRADE-OUT-IDX)
046600                  ' RETURN CODE=' WS-SET-RETURN-CODE.
046700           MOVE ORD-COMPANY-CODE          TO WS-HST-COMPANY-CODE.
046800           MOVE WS-TRD-QUANTITY (WS-TRADE-OUT-IDX) TO WS-HST-TRADE-QUANTITY.
046900           MOVE WS-TRD-PRICE (WS-TRADE-OUT-IDX)    TO WS-HST-TRADE-PRICE.
047000           MOVE 'B'                       TO WS-HST-SIDE.
047100           MOVE WS-TRD-BUY-ACCOUNT-ID (WS-TRADE-OUT-IDX)
047200               TO WS-HST-ACCOUNT-ID.
047300           CALL 'HLDGSET' USING WS-HOLDINGS-TABLE WS-HLDGSET-AREA
047400                                WS-NEXT-HOLDINGS-ID-SEED.
047500           MOVE 'S'                       TO WS-HST-SIDE.
047600           MOVE WS-TRD-SELL-ACCOUNT-ID (WS-TRADE-OUT-IDX)
047700               TO WS-HST-ACCOUNT-ID.
047800           CALL 'HLDGSET' USING WS-HOLDINGS-TABLE WS-HLDGSET-AREA
047900                                WS-NEXT-HOLDINGS-ID-SEED.
048000           MOVE ORD-COMPANY-CODE TO WS-TRH-COMPANY-CODE.
048100           MOVE WS-TRD-TRADE-ID (WS-TRADE-OUT-IDX) TO WS-TRH-TRADE-ID.
048200           MOVE WS-TRD-BUY-ORDER-ID (WS-TRADE-OUT-IDX)
048300               TO WS-TRH-BUY-ORDER-ID.
048400           MOVE WS-TRD-SELL-ORDER-ID (WS-TRADE-OUT-IDX)
048500               TO WS-TRH-SELL-ORDER-ID.
048600           MOVE WS-TRD-QUANTITY (WS-TRADE-OUT-IDX) TO WS-TRH-TRADE-QUANTITY.
048700           MOVE WS-TRD-PRICE (WS-TRADE-OUT-IDX)    TO WS-TRH-TRADE-PRICE.
048800           MOVE ORD-TIMESTAMP TO WS-TRH-TRADE-TIME WS-HST-CURRENT-TIMESTAMP.
048900           CALL 'TRDHIST' USING WS-CANDLE-TABLE WS-TRDHIST-AREA.
049000       0150-EXIT.
049100           EXIT.
