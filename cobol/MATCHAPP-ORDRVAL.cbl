000100      * #ident "@(#) matchapp/ordrval.cbl 1.4"
000200      *--------------------------------------------------------*
000300      * (C) MERIDIAN CLEARING SERVICES -- APPLICATION SOURCE   *
000400      *--------------------------------------------------------*
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID.    ORDRVAL.
000700       AUTHOR.        D L PARRISH.
000800       INSTALLATION.  MERIDIAN CLEARING SERVICES.
000900       DATE-WRITTEN.  AUGUST 1991.
001000       DATE-COMPILED.
001100       SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001200      ***************************************************************
001300      *                                                             *
001400      *   ORDRVAL -- NEW-ORDER VALIDATION SUBROUTINE                *
001500      *                                                             *
001600      *   CALLED BY MATCHAPP-ORDRBAT FOR EVERY ORDER ON THE INPUT   *
001700      *   QUEUE, BEFORE THE ORDER IS ADDED TO ITS COMPANY'S BOOK.   *
001800      *   CHECKS (IN ORDER): PRICE IS A LEGAL MULTIPLE OF THE       *
001900      *   TICK SIZE FOR ITS PRICE BAND, AND THE PLACING ACCOUNT /   *
002000      *   HOLDING HAS SUFFICIENT UNRESERVED BALANCE OR QUANTITY TO  *
002100      *   COVER THE ORDER.  ON A BUY, RESERVES CASH AGAINST THE     *
002200      *   ACCOUNT; ON A SELL, RESERVES SHARES AGAINST THE HOLDING.  *
002300      *   A FAILED ORDER IS LOGGED AND REJECTED -- THIS SHOP DOES   *
002400      *   NOT ABEND A BATCH RUN FOR A BAD INPUT RECORD.             *
002500      *                                                             *
002600      *   AMENDMENT HISTORY                                        *
002700      *   ------------------                                       *
002800      *   91/08/25  DLP  ORIGINAL PROGRAM (REQ 5114), BALANCE       *
002900      *                  RESERVATION CHECK ONLY.                    *
003000      *   93/05/16  DLP  ADDED SELL-SIDE HOLDINGS RESERVATION       *
003100      *                  (REQ 5590).                                *
003200      *   98/09/30  KMT  Y2K REVIEW -- NO CHANGE REQUIRED.          *
003300      *   98/12/15  KMT  Y2K SIGN-OFF.                              *
003400      *   01/07/25  PVL  ADDED TICK-SIZE-TABLE CHECK AHEAD OF THE   *
003500      *                  RESERVATION CHECK (REQ 7710).              *
003600      *   03/11/04  PVL  REJECT LOG NOW WRITES THE FULL ORDER ROW   *
003700      *                  RATHER THAN JUST THE ORDER ID (REQ 8215).  *
003800      *                                                             *
003900      ***************************************************************
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-370.
004300       OBJECT-COMPUTER. IBM-370.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT REJECT-LOG-FILE ASSIGN TO REJCTLOG
004900               ORGANIZATION IS SEQUENTIAL
005000               ACCESS IS SEQUENTIAL
005100               FILE STATUS IS WS-REJECT-FILE-STATUS.
005200       DATA DIVISION.
005300       FILE SECTION.
005400       FD  REJECT-LOG-FILE
005500           LABEL RECORDS ARE STANDARD
005600           RECORDING MODE IS F.
005700       01  REJECT-LOG-RECORD.
005800           05  RLG-ORDER-ROW             PIC X(100).
005900           05  RLG-REASON-CODE           PIC X(08).
006000           05  RLG-REASON-TEXT           PIC X(40).
006100           05  FILLER                    PIC X(12).
006200       WORKING-STORAGE SECTION.
006300       01  WS-REJECT-FILE-STATUS.
006400           05  WS-REJECT-STATUS-1        PIC X.
006500           05  WS-REJECT-STATUS-2        PIC X.
006600       01  WS-REJECT-LOG-OPEN-SW         PIC X VALUE 'N'.
006700           88  WS-REJECT-LOG-IS-OPEN         VALUE 'Y'.
006800       01  WS-WORK-COUNTERS.
006900           05  WS-REMAINDER-WORK         PIC 9(9)V9(4) COMP-3.
007000           05  WS-DIVIDE-WORK            PIC 9(9)      COMP.
007100       01  ORDR-REC.
007200       COPY MATCHAPP-ORDRREC.
007300       01  TICK-TABLE-AREA.
007400       COPY MATCHAPP-TICKTAB.
007500       LINKAGE SECTION.
007600       01  LK-VALIDATE-ORDER.
007700           05  LK-VAL-ORDER-ROW          PIC X(100).
007800           05  LK-VAL-ACCT-BALANCE       PIC 9(11)V9(2).
007900           05  LK-VAL-ACCT-RESERVED      PIC 9(11)V9(2).
008000           05  LK-VAL-HLDG-QUANTITY      PIC 9(9)V9(2).
008100           05  LK-VAL-HLDG-RESERVED      PIC 9(9)V9(2).
008200           05  LK-VAL-NEW-ACCT-RESERVED  PIC 9(11)V9(2).
008300           05  LK-VAL-NEW-HLDG-RESERVED  PIC 9(9)V9(2).
008400           05  LK-VAL-RETURN-CODE        PIC X(02).
008500               88  LK-VAL-ACCEPTED            VALUE '00'.
008600               88  LK-VAL-BAD-TICK             VALUE '10'.
008700               88  LK-VAL-NO-FUNDS             VALUE '20'.
008800               88  LK-VAL-NO-SHARES            VALUE '30'.
008900      ***************************************************************
009000       PROCEDURE DIVISION USING LK-VALIDATE-ORDER.
009100      *
009200       0000-ORDRVAL-MAIN.
009300           MOVE LK-VAL-ORDER-ROW TO ORDRREC-ROW.
009400           MOVE '00' TO LK-VAL-RETURN-CODE.
009500           PERFORM 0200-TICK-SIZE-CHECK THRU 0200-EXIT.
009600           IF LK-VAL-BAD-TICK
009700               PERFORM 0900-WRITE-REJECT-LOG THRU 0900-EXIT
009800               GOBACK.
009900           IF ORD-IS-BUY
010000               PERFORM 0300-BUY-RESERVATION-CHECK THRU 0300-EXIT
010100           ELSE
010200               PERFORM 0400-SELL-RESERVATION-CHECK THRU 0400-EXIT.
010300           IF NOT LK-VAL-ACCEPTED
010400               PERFORM 0900-WRITE-REJECT-LOG THRU 0900-EXIT.
010500           GOBACK.
010600      *
010700       0200-TICK-SIZE-CHECK.
010800           SET TT-IDX TO 1.
010900           SEARCH ALL TT-ENTRY
011000               AT END
011100                   MOVE '10' TO LK-VAL-RETURN-CODE
011200                   GO TO 0200-EXIT
011300               WHEN TT-BAND-CEILING (TT-IDX) >= ORD-PRICE
011400                   CONTINUE.
011500           DIVIDE ORD-PRICE BY TT-TICK-SIZE (TT-IDX)
011600               GIVING WS-DIVIDE-WORK
011700               REMAINDER WS-REMAINDER-WORK.
011800           IF WS-REMAINDER-WORK NOT = ZERO
011900               MOVE '10' TO LK-VAL-RETURN-CODE.
012000       0200-EXIT.
012100           EXIT.
012200      *
012300       0300-BUY-RESERVATION-CHECK.
012400           COMPUTE LK-VAL-NEW-ACCT-RESERVED =
012500               LK-VAL-ACCT-RESERVED + (ORD-TOTAL-QUANTITY * ORD-PRICE).
012600           IF LK-VAL-NEW-ACCT-RESERVED > LK-VAL-ACCT-BALANCE
012700               MOVE '20' TO LK-VAL-RETURN-CODE
012800           ELSE
012900               MOVE '00' TO LK-VAL-RETURN-CODE.
013000       0300-EXIT.
013100           EXIT.
013200      *
013300       0400-SELL-RESERVATION-CHECK.
013400           COMPUTE LK-VAL-NEW-HLDG-RESERVED =
013500               LK-VAL-HLDG-RESERVED + ORD-TOTAL-QUANTITY.
013600           IF LK-VAL-NEW-HLDG-RESERVED > LK-VAL-HLDG-QUANTITY
013700               MOVE '30' TO LK-VAL-RETURN-CODE
013800           ELSE
013900               MOVE '00' TO LK-VAL-RETURN-CODE.
014000       0400-EXIT.
014100           EXIT.
014200      *
014300       0900-WRITE-REJECT-LOG.
014400           IF NOT WS-REJECT-LOG-IS-OPEN
014500               OPEN EXTEND REJECT-LOG-FILE
014600               IF WS-REJECT-STATUS-1 = '0'
014700                   MOVE 'Y' TO WS-REJECT-LOG-OPEN-SW
014800               ELSE
014900                   OPEN OUTPUT REJECT-LOG-FILE
015000                   MOVE 'Y' TO WS-REJECT-LOG-OPEN-SW
015100               END-IF
015200           END-IF.
015300           MOVE LK-VAL-ORDER-ROW TO RLG-ORDER-ROW.
015400           MOVE LK-VAL-RETURN-CODE TO RLG-REASON-CODE.
015500           EVALUATE TRUE
015600               WHEN LK-VAL-BAD-TICK
015700                   MOVE 'PRICE NOT ON TICK-SIZE BOUNDARY'
015800                                            TO RLG-REASON-TEXT
015900               WHEN LK-VAL-NO-FUNDS
016000                   MOVE 'INSUFFICIENT UNRESERVED BALANCE'
016100                                            TO RLG-REASON-TEXT
016200               WHEN LK-VAL-NO-SHARES
016300                   MOVE 'INSUFFICIENT UNRESERVED QUANTITY'
016400                                            TO RLG-REASON-TEXT
016500               WHEN OTHER
016600                   MOVE SPACES TO RLG-REASON-TEXT
016700           END-EVALUATE.
016800           WRITE REJECT-LOG-RECORD.
016900       0900-EXIT.
017000           EXIT.
